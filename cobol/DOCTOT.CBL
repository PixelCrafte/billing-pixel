000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    Doctot.
000030 AUTHOR.        R. W. KIRBY.
000040 INSTALLATION.  BUREAU DATA CENTER.
000050 DATE-WRITTEN.  NOVEMBER 1989.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - BUREAU DATA CENTER USE
000080                ONLY.  NOT FOR DISTRIBUTION TO CLIENT SITES.
000090*****************************************************************
000100*  DOCTOT - DOCUMENT TOTALS CALCULATOR AND EDIT RUN             *
000110*                                                                *
000120*  FIRST STEP OF THE NIGHTLY BILLING RUN.  READS THE RAW        *
000130*  DOCUMENT HEADER FILE AND THE LINE-ITEM FILE, EDITS EACH      *
000140*  HEADER, COMPUTES LINE AND DOCUMENT MONEY TOTALS FOR          *
000150*  INVOICES AND QUOTES, AND WRITES THE EXTENDED DOCUMENT        *
000160*  RECORD CONSUMED BY THE REST OF THE RUN (DOCNUM, CONVQI,      *
000170*  RECPOST, OVRDUE, BILLREG).  RECEIPTS CARRY THEIR OWN         *
000180*  AMOUNT AND ARE PASSED THROUGH UNCHANGED.  RECORDS FAILING    *
000190*  EDIT ARE WRITTEN TO THE ERROR REPORT AND DROPPED FROM THE    *
000200*  REST OF THE RUN.                                             *
000210*                                                                *
000220*  THE LINE-ITEM FILE IS LOADED WHOLE INTO A WORKING-STORAGE    *
000230*  TABLE AHEAD OF THE HEADER PASS BECAUSE A GIVEN DOCUMENT'S    *
000240*  LINES ARE NOT GUARANTEED TO BE ADJACENT TO ITS HEADER ON     *
000250*  DISK - THE EXTRACT THAT FEEDS THIS JOB IS BUILT BY DOCUMENT  *
000260*  ID ON ONE SIDE AND LINE-ITEM ID ON THE OTHER.  ONCE LOADED   *
000270*  THE TABLE IS KEPT IN DOCUMENT-ID/SEQUENCE ORDER SO EACH      *
000280*  HEADER'S LINES CAN BE FOUND WITH A SINGLE BINARY SEARCH.     *
000290*****************************************************************
000300*  AMENDMENT HISTORY                                            *
000310*  DATE     BY   TICKET     DESCRIPTION                         *
000320*  11/09/89 RWK  BB-0031    ORIGINAL PROGRAM.  SPLIT OUT OF     *
000330*                           THE OLD MONOLITHIC BILLING PROGRAM. *
000340*  03/02/90 RWK  BB-0044    ROUNDED ALL FOUR MONEY AMOUNTS      *
000350*                           HALF-UP INSTEAD OF TRUNCATING.      *
000360*  02/17/93 LPS  BB-0151    ADDED DOCUMENT-LEVEL DISCOUNT EDIT  *
000370*                           AND TOTAL-DISCOUNT COMPUTATION.     *
000380*  09/04/94 LPS  BB-0210    RAISED LINE-ITEM TABLE SIZE FROM    *
000390*                           3000 TO 9000 ENTRIES - VOLUME       *
000400*                           GROWTH ON THE NORTHEAST REGION RUN. *
000410*  08/08/96 LPS  BB-0266    SKIP SOFT-DELETED HEADERS BEFORE    *
000420*                           EDIT INSTEAD OF AFTER.              *
000430*  06/30/99 DFM  BB-Y2K01   CONFIRMED ALL DATE FIELDS HERE ARE  *
000440*                           ALREADY 4-DIGIT YEAR - NO CHANGE    *
000450*                           REQUIRED FOR CENTURY ROLLOVER.      *
000460*  04/12/02 TOB  BB-0340    ADDED CURRENCY-CODE EDIT (ZIG/ZAR   *
000470*                           ADDED FOR THE AFRICA REGION).       *
000480*  10/30/05 CHW  BB-0398    ADDED RECORD COUNTS TO END-OF-JOB   *
000490*                           DISPLAY FOR OPERATOR SIGN-OFF.      *
000500*  11/02/06 CHW  BB-0401    CONFIRMED WITH DATA ENTRY THAT THE  *
000510*                           REJECT REPORT LAYOUT IS STILL       *
000520*                           COMPATIBLE WITH THEIR CORRECTION     *
000530*                           SCREEN - NO CODE CHANGE.             *
000540*  04/19/08 CHW  BB-0412    REWORKED 1100/1500/2000/2200/3000   *
000550*                           CALLERS TO PERFORM ... THRU THE     *
000560*                           PARAGRAPH'S OWN EXIT LINE - AN      *
000570*                           AUDITOR CAUGHT A PERFORM WITHOUT    *
000580*                           THRU THAT COULD RUN PAST ITS EXIT   *
000590*                           INTO THE NEXT PARAGRAPH ON A        *
000600*                           GO TO.  SEE W99-02 WORK ORDER.      *
000610*  07/22/08 CHW  BB-0430    NOTED IN FILE-CONTROL THAT RECPOST  *
000620*                           NOW OPENS THIS SAME ERRORRPT.DAT    *
000630*                           EXTEND RATHER THAN OUTPUT, SO THIS  *
000640*                           STEP'S REJECT LINES ARE NO LONGER   *
000650*                           WIPED OUT LATER IN THE SAME RUN.    *
000660*                           NO CODE CHANGE IN THIS PROGRAM.      *
000670*                           SEE W99-03.                          *
000680*****************************************************************
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER.  BUREAU-3090.
000720 OBJECT-COMPUTER.  BUREAU-3090.
000730*  UPSI-0 IS SET BY THE OPERATOR AT JCL OVERRIDE TIME WHEN A
000740*  NIGHT'S RUN HAS TO BE RESUBMITTED AGAINST THE SAME EXTRACT -
000750*  RESERVED FOR FUTURE USE, NOT TESTED BY THIS PROGRAM TODAY.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM
000780     CLASS CLS-DOC-TYPE IS "I" "Q" "R"
000790     UPSI-0 ON STATUS IS RERUN-REQUESTED
000800            OFF STATUS IS NORMAL-RUN-MODE.
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830*  DOCUMENT-FILE IS THE RAW HEADER EXTRACT BUILT BY THE ON-LINE
000840*  SYSTEM'S NIGHTLY UNLOAD JOB - ONE RECORD PER INVOICE, QUOTE
000850*  OR RECEIPT ENTERED OR CHANGED SINCE THE LAST RUN.
000860     SELECT DOCUMENT-FILE    ASSIGN TO "DOCUMENT.DAT"
000870                             LINE SEQUENTIAL
000880                             FILE STATUS IS DOC-FILE-STATUS.
000890*  LINE-ITEM-FILE CARRIES THE INVOICE/QUOTE DETAIL LINES IN
000900*  DOCUMENT-ID, SEQUENCE-NUMBER ORDER FROM THE SAME UNLOAD.
000910     SELECT LINE-ITEM-FILE   ASSIGN TO "LINEITEM.DAT"
000920                             LINE SEQUENTIAL
000930                             FILE STATUS IS LIT-FILE-STATUS.
000940*  DOC-EXT-OUT-FILE IS THE FIRST-GENERATION EXTENDED DOCUMENT
000950*  FILE - HEADER FIELDS PLUS THE COMPUTED TOTALS - HANDED TO
000960*  DOCNUM AS THE NEXT STEP OF THE RUN.
000970     SELECT DOC-EXT-OUT-FILE ASSIGN TO "DOCEXT1.DAT"
000980                             LINE SEQUENTIAL
000990                             FILE STATUS IS DXO-FILE-STATUS.
001000*  ERROR-FILE IS THE REJECT REPORT PICKED UP BY THE OPERATOR
001010*  AND ROUTED TO DATA ENTRY FOR CORRECTION THE NEXT BUSINESS
001020*  DAY - SEE 2900-WRITE-ERROR-LINE-RTN FOR THE LAYOUT.  DOCTOT
001030*  IS THE FIRST STEP IN THE RUN TO TOUCH ERRORRPT.DAT, SO THIS
001040*  STEP IS THE ONE THAT OPENS IT OUTPUT (FRESH FOR THE NIGHT);
001050*  RECPOST, THE ONLY OTHER STEP THAT WRITES TO IT, OPENS THE
001060*  SAME FILE EXTEND SO DOCTOT'S REJECT LINES SURVIVE TO THE
001070*  END OF THE BATCH.  SEE W99-03.
001080     SELECT ERROR-FILE       ASSIGN TO "ERRORRPT.DAT"
001090                             LINE SEQUENTIAL
001100                             FILE STATUS IS ERR-FILE-STATUS.
001110
001120 DATA DIVISION.
001130 FILE SECTION.
001140*  RAW RECORD AREAS BELOW ARE DELIBERATELY PLAIN PIC X GROUPS -
001150*  THE REAL FIELD-LEVEL PICTURE OF EACH RECORD IS CARRIED IN
001160*  THE MATCHING COPYBOOK AND MOVED IN BY A READ ... INTO.
001170*  140 BYTES MATCHES DOC-HEADER-RECORD IN DOCNAME.CPY EXACTLY -
001180*  SEE THAT COPYBOOK FOR THE FIELD-LEVEL BREAKOUT.
001190 FD  DOCUMENT-FILE
001200     LABEL RECORDS STANDARD.
001210 01  DOCUMENT-IN-AREA           PIC X(140).
001220
001230*  75 BYTES MATCHES LI-LINE-ITEM-RECORD IN LINAME.CPY.
001240 FD  LINE-ITEM-FILE
001250     LABEL RECORDS STANDARD.
001260 01  LINE-ITEM-IN-AREA          PIC X(75).
001270
001280*  180 BYTES MATCHES DOC-EXT-RECORD IN DOCXNAME.CPY - THIS IS
001290*  THE COMMON RECORD SHAPE CARRIED BY EVERY GENERATION OF THE
001300*  EXTENDED DOCUMENT FILE (DOCEXT1 THROUGH DOCEXT4) AND BY
001310*  DOCUMENT.OUT AT THE END OF THE RUN.
001320 FD  DOC-EXT-OUT-FILE
001330     LABEL RECORDS STANDARD.
001340 01  DOC-EXT-OUT-AREA           PIC X(180).
001350
001360*  80 BYTES MATCHES ERROR-LINE BELOW IN WORKING-STORAGE.
001370 FD  ERROR-FILE
001380     LABEL RECORDS STANDARD.
001390 01  ERROR-OUT-AREA             PIC X(80).
001400
001410 WORKING-STORAGE SECTION.
001420*  DOC-HEADER-RECORD (RAW INPUT LAYOUT) AND DOC-EXT-RECORD
001430*  (HEADER PLUS COMPUTED TOTALS, CARRIED THROUGH THE REST OF
001440*  THE RUN) ARE SEPARATE COPYBOOKS BECAUSE THEY ARE DIFFERENT
001450*  PHYSICAL RECORDS ON DIFFERENT FILES - DOCTOT IS THE ONLY
001460*  PROGRAM IN THE SUITE THAT KNOWS BOTH LAYOUTS.
001470 COPY "DOCNAME.CPY".
001480 COPY "DOCXNAME.CPY".
001490 COPY "LINAME.CPY".
001500
001510*  FILE-STATUS-FIELDS HOLDS THE TWO-BYTE STATUS CODE POSTED BY
001520*  COBOL AFTER EVERY OPEN/READ/WRITE/CLOSE ON EACH FILE.  ONLY
001530*  LIT-FILE-STATUS HAS A NAMED 88 - IT IS THE ONLY STATUS THIS
001540*  PROGRAM BRANCHES ON; THE OTHERS ARE HELD FOR ABEND DUMPS.
001550 01  FILE-STATUS-FIELDS.
001560     05  DOC-FILE-STATUS        PIC X(02) VALUE "00".
001570     05  LIT-FILE-STATUS        PIC X(02) VALUE "00".
001580         88  LIT-FILE-EOF             VALUE "10".
001590     05  DXO-FILE-STATUS        PIC X(02) VALUE "00".
001600     05  ERR-FILE-STATUS        PIC X(02) VALUE "00".
001610     05  FILLER                 PIC X(01) VALUE SPACES.
001620
001630*  EOF-SWITCHES - WS-STYLE THREE-BYTE YES/NO SWITCH RATHER THAN
001640*  A BARE 88 ON THE FILE STATUS, SINCE DOCUMENT-EOF IS ALSO
001650*  TESTED IN PARAGRAPHS THAT HAVE NO REASON TO KNOW DOCUMENT-
001660*  FILE'S RAW STATUS CODE.
001670 01  EOF-SWITCHES.
001680     05  DOCUMENT-EOF-STATUS    PIC X(03) VALUE "NO ".
001690         88  DOCUMENT-EOF             VALUE "YES".
001700     05  FILLER                 PIC X(01) VALUE SPACES.
001710
001720*  LINE-ITEM-TABLE - THE WHOLE LINE-ITEM FILE, HELD IN MEMORY
001730*  FOR THE LIFE OF THE RUN IN ASCENDING DOCUMENT-ID/SEQUENCE
001740*  ORDER SO 2200-FIND-LINE-ITEMS-RTN CAN LOCATE ANY DOCUMENT'S
001750*  LINES WITH ONE SEARCH ALL (BINARY SEARCH) INSTEAD OF A
001760*  SEQUENTIAL SCAN OF THE WHOLE TABLE FOR EVERY HEADER.  9000
001770*  ENTRIES COVERS THE BUSIEST NIGHT ON RECORD WITH ROOM TO
001780*  SPARE (SEE BB-0210 ABOVE).
001790 01  LINE-ITEM-TABLE.
001800     05  LIT-MAX-ENTRIES        PIC 9(05) COMP VALUE 9000.
001810     05  LIT-COUNT              PIC 9(05) COMP VALUE ZERO.
001820     05  LIT-ENTRY OCCURS 1 TO 9000 TIMES
001830             DEPENDING ON LIT-COUNT
001840             ASCENDING KEY IS LIT-DOC-ID LIT-SEQ
001850             INDEXED BY LIT-IX.
001860         10  LIT-DOC-ID         PIC 9(07).
001870         10  LIT-SEQ            PIC 9(03).
001880         10  LIT-QTY            PIC 9(05).
001890         10  LIT-UNIT-PRICE     PIC S9(10)V99.
001900         10  LIT-DISC-RATE      PIC S9(03)V99.
001910
001920*  WORK-FIELDS - SCRATCH ACCUMULATORS AND THE HEADER-VALID
001930*  SWITCH USED WHILE ONE DOCUMENT IS BEING EDITED AND TOTALED.
001940*  NONE OF THESE SURVIVE FROM ONE DOCUMENT TO THE NEXT; EACH
001950*  IS RESET AT THE TOP OF THE PARAGRAPH THAT OWNS IT.
001960 01  WORK-FIELDS.
001970     05  WK-SUBTOTAL            PIC S9(11)V99 VALUE ZERO.
001980     05  WK-LINE-SUB            PIC S9(11)V99 VALUE ZERO.
001990     05  WK-LINE-DISC           PIC S9(11)V99 VALUE ZERO.
002000     05  WK-LINE-TOTAL          PIC S9(11)V99 VALUE ZERO.
002010     05  WK-LINES-FOUND         PIC 9(05) COMP VALUE ZERO.
002020     05  WK-SCAN-IX             PIC 9(05) COMP VALUE ZERO.
002030     05  HEADER-VALID-SW        PIC X(01) VALUE "Y".
002040         88  HEADER-IS-VALID         VALUE "Y".
002050         88  HEADER-NOT-VALID        VALUE "N".
002060*      ERR-REASON-CODE/TEXT ARE SET BY WHICHEVER EDIT IN
002070*      2100-VALIDATE-HEADER-RTN FIRST FAILS - ONLY THE FIRST
002080*      FAILURE IS REPORTED PER DOCUMENT, NOT EVERY ONE THAT
002090*      WOULD HAVE FAILED.
002100     05  ERR-REASON-CODE        PIC X(04) VALUE SPACES.
002110     05  ERR-REASON-TEXT        PIC X(40) VALUE SPACES.
002120     05  FILLER                 PIC X(01) VALUE SPACES.
002130
002140*  JOB-COUNTERS - PRINTED ON THE OPERATOR CONSOLE AT END OF
002150*  JOB (SEE 9000-TERMINATE-RTN) SO THE NIGHT-SHIFT OPERATOR
002160*  CAN CONFIRM THE COUNTS AGAINST THE RUN LOG BEFORE RELEASING
002170*  DOCNUM, THE NEXT STEP.
002180 01  JOB-COUNTERS.
002190     05  CT-DOCS-READ           PIC 9(07) COMP VALUE ZERO.
002200     05  CT-DOCS-WRITTEN        PIC 9(07) COMP VALUE ZERO.
002210     05  CT-DOCS-REJECTED       PIC 9(07) COMP VALUE ZERO.
002220     05  CT-DOCS-DELETED        PIC 9(07) COMP VALUE ZERO.
002230     05  FILLER                 PIC X(01) VALUE SPACES.
002240
002250*  ERROR-LINE - ONE LINE OF THE REJECT REPORT.  KEPT AS A
002260*  SEPARATE 80-BYTE RECORD, NOT A REPORT-WRITER GROUP, SINCE
002270*  THE ERROR FILE IS PICKED UP BY A SEPARATE KEYING-CORRECTION
002280*  PROCEDURE, NOT PRINTED DIRECTLY.
002290 01  ERROR-LINE.
002300     05  ERL-DOC-ID             PIC 9(07).
002310     05  FILLER                 PIC X(02) VALUE SPACES.
002320     05  ERL-REASON-CODE        PIC X(04).
002330     05  FILLER                 PIC X(02) VALUE SPACES.
002340     05  ERL-REASON-TEXT        PIC X(40).
002350     05  FILLER                 PIC X(25) VALUE SPACES.
002360
002370 PROCEDURE DIVISION.
002380*****************************************************************
002390*  PARAGRAPHS IN THIS PROGRAM, IN THE ORDER THEY APPEAR -
002400*  KEPT HERE FOR WHOEVER PULLS THE LISTING NEXT:
002410*     0000-MAIN-CONTROL         JOB CONTROL
002420*     1000-INITIALIZE-RTN       OPEN FILES, LOAD LINE-ITEM TABLE
002430*     1100-LOAD-LINE-ITEMS-RTN  ONE LINE-ITEM TABLE BUILD STEP
002440*     1500-READ-DOCUMENT-RTN    READ NEXT RAW HEADER
002450*     2000-PROCESS-DOCUMENT-RTN ONE HEADER, START TO FINISH
002460*     2100-VALIDATE-HEADER-RTN  HEADER-LEVEL EDITS
002470*     2200-FIND-LINE-ITEMS-RTN  LOCATE A DOCUMENT'S LINE BLOCK
002480*     2210/2220                 HELPERS FOR 2200 ABOVE
002490*     2300-EDIT-LINE-ITEMS-RTN  LINE-LEVEL EDITS
002500*     2310-EDIT-ONE-LINE-ITEM-RTN ONE LINE'S EDITS
002510*     3000-COMPUTE-TOTALS-RTN   SUBTOTAL/TAX/DISCOUNT/TOTAL
002520*     3100-ACCUM-LINE-TOTAL-RTN ONE LINE'S CONTRIBUTION
002530*     3900-WRITE-EXTENDED-DOC-RTN WRITE THE OUTPUT RECORD
002540*     2900-WRITE-ERROR-LINE-RTN   WRITE ONE REJECT LINE
002550*     9000-TERMINATE-RTN        CLOSE UP, DISPLAY COUNTS
002560*****************************************************************
002570*  0000-MAIN-CONTROL IS THE JOB'S CONTROL PARAGRAPH - LOAD THE
002580*  LINE-ITEM TABLE AND OPEN THE FILES, THEN EDIT, TOTAL AND
002590*  WRITE ONE DOCUMENT HEADER AT A TIME UNTIL DOCUMENT-FILE IS
002600*  EXHAUSTED, THEN CLOSE UP AND DISPLAY THE JOB COUNTS.
002610*****************************************************************
002620 0000-MAIN-CONTROL.
002630     PERFORM 1000-INITIALIZE-RTN.
002640     PERFORM 1500-READ-DOCUMENT-RTN THRU 1500-EXIT.
002650     PERFORM 2000-PROCESS-DOCUMENT-RTN THRU 2000-EXIT
002660         UNTIL DOCUMENT-EOF.
002670*    RUN IS OVER ONCE DOCUMENT-FILE HAS BEEN EXHAUSTED - THE
002680*    LINE-ITEM TABLE HAS NO EOF OF ITS OWN TO WAIT ON SINCE IT
002690*    WAS ALREADY FULLY LOADED BACK IN 1000-INITIALIZE-RTN.
002700     PERFORM 9000-TERMINATE-RTN.
002710     STOP RUN.
002720
002730*    1000-INITIALIZE-RTN OPENS ALL FOUR FILES AND BUILDS THE
002740*    LINE-ITEM TABLE BEFORE THE FIRST HEADER IS READ - THE
002750*    TABLE MUST BE COMPLETE BEFORE 2200-FIND-LINE-ITEMS-RTN
002760*    CAN SEARCH IT FOR ANY DOCUMENT.
002770 1000-INITIALIZE-RTN.
002780*    ALL FOUR FILES OPEN TOGETHER EVEN THOUGH LINE-ITEM-FILE
002790*    IS CLOSED AGAIN A FEW LINES DOWN - KEEPS THE OPEN LIST IN
002800*    ONE PLACE FOR WHOEVER ADDS A FILE LATER.
002810     OPEN INPUT DOCUMENT-FILE
002820                LINE-ITEM-FILE
002830          OUTPUT DOC-EXT-OUT-FILE
002840                 ERROR-FILE.
002850     PERFORM 1100-LOAD-LINE-ITEMS-RTN THRU 1100-EXIT
002860         UNTIL LIT-FILE-EOF.
002870*    LINE-ITEM-FILE IS NOT TOUCHED AGAIN AFTER THE TABLE LOAD
002880*    ABOVE, SO IT IS CLOSED HERE RATHER THAN HELD OPEN TO
002890*    END OF JOB.
002900     CLOSE LINE-ITEM-FILE.
002910
002920*    1100-LOAD-LINE-ITEMS-RTN READS ONE LINE-ITEM RECORD AND
002930*    APPENDS IT TO LINE-ITEM-TABLE.  THE ASCENDING KEY CLAUSE
002940*    ON LIT-ENTRY DEPENDS ON THE INPUT FILE ALREADY BEING IN
002950*    DOCUMENT-ID/SEQUENCE ORDER - IT IS NOT RE-SORTED HERE.
002960 1100-LOAD-LINE-ITEMS-RTN.
002970     READ LINE-ITEM-FILE INTO LI-LINE-ITEM-RECORD
002980         AT END SET LIT-FILE-EOF TO TRUE.
002990     IF LIT-FILE-EOF
003000         GO TO 1100-EXIT.
003010*    ONLY THE FIVE FIELDS NEEDED DOWNSTREAM ARE CARRIED INTO
003020*    THE TABLE - LI-LINE-ITEM-RECORD ALSO HAS A DESCRIPTION
003030*    FIELD THAT NEITHER THIS PROGRAM NOR ANY LATER STEP OF
003040*    THE RUN NEEDS, SO IT IS LEFT OUT OF THE TABLE ENTRY.
003050     ADD 1 TO LIT-COUNT.
003060     MOVE LI-DOC-ID            TO LIT-DOC-ID (LIT-COUNT).
003070     MOVE LI-SEQ               TO LIT-SEQ (LIT-COUNT).
003080     MOVE LI-QTY               TO LIT-QTY (LIT-COUNT).
003090     MOVE LI-UNIT-PRICE        TO LIT-UNIT-PRICE (LIT-COUNT).
003100     MOVE LI-DISC-RATE         TO LIT-DISC-RATE (LIT-COUNT).
003110 1100-EXIT.
003120         EXIT.
003130
003140*    1500-READ-DOCUMENT-RTN READS THE NEXT RAW HEADER AND
003150*    COUNTS IT.  SOFT-DELETED HEADERS ARE STILL COUNTED HERE -
003160*    THEY ARE SKIPPED LATER, IN 2000-PROCESS-DOCUMENT-RTN, SO
003170*    CT-DOCS-READ ALWAYS MATCHES THE EXTRACT'S RECORD COUNT.
003180 1500-READ-DOCUMENT-RTN.
003190     READ DOCUMENT-FILE INTO DOC-HEADER-RECORD
003200         AT END SET DOCUMENT-EOF TO TRUE.
003210     IF DOCUMENT-EOF
003220         GO TO 1500-EXIT.
003230     ADD 1 TO CT-DOCS-READ.
003240 1500-EXIT.
003250         EXIT.
003260
003270*    2000-PROCESS-DOCUMENT-RTN IS THE MAIN LOOP BODY - ONE
003280*    PASS PER HEADER.  A SOFT-DELETED HEADER IS COUNTED AND
003290*    SKIPPED (BB-0266 BELOW).  AN INVALID HEADER IS REPORTED
003300*    TO THE ERROR FILE AND DROPPED.  A VALID HEADER IS TOTALED
003310*    AND WRITTEN ON TO DOC-EXT-OUT-FILE.  EVERY PATH THROUGH
003320*    THIS PARAGRAPH FALLS INTO 2000-EXIT, WHICH READS THE NEXT
003330*    HEADER BEFORE RETURNING TO THE CONTROLLING PERFORM.
003340 2000-PROCESS-DOCUMENT-RTN.
003350     IF DOC-IS-DELETED
003360         ADD 1 TO CT-DOCS-DELETED
003370         GO TO 2000-EXIT.
003380     PERFORM 2100-VALIDATE-HEADER-RTN.
003390     IF HEADER-NOT-VALID
003400         PERFORM 2900-WRITE-ERROR-LINE-RTN
003410         ADD 1 TO CT-DOCS-REJECTED
003420         GO TO 2000-EXIT.
003430     PERFORM 3000-COMPUTE-TOTALS-RTN THRU 3000-EXIT.
003440     PERFORM 3900-WRITE-EXTENDED-DOC-RTN.
003450     ADD 1 TO CT-DOCS-WRITTEN.
003460 2000-EXIT.
003470         PERFORM 1500-READ-DOCUMENT-RTN THRU 1500-EXIT.
003480
003490*    2100-VALIDATE-HEADER-RTN APPLIES THE BUREAU'S DOCUMENT EDIT
003500*    RULES - DOCUMENT TYPE, DUE DATE, RATE BOUNDS, CURRENCY
003510*    CODE, LINE-ITEM PRESENCE AND EDITS.  EACH IF TESTS
003520*    HEADER-IS-VALID FIRST SO ONLY THE FIRST FAILING EDIT SETS
003530*    THE REASON CODE - LATER EDITS ARE SKIPPED ONCE THE HEADER
003540*    HAS ALREADY FAILED ONE TEST.
003550 2100-VALIDATE-HEADER-RTN.
003560     SET HEADER-IS-VALID TO TRUE.
003570     MOVE ZERO TO WK-LINES-FOUND.
003580     MOVE SPACES TO ERR-REASON-CODE ERR-REASON-TEXT.
003590*    E010 - DOCUMENT TYPE MUST BE ONE OF THE THREE THE REST OF
003600*    THE RUN UNDERSTANDS.
003610     IF NOT DOC-TYPE-IS-INVOICE
003620        AND NOT DOC-TYPE-IS-QUOTE
003630        AND NOT DOC-TYPE-IS-RECEIPT
003640         SET HEADER-NOT-VALID TO TRUE
003650         MOVE "E010" TO ERR-REASON-CODE
003660         MOVE "INVALID DOCUMENT TYPE CODE" TO ERR-REASON-TEXT.
003670*    E020 - A DUE DATE (INVOICE) OR VALID-UNTIL DATE (QUOTE)
003680*    OF ZERO MEANS "NOT APPLICABLE" AND IS EXEMPT FROM THIS
003690*    EDIT; OTHERWISE IT MAY NOT PRECEDE THE ISSUE DATE.
003700     IF HEADER-IS-VALID
003710        AND DOC-DUE-DATE NOT = ZERO
003720        AND DOC-DUE-DATE < DOC-ISSUE-DATE
003730         SET HEADER-NOT-VALID TO TRUE
003740         MOVE "E020" TO ERR-REASON-CODE
003750         MOVE "DUE/VALID-UNTIL DATE PRECEDES ISSUE DATE"
003760             TO ERR-REASON-TEXT.
003770*    E030/E031 - TAX AND DISCOUNT RATES ARE WHOLE PERCENTAGES,
003780*    NEVER NEGATIVE AND NEVER OVER 100.
003790     IF HEADER-IS-VALID
003800        AND (DOC-TAX-RATE < ZERO OR DOC-TAX-RATE > 100)
003810         SET HEADER-NOT-VALID TO TRUE
003820         MOVE "E030" TO ERR-REASON-CODE
003830         MOVE "TAX RATE NOT IN RANGE 0 TO 100" TO ERR-REASON-TEXT.
003840     IF HEADER-IS-VALID
003850        AND (DOC-DISC-RATE < ZERO OR DOC-DISC-RATE > 100)
003860         SET HEADER-NOT-VALID TO TRUE
003870         MOVE "E031" TO ERR-REASON-CODE
003880         MOVE "DISCOUNT RATE NOT IN RANGE 0 TO 100"
003890             TO ERR-REASON-TEXT.
003900*    E040 - CURRENCY CODE MUST BE ONE THE REGISTER STEP KNOWS
003910*    HOW TO PRINT.  ZIG/ZAR ADDED FOR THE AFRICA REGION - SEE
003920*    BB-0340 ABOVE.
003930     IF HEADER-IS-VALID
003940        AND DOC-CURRENCY NOT = "USD" AND NOT = "EUR"
003950                               AND NOT = "GBP" AND NOT = "ZIG"
003960                               AND NOT = "ZAR"
003970         SET HEADER-NOT-VALID TO TRUE
003980         MOVE "E040" TO ERR-REASON-CODE
003990         MOVE "CURRENCY CODE NOT RECOGNIZED" TO ERR-REASON-TEXT.
004000*    E050 - INVOICES AND QUOTES MUST CARRY AT LEAST ONE LINE
004010*    ITEM; RECEIPTS NEVER HAVE LINE ITEMS AND ARE EXEMPT.
004020     IF HEADER-IS-VALID
004030        AND (DOC-TYPE-IS-INVOICE OR DOC-TYPE-IS-QUOTE)
004040         PERFORM 2200-FIND-LINE-ITEMS-RTN THRU 2200-EXIT.
004050     IF HEADER-IS-VALID
004060        AND (DOC-TYPE-IS-INVOICE OR DOC-TYPE-IS-QUOTE)
004070        AND WK-LINES-FOUND = ZERO
004080         SET HEADER-NOT-VALID TO TRUE
004090         MOVE "E050" TO ERR-REASON-CODE
004100         MOVE "NO LINE ITEMS FOR INVOICE OR QUOTE"
004110             TO ERR-REASON-TEXT.
004120*    E060/E061 - ONLY EDITED WHEN AT LEAST ONE LINE WAS FOUND
004130*    ABOVE, SINCE 2310-EDIT-ONE-LINE-ITEM-RTN ASSUMES A VALID
004140*    STARTING INDEX IN LIT-IX.
004150     IF HEADER-IS-VALID
004160        AND (DOC-TYPE-IS-INVOICE OR DOC-TYPE-IS-QUOTE)
004170        AND WK-LINES-FOUND > ZERO
004180         PERFORM 2300-EDIT-LINE-ITEMS-RTN.
004190
004200*    2200-FIND-LINE-ITEMS-RTN LOCATES THE FIRST MATCHING ENTRY
004210*    IN THE LINE-ITEM TABLE BY BINARY SEARCH, THEN BACKS UP TO
004220*    THE START OF THE CONTIGUOUS BLOCK FOR THIS DOCUMENT AND
004230*    COUNTS THE BLOCK.  SEARCH ALL ONLY GUARANTEES TO LAND ON
004240*    SOME MATCHING ENTRY, NOT THE FIRST ONE, SO THE BACKUP
004250*    STEP IS REQUIRED BEFORE THE BLOCK CAN BE COUNTED OR
004260*    WALKED IN ORDER BY A LATER PARAGRAPH.
004270 2200-FIND-LINE-ITEMS-RTN.
004280     SET LIT-IX TO 1.
004290     SEARCH ALL LIT-ENTRY
004300         AT END GO TO 2200-EXIT
004310         WHEN LIT-DOC-ID (LIT-IX) = DOC-ID
004320             CONTINUE.
004330     PERFORM 2210-BACKUP-TO-START-RTN
004340         UNTIL LIT-IX = 1
004350            OR LIT-DOC-ID (LIT-IX - 1) NOT = DOC-ID.
004360     MOVE LIT-IX TO WK-SCAN-IX.
004370     PERFORM 2220-COUNT-BLOCK-RTN
004380         UNTIL WK-SCAN-IX > LIT-COUNT
004390            OR LIT-DOC-ID (WK-SCAN-IX) NOT = DOC-ID.
004400 2200-EXIT.
004410         EXIT.
004420
004430*    2210-BACKUP-TO-START-RTN STEPS LIT-IX BACK ONE ENTRY AT A
004440*    TIME WHILE THE PRIOR ENTRY STILL BELONGS TO THE SAME
004450*    DOCUMENT - SINGLE STATEMENT, CALLED REPEATEDLY BY THE
004460*    PERFORM ... UNTIL ABOVE.
004470 2210-BACKUP-TO-START-RTN.
004480     SET LIT-IX DOWN BY 1.
004490
004500*    2220-COUNT-BLOCK-RTN COUNTS ONE ENTRY OF THE CONTIGUOUS
004510*    BLOCK FOUND ABOVE AND STEPS THE SCAN INDEX FORWARD.
004520 2220-COUNT-BLOCK-RTN.
004530     ADD 1 TO WK-LINES-FOUND.
004540     SET WK-SCAN-IX UP BY 1.
004550
004560*    2300-EDIT-LINE-ITEMS-RTN WALKS THE BLOCK OF LINES FOUND
004570*    BY 2200-FIND-LINE-ITEMS-RTN AND EDITS EACH ONE, STOPPING
004580*    EARLY IF ONE OF THEM FAILS.
004590 2300-EDIT-LINE-ITEMS-RTN.
004600     MOVE LIT-IX TO WK-SCAN-IX.
004610     PERFORM 2310-EDIT-ONE-LINE-ITEM-RTN
004620         UNTIL WK-SCAN-IX > LIT-COUNT
004630            OR LIT-DOC-ID (WK-SCAN-IX) NOT = DOC-ID
004640            OR HEADER-NOT-VALID.
004650
004660*    2310-EDIT-ONE-LINE-ITEM-RTN - E060 CATCHES A QUANTITY OF
004670*    ZERO OR LESS (A KEYING SLIP, NOT A LEGITIMATE CREDIT -
004680*    CREDITS ARE HANDLED BY A SEPARATE DOCUMENT TYPE NOT YET
004690*    IN THIS RUN); E061 CATCHES A NEGATIVE UNIT PRICE.
004700 2310-EDIT-ONE-LINE-ITEM-RTN.
004710     IF LIT-QTY (WK-SCAN-IX) < 1
004720         SET HEADER-NOT-VALID TO TRUE
004730         MOVE "E060" TO ERR-REASON-CODE
004740         MOVE "LINE ITEM QUANTITY LESS THAN 1" TO ERR-REASON-TEXT.
004750     IF HEADER-IS-VALID
004760        AND LIT-UNIT-PRICE (WK-SCAN-IX) < ZERO
004770         SET HEADER-NOT-VALID TO TRUE
004780         MOVE "E061" TO ERR-REASON-CODE
004790         MOVE "LINE ITEM UNIT PRICE IS NEGATIVE"
004800             TO ERR-REASON-TEXT.
004810     SET WK-SCAN-IX UP BY 1.
004820
004830*    3000-COMPUTE-TOTALS-RTN APPLIES THE BUSINESS RULES:
004840*    LINE-TOTAL = (QTY * PRICE) LESS LINE DISCOUNT, SUBTOTAL IS
004850*    THE SUM OF LINE TOTALS, TAX AND DOCUMENT DISCOUNT ARE BOTH
004860*    COMPUTED AGAINST THE UNDISCOUNTED SUBTOTAL, AND GRAND TOTAL
004870*    IS SUBTOTAL PLUS TAX LESS DISCOUNT.  ALL AMOUNTS ARE
004880*    ROUNDED HALF-UP TO TWO DECIMALS AS THEY ARE COMPUTED.
004890*    RECEIPTS CARRY THEIR OWN AMOUNT FROM THE RAW EXTRACT AND
004900*    ARE LEFT AT ZERO TOTALS HERE - SEE 3900 BELOW FOR HOW
004910*    DX-AMOUNT IS CARRIED THROUGH UNCHANGED FOR THOSE.
004920 3000-COMPUTE-TOTALS-RTN.
004930     MOVE ZERO TO TOT-SUBTOTAL TOT-TAX TOT-DISCOUNT TOT-TOTAL.
004940     IF DOC-TYPE-IS-RECEIPT
004950         GO TO 3000-EXIT.
004960     MOVE ZERO TO WK-SUBTOTAL.
004970     MOVE LIT-IX TO WK-SCAN-IX.
004980     PERFORM 3100-ACCUM-LINE-TOTAL-RTN
004990         UNTIL WK-SCAN-IX > LIT-COUNT
005000            OR LIT-DOC-ID (WK-SCAN-IX) NOT = DOC-ID.
005010     MOVE WK-SUBTOTAL TO TOT-SUBTOTAL.
005020     COMPUTE TOT-TAX ROUNDED =
005030         TOT-SUBTOTAL * DOC-TAX-RATE / 100.
005040     COMPUTE TOT-DISCOUNT ROUNDED =
005050         TOT-SUBTOTAL * DOC-DISC-RATE / 100.
005060     COMPUTE TOT-TOTAL ROUNDED =
005070         TOT-SUBTOTAL + TOT-TAX - TOT-DISCOUNT.
005080 3000-EXIT.
005090         EXIT.
005100
005110*    3100-ACCUM-LINE-TOTAL-RTN TOTALS ONE LINE (QTY * PRICE,
005120*    LESS THE LINE'S OWN DISCOUNT PERCENT) INTO THE RUNNING
005130*    SUBTOTAL, THEN STEPS THE SCAN INDEX.
005140 3100-ACCUM-LINE-TOTAL-RTN.
005150     COMPUTE WK-LINE-SUB ROUNDED =
005160         LIT-QTY (WK-SCAN-IX) * LIT-UNIT-PRICE (WK-SCAN-IX).
005170     COMPUTE WK-LINE-DISC ROUNDED =
005180         WK-LINE-SUB * LIT-DISC-RATE (WK-SCAN-IX) / 100.
005190     COMPUTE WK-LINE-TOTAL ROUNDED =
005200         WK-LINE-SUB - WK-LINE-DISC.
005210     ADD WK-LINE-TOTAL TO WK-SUBTOTAL.
005220     SET WK-SCAN-IX UP BY 1.
005230
005240*    3900-WRITE-EXTENDED-DOC-RTN BUILDS THE EXTENDED DOCUMENT
005250*    RECORD FROM THE RAW HEADER PLUS THE TOTALS JUST COMPUTED
005260*    AND WRITES IT TO DOC-EXT-OUT-FILE FOR DOCNUM TO PICK UP.
005270*    FIELD-BY-FIELD MOVE, NOT A GROUP MOVE, SINCE DOC-HEADER-
005280*    RECORD AND DOC-EXT-RECORD ARE DIFFERENT COPYBOOKS.
005290 3900-WRITE-EXTENDED-DOC-RTN.
005300*    KEY AND TYPE FIELDS - CARRIED THROUGH UNCHANGED SO EVERY
005310*    LATER STEP CAN STILL FIND THIS DOCUMENT BY ITS ID.
005320     MOVE DOC-ID             TO DX-ID.
005330     MOVE DOC-CO-ID          TO DX-CO-ID.
005340     MOVE DOC-TYPE           TO DX-TYPE.
005350*    DX-NUMBER IS LEFT BLANK HERE FOR INVOICES AND QUOTES -
005360*    DOCNUM, THE NEXT STEP, IS THE ONE THAT ASSIGNS IT.
005370     MOVE DOC-NUMBER         TO DX-NUMBER.
005380     MOVE DOC-CLIENT-ID      TO DX-CLIENT-ID.
005390     MOVE DOC-CLIENT-NAME    TO DX-CLIENT-NAME.
005400     MOVE DOC-ISSUE-DATE     TO DX-ISSUE-DATE.
005410     MOVE DOC-DUE-DATE       TO DX-DUE-DATE.
005420     MOVE DOC-CURRENCY       TO DX-CURRENCY.
005430     MOVE DOC-TAX-RATE       TO DX-TAX-RATE.
005440     MOVE DOC-DISC-RATE      TO DX-DISC-RATE.
005450     MOVE DOC-STATUS         TO DX-STATUS.
005460     MOVE DOC-LINKED-ID      TO DX-LINKED-ID.
005470*    DX-AMOUNT CARRIES A RECEIPT'S OWN AMOUNT STRAIGHT THROUGH;
005480*    FOR AN INVOICE OR QUOTE IT IS WHATEVER THE RAW EXTRACT
005490*    HELD (NORMALLY ZERO) - THE REAL TOTALS LIVE IN THE
005500*    TOT-xxx FIELDS MOVED BY 3000-COMPUTE-TOTALS-RTN ABOVE.
005510     MOVE DOC-AMOUNT         TO DX-AMOUNT.
005520     MOVE DOC-DELETED        TO DX-DELETED.
005530     WRITE DOC-EXT-OUT-AREA FROM DOC-EXT-RECORD.
005540
005550*    2900-WRITE-ERROR-LINE-RTN FORMATS AND WRITES ONE LINE OF
005560*    THE REJECT REPORT FOR A HEADER THAT FAILED EDIT.
005570 2900-WRITE-ERROR-LINE-RTN.
005580*    ERL-DOC-ID, NOT THE DOCUMENT NUMBER, IS WHAT IDENTIFIES
005590*    THE HEADER HERE - A REJECTED INVOICE OR QUOTE NEVER
005600*    REACHES DOCNUM SO IT NEVER GETS A NUMBER TO PRINT.
005610     MOVE DOC-ID             TO ERL-DOC-ID.
005620     MOVE ERR-REASON-CODE    TO ERL-REASON-CODE.
005630     MOVE ERR-REASON-TEXT    TO ERL-REASON-TEXT.
005640     WRITE ERROR-OUT-AREA FROM ERROR-LINE.
005650
005660*    9000-TERMINATE-RTN CLOSES THE FILES STILL OPEN AT END OF
005670*    JOB (LINE-ITEM-FILE WAS ALREADY CLOSED IN 1000-INITIALIZE-
005680*    RTN ONCE THE TABLE WAS LOADED) AND DISPLAYS THE RUN
005690*    COUNTS FOR THE OPERATOR'S SIGN-OFF SHEET.
005700 9000-TERMINATE-RTN.
005710     CLOSE DOCUMENT-FILE
005720           DOC-EXT-OUT-FILE
005730           ERROR-FILE.
005740*    FOUR DISPLAY LINES BELOW GO TO THE JOB LOG, NOT TO A
005750*    PRINTED REPORT - THE OPERATOR CHECKS THEM AGAINST THE
005760*    EXTRACT'S OWN RECORD COUNT BEFORE RELEASING DOCNUM.
005770     DISPLAY "DOCTOT - DOCUMENT TOTALS CALCULATOR COMPLETE".
005780     DISPLAY "DOCTOT - DOCUMENTS READ      : " CT-DOCS-READ.
005790     DISPLAY "DOCTOT - DOCUMENTS WRITTEN    : " CT-DOCS-WRITTEN.
005800     DISPLAY "DOCTOT - DOCUMENTS REJECTED   : " CT-DOCS-REJECTED.
005810     DISPLAY "DOCTOT - DELETED HDRS SKIPPED : " CT-DOCS-DELETED.
