000010*****************************************************************
000020*  DOCNAME.CPY                                                  *
000030*  DOCUMENT HEADER RECORD - RAW INPUT LAYOUT                    *
000040*  ONE RECORD PER INVOICE (I), QUOTE (Q) OR RECEIPT (R) AS      *
000050*  CAPTURED ON THE FRONT-END, BEFORE TOTALS ARE COMPUTED.       *
000060*  SEE DOCXNAME.CPY FOR THE EXTENDED LAYOUT CARRIED FORWARD     *
000070*  THROUGH THE REST OF THE NIGHTLY RUN.                         *
000080*****************************************************************
000090*  MAINTENANCE LOG                                              *
000100*  DATE     BY   TICKET     DESCRIPTION                         *
000110*  04/02/88 RWK  BB-0009    ORIGINAL LAYOUT.                    *
000120*  07/19/91 RWK  BB-0077    ADDED DOC-LINKED-ID (QUOTE/INVOICE  *
000130*                           AND RECEIPT/INVOICE CROSS-REFS).    *
000140*  02/17/93 LPS  BB-0151    ADDED DOC-DISC-RATE (DOCUMENT-LEVEL *
000150*                           DISCOUNT REQUEST).                  *
000160*  08/08/96 LPS  BB-0266    ADDED DOC-DELETED SOFT-DELETE BYTE. *
000170*****************************************************************
000180 01  DOC-HEADER-RECORD.
000190     05  DOC-ID                      PIC 9(07).
000200     05  DOC-CO-ID                   PIC 9(05).
000210     05  DOC-TYPE                    PIC X(01).
000220         88  DOC-TYPE-IS-INVOICE         VALUE "I".
000230         88  DOC-TYPE-IS-QUOTE           VALUE "Q".
000240         88  DOC-TYPE-IS-RECEIPT         VALUE "R".
000250*    DOC-NUMBER IS BLANK UNTIL ASSIGNED BY THE NUMBERING RUN.
000260     05  DOC-NUMBER                  PIC X(20).
000270     05  DOC-CLIENT-ID               PIC 9(07).
000280     05  DOC-CLIENT-NAME             PIC X(30).
000290     05  DOC-ISSUE-DATE              PIC 9(08).
000300     05  DOC-ISSUE-DATE-R REDEFINES DOC-ISSUE-DATE.
000310         10  DOC-ISSUE-CCYY          PIC 9(04).
000320         10  DOC-ISSUE-MM             PIC 9(02).
000330         10  DOC-ISSUE-DD             PIC 9(02).
000340*    DUE DATE ON AN INVOICE, VALID-UNTIL DATE ON A QUOTE.
000350     05  DOC-DUE-DATE                PIC 9(08).
000360     05  DOC-CURRENCY                PIC X(03).
000370     05  DOC-TAX-RATE                PIC S9(03)V99.
000380     05  DOC-DISC-RATE               PIC S9(03)V99.
000390     05  DOC-STATUS                  PIC X(02).
000400         88  DOC-STAT-DRAFT              VALUE "DR".
000410         88  DOC-STAT-SENT               VALUE "SE".
000420         88  DOC-STAT-VIEWED             VALUE "VW".
000430         88  DOC-STAT-PAID                VALUE "PD".
000440         88  DOC-STAT-PARTIAL-PAID        VALUE "PP".
000450         88  DOC-STAT-OVERDUE             VALUE "OV".
000460         88  DOC-STAT-CANCELLED           VALUE "CA".
000470*    RECEIPT: INVOICE IT PAYS.  QUOTE: INVOICE CONVERTED TO.
000480     05  DOC-LINKED-ID               PIC 9(07).
000490*    RECEIPTS ONLY - THE AMOUNT OF THE PAYMENT.
000500     05  DOC-AMOUNT                  PIC S9(10)V99.
000510     05  DOC-DELETED                 PIC X(01).
000520         88  DOC-IS-DELETED              VALUE "Y".
000530         88  DOC-NOT-DELETED             VALUE "N".
000540     05  FILLER                      PIC X(19).
