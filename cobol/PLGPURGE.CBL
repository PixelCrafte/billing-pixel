000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    Plgpurge.
000040 AUTHOR.        D. F. MARTINEZ.
000050 INSTALLATION.  BUREAU DATA CENTER.
000060 DATE-WRITTEN.  JUNE 1990.
000070 DATE-COMPILED.
000080 SECURITY.      COMPANY CONFIDENTIAL - BUREAU DATA CENTER USE
000090                ONLY.  NOT FOR DISTRIBUTION TO CLIENT SITES.
000100*****************************************************************
000110*  PLGPURGE - EXPIRED GENERATED-OUTPUT (PDF) LOG PURGE            *
000120*                                                                *
000130*  INDEPENDENT OF THE NIGHTLY DOCUMENT CHAIN - MAY RUN ANY TIME  *
000140*  IN THE BATCH STREAM.  A STRAIGHT SEQUENTIAL PASS OVER THE PDF *
000150*  GENERATION LOG.  A RECORD NOT ALREADY FLAGGED DELETED, WHOSE  *
000160*  CREATION DATE IS OLDER THAN THE RETENTION CUTOFF, IS FLAGGED  *
000170*  DELETED AND COUNTED.  THE LOG ROW ITSELF IS NEVER REMOVED -   *
000180*  ONLY THE PURGE FLAG IS TURNED ON - SO THE DOWNLOAD LINK CAN   *
000190*  STILL BE TRACED BACK FOR AN AUDIT AFTER EXPIRATION.            *
000200*                                                                *
000210*  THE WHOLE PROGRAM TURNS ON COMPUTING ONE DATE - THE CUTOFF -  *
000220*  AND THEN COMPARING EVERY RECORD'S CREATION DATE AGAINST IT.   *
000230*  THE CUTOFF IS RECOMPUTED FRESH ON EVERY RUN FROM TODAY'S      *
000240*  DATE, NEVER STORED, SO A RERUN ON A LATER DAY CORRECTLY       *
000250*  CATCHES RECORDS THAT HAVE AGED PAST RETENTION SINCE THE LAST  *
000260*  RUN.                                                          *
000270*****************************************************************
000280*  AMENDMENT HISTORY                                            *
000290*  DATE     BY   TICKET     DESCRIPTION                         *
000300*  06/12/90 DFM  BB-0068    ORIGINAL PROGRAM.  RETENTION FIXED  *
000310*                           AT 7 DAYS PER THE BUREAU'S STORAGE  *
000320*                           CONTRACT WITH CLIENT SITES.          *
000330*  02/17/93 LPS  BB-0151    NO CHANGE - TICKET TRAIL ENTRY ONLY.*
000340*  08/08/96 LPS  BB-0266    SKIP RECORDS ALREADY FLAGGED         *
000350*                           DELETED - THEY WERE BEING RECOUNTED *
000360*                           ON EVERY RERUN OF THE PURGE JOB.      *
000370*  06/30/99 DFM  BB-Y2K01   REPLACED 2-DIGIT ACCEPT FROM DATE    *
000380*                           WITH 4-DIGIT ACCEPT FROM DATE        *
000390*                           YYYYMMDD FOR THE CENTURY ROLLOVER.   *
000400*                           CUTOFF DATE NOW COMPUTED WITH A      *
000410*                           FULL 4-DIGIT YEAR SUBTRACTION.       *
000420*  03/02/04 TOB  BB-0360    DISPLAY PURGED COUNT AT END OF JOB   *
000430*                           FOR THE OPERATOR RUN LOG.            *
000440*  04/19/08 CHW  BB-0412    REWORKED THE CALLERS OF 1200-EXPAND- *
000450*                           CUTOFF-RTN, 1250-CHECK-LEAP-YEAR-    *
000460*                           RTN AND 1500-READ-LOG-RTN TO PERFORM *
000470*                           ... THRU EACH PARAGRAPH'S OWN EXIT   *
000480*                           LINE - SAME CONTROL-FLOW CORRECTION  *
000490*                           MADE ACROSS THE WHOLE SUITE.  SEE    *
000500*                           W99-02.                              *
000510*****************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.  BUREAU-3090.
000550 OBJECT-COMPUTER.  BUREAU-3090.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS CLS-DOC-TYPE IS "I" "Q" "R"
000590     UPSI-0 ON STATUS IS RERUN-REQUESTED
000600            OFF STATUS IS NORMAL-RUN-MODE.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630*  PDF-LOG-FILE IS THE FULL GENERATED-OUTPUT LOG, ONE ROW PER PDF
000640*  THE BUREAU HAS EVER HANDED A CLIENT A DOWNLOAD LINK FOR.
000650     SELECT PDF-LOG-FILE     ASSIGN TO "PDFLOG.DAT"
000660                             LINE SEQUENTIAL
000670                             FILE STATUS IS PLG-FILE-STATUS.
000680*  PDF-LOG-OUT-FILE IS THE SAME LOG REWRITTEN RECORD FOR RECORD
000690*  WITH THE PURGE FLAG UPDATED WHERE IT APPLIES - THIS STEP
000700*  NEVER SHRINKS THE LOG, IT ONLY FLAGS ROWS IN PLACE.
000710     SELECT PDF-LOG-OUT-FILE ASSIGN TO "PDFLOG.OUT"
000720                             LINE SEQUENTIAL
000730                             FILE STATUS IS PLO-FILE-STATUS.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  PDF-LOG-FILE
000780     LABEL RECORDS STANDARD.
000790 01  PDF-LOG-IN-AREA             PIC X(40).
000800
000810 FD  PDF-LOG-OUT-FILE
000820     LABEL RECORDS STANDARD.
000830 01  PDF-LOG-OUT-AREA            PIC X(40).
000840
000850 WORKING-STORAGE SECTION.
000860 COPY "PLGNAME.CPY".
000870
000880*    PLG-FILE-STATUS IS THE ONLY ONE WITH A NAMED 88 - THE
000890*    OUTPUT LOG IS NEVER READ BACK AND IS NEVER TESTED FOR EOF.
000900 01  FILE-STATUS-FIELDS.
000910     05  PLG-FILE-STATUS        PIC X(02) VALUE "00".
000920         88  PLG-FILE-EOF             VALUE "10".
000930     05  PLO-FILE-STATUS        PIC X(02) VALUE "00".
000940     05  FILLER                 PIC X(01) VALUE SPACES.
000950
000960*    RETENTION-DAYS IS A SHOP CONSTANT, NOT A RUN PARAMETER - THE
000970*    BUREAU'S STORAGE CONTRACT WITH CLIENT SITES FIXES IT AT 7.
000980*    A CHANGE TO THE CONTRACT TERM MEANS A RECOMPILE, NOT A
000990*    PARAMETER CARD - THIS HAS NEVER CHANGED SINCE BB-0068.
001000 01  RETENTION-CONSTANTS.
001010     05  WS-RETENTION-DAYS      PIC 9(03) COMP VALUE 7.
001020     05  FILLER                 PIC X(01) VALUE SPACES.
001030
001040*    RUN-DATE-FIELDS - TONIGHT'S RUN DATE IS THE STARTING POINT
001050*    FOR THE CUTOFF CALCULATION BELOW.
001060 01  RUN-DATE-FIELDS.
001070     05  WS-RUN-DATE-CCYYMMDD   PIC 9(08).
001080     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
001090         10  WS-RUN-CCYY        PIC 9(04).
001100         10  WS-RUN-MM          PIC 9(02).
001110         10  WS-RUN-DD          PIC 9(02).
001120     05  FILLER                 PIC X(01) VALUE SPACES.
001130
001140*    DAYS-IN-MONTH-TABLE GIVES THE LENGTH OF EACH MONTH FOR THE
001150*    ONE-MONTH BORROW IN 1200-EXPAND-CUTOFF-RTN - FEBRUARY'S ENTRY
001160*    IS ADJUSTED FOR LEAP YEARS BY 1250-CHECK-LEAP-YEAR-RTN BEFORE
001170*    THE BORROW IS TAKEN.  KEPT AS A REDEFINED LITERAL RATHER THAN
001180*    TWELVE SEPARATE VALUE CLAUSES, THE WAY THE SUITE'S OTHER
001190*    FIXED LOOKUP TABLES ARE BUILT.
001200 01  DAYS-IN-MONTH-LIST.
001210     05  FILLER                 PIC X(24)
001220             VALUE "312831303130313130313031".
001230 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LIST.
001240     05  DIM-DAYS               OCCURS 12 TIMES
001250                                 PIC 9(02)
001260                                 INDEXED BY DIM-IX.
001270
001280*    CUTOFF-WORK-FIELDS - WS-CUTOFF-DATE IS THE RUN DATE LESS THE
001290*    RETENTION PERIOD, HELD IN THE SAME CCYYMMDD SHAPE AS
001300*    PL-CREATED-DATE SO THE TWO FIELDS COMPARE DIRECTLY.
001310*    RETENTION IS ALWAYS WELL UNDER A MONTH, SO THE BORROW IN
001320*    1200 NEVER REACHES BACK MORE THAN ONE MONTH, AND THE LEAP-
001330*    YEAR FIELDS ARE ONLY EVER CONSULTED WHEN THE BORROW LANDS
001340*    ON FEBRUARY.
001350 01  CUTOFF-WORK-FIELDS.
001360     05  WS-PRIOR-MONTH         PIC 9(02) COMP.
001370     05  WS-PRIOR-MONTH-DAYS    PIC 9(02) COMP.
001380     05  WS-LEAP-QUOTIENT       PIC 9(06) COMP.
001390     05  WS-LEAP-REMAINDER-4    PIC 9(02) COMP.
001400     05  WS-LEAP-REMAINDER-100  PIC 9(02) COMP.
001410     05  WS-LEAP-REMAINDER-400  PIC 9(02) COMP.
001420     05  WS-LEAP-YEAR-SWITCH    PIC X(01) VALUE "N".
001430         88  WS-IS-LEAP-YEAR        VALUE "Y".
001440     05  WS-CUTOFF-DATE         PIC 9(08).
001450     05  WS-CUTOFF-DATE-R REDEFINES WS-CUTOFF-DATE.
001460         10  WS-CUTOFF-CCYY     PIC 9(04).
001470         10  WS-CUTOFF-MM       PIC 9(02).
001480         10  WS-CUTOFF-DD       PIC 9(02).
001490     05  FILLER                 PIC X(01) VALUE SPACES.
001500
001510*    JOB-COUNTERS - DISPLAYED AT END OF JOB FOR THE OPERATOR,
001520*    PER BB-0360 ABOVE.
001530 01  JOB-COUNTERS.
001540     05  CT-RECORDS-READ        PIC 9(07) COMP VALUE ZERO.
001550     05  CT-RECORDS-PURGED      PIC 9(07) COMP VALUE ZERO.
001560     05  FILLER                 PIC X(01) VALUE SPACES.
001570
001580 PROCEDURE DIVISION.
001590*****************************************************************
001600*  0000-MAIN-CONTROL - COMPUTE TODAY'S CUTOFF DATE ONCE, THEN
001610*  READ AND TEST THE LOG STRAIGHT THROUGH TO END OF FILE.  NO
001620*  SORT AND NO WORKING TABLE OF LOG ROWS - EACH ROW STANDS ON
001630*  ITS OWN AGAINST THE SAME CUTOFF DATE.
001640*****************************************************************
001650 0000-MAIN-CONTROL.
001660     PERFORM 1000-INITIALIZE-RTN.
001670     PERFORM 2000-READ-AND-PURGE-RTN
001680         UNTIL PLG-FILE-EOF.
001690     PERFORM 9000-TERMINATE-RTN.
001700     STOP RUN.
001710
001720*    1000-INITIALIZE-RTN COMPUTES THE CUTOFF DATE BY SUBTRACTING
001730*    THE RETENTION PERIOD FROM TODAY'S DAY-OF-MONTH, BORROWING
001740*    FROM THE PRIOR MONTH (AND PRIOR YEAR, IF JANUARY) WHEN
001750*    NEEDED.  THE RETENTION PERIOD IS ALWAYS WELL UNDER A MONTH
001760*    SO A SINGLE BORROW IS ALL THAT IS EVER REQUIRED.
001770 1000-INITIALIZE-RTN.
001780     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
001790     PERFORM 1200-EXPAND-CUTOFF-RTN THRU 1200-EXIT.
001800     OPEN INPUT  PDF-LOG-FILE
001810          OUTPUT PDF-LOG-OUT-FILE.
001820     PERFORM 1500-READ-LOG-RTN THRU 1500-EXIT.
001830
001840*    1200-EXPAND-CUTOFF-RTN TAKES THE SIMPLE PATH FIRST - IF
001850*    TODAY'S DAY-OF-MONTH IS ALREADY PAST THE RETENTION PERIOD
001860*    (THE ORDINARY CASE, SINCE RETENTION IS ONLY 7 DAYS) THE
001870*    CUTOFF DAY IS A PLAIN SUBTRACTION AND THE MONTH AND YEAR
001880*    ARE UNCHANGED.  ONLY WHEN TODAY FALLS IN THE FIRST FEW DAYS
001890*    OF THE MONTH DOES THE BORROW FROM THE PRIOR MONTH'S LENGTH
001900*    APPLY - AND ONLY THEN IS THE LEAP-YEAR CHECK EVEN NEEDED,
001910*    SINCE IT ONLY MATTERS WHEN THE PRIOR MONTH IS FEBRUARY.
001920 1200-EXPAND-CUTOFF-RTN.
001930     MOVE WS-RUN-CCYY TO WS-CUTOFF-CCYY.
001940     MOVE WS-RUN-MM   TO WS-CUTOFF-MM.
001950     IF WS-RUN-DD > WS-RETENTION-DAYS
001960         COMPUTE WS-CUTOFF-DD = WS-RUN-DD - WS-RETENTION-DAYS
001970         GO TO 1200-EXIT.
001980     IF WS-RUN-MM = 1
001990         COMPUTE WS-CUTOFF-CCYY = WS-RUN-CCYY - 1
002000         MOVE 12 TO WS-PRIOR-MONTH
002010     ELSE
002020         COMPUTE WS-PRIOR-MONTH = WS-RUN-MM - 1.
002030     MOVE WS-PRIOR-MONTH TO WS-CUTOFF-MM.
002040     PERFORM 1250-CHECK-LEAP-YEAR-RTN THRU 1250-EXIT.
002050     SET DIM-IX TO WS-PRIOR-MONTH.
002060     MOVE DIM-DAYS (DIM-IX) TO WS-PRIOR-MONTH-DAYS.
002070     IF WS-PRIOR-MONTH = 2 AND WS-IS-LEAP-YEAR
002080         ADD 1 TO WS-PRIOR-MONTH-DAYS.
002090     COMPUTE WS-CUTOFF-DD =
002100         WS-RUN-DD - WS-RETENTION-DAYS + WS-PRIOR-MONTH-DAYS.
002110 1200-EXIT.
002120         EXIT.
002130
002140*    1250-CHECK-LEAP-YEAR-RTN TESTS THE RUN YEAR (THE CUTOFF YEAR
002150*    ONLY DIFFERS WHEN THE PRIOR MONTH IS DECEMBER, WHICH IS NEVER
002160*    FEBRUARY, SO THE RUN YEAR IS THE RIGHT YEAR TO TEST).  THE
002170*    STANDARD CENTURY/400-YEAR LEAP RULE IS APPLIED WITH DIVIDE
002180*    REMAINDER RATHER THAN AN INTRINSIC FUNCTION - DIVISIBLE BY 4
002190*    AND NOT BY 100 IS A LEAP YEAR, UNLESS ALSO DIVISIBLE BY 400,
002200*    IN WHICH CASE IT IS A LEAP YEAR AFTER ALL.
002210 1250-CHECK-LEAP-YEAR-RTN.
002220     MOVE "N" TO WS-LEAP-YEAR-SWITCH.
002230     DIVIDE WS-RUN-CCYY BY 4   GIVING WS-LEAP-QUOTIENT
002240         REMAINDER WS-LEAP-REMAINDER-4.
002250     IF WS-LEAP-REMAINDER-4 NOT = ZERO
002260         GO TO 1250-EXIT.
002270     DIVIDE WS-RUN-CCYY BY 100 GIVING WS-LEAP-QUOTIENT
002280         REMAINDER WS-LEAP-REMAINDER-100.
002290     IF WS-LEAP-REMAINDER-100 NOT = ZERO
002300         MOVE "Y" TO WS-LEAP-YEAR-SWITCH
002310         GO TO 1250-EXIT.
002320     DIVIDE WS-RUN-CCYY BY 400 GIVING WS-LEAP-QUOTIENT
002330         REMAINDER WS-LEAP-REMAINDER-400.
002340     IF WS-LEAP-REMAINDER-400 = ZERO
002350         MOVE "Y" TO WS-LEAP-YEAR-SWITCH.
002360 1250-EXIT.
002370         EXIT.
002380
002390*    1500-READ-LOG-RTN READS ONE LOG RECORD INTO
002400*    PL-OUTPUT-LOG-RECORD - CALLED BOTH TO PRIME THE LOOP HERE
002410*    AND AGAIN AT THE BOTTOM OF 2000-READ-AND-PURGE-RTN BELOW.
002420 1500-READ-LOG-RTN.
002430     READ PDF-LOG-FILE INTO PL-OUTPUT-LOG-RECORD
002440         AT END SET PLG-FILE-EOF TO TRUE.
002450     IF PLG-FILE-EOF
002460         GO TO 1500-EXIT.
002470     ADD 1 TO CT-RECORDS-READ.
002480 1500-EXIT.
002490         EXIT.
002500
002510*    2000-READ-AND-PURGE-RTN APPLIES THE RETENTION RULE TO THE LOG
002520*    RECORD CURRENTLY HELD IN PL-OUTPUT-LOG-RECORD, WRITES IT
002530*    ALONG, AND READS THE NEXT ONE.  A ROW ALREADY FLAGGED DELETED
002540*    IS SKIPPED BY THE TEST BELOW SO IT IS NEVER RECOUNTED ON A
002550*    RERUN OF THE JOB, PER BB-0266 ABOVE - THE COUNT AT END OF JOB
002560*    IS ALWAYS THIS RUN'S NEWLY PURGED ROWS, NOT THE RUNNING TOTAL
002570*    OF EVERY ROW EVER PURGED.
002580 2000-READ-AND-PURGE-RTN.
002590     IF PL-NOT-DELETED
002600        AND PL-CREATED-DATE < WS-CUTOFF-DATE
002610         SET PL-IS-DELETED TO TRUE
002620         ADD 1 TO CT-RECORDS-PURGED.
002630     PERFORM 3900-WRITE-LOG-RTN.
002640     PERFORM 1500-READ-LOG-RTN THRU 1500-EXIT.
002650
002660*    3900-WRITE-LOG-RTN WRITES THE CURRENT LOG RECORD, PURGED OR
002670*    NOT, OUT TO THE REWRITTEN LOG FILE.
002680 3900-WRITE-LOG-RTN.
002690     WRITE PDF-LOG-OUT-AREA FROM PL-OUTPUT-LOG-RECORD.
002700
002710*    9000-TERMINATE-RTN CLOSES THE FILES AND DISPLAYS THE RUN
002720*    COUNTS FOR THE OPERATOR'S RUN LOG.
002730 9000-TERMINATE-RTN.
002740     CLOSE PDF-LOG-FILE
002750           PDF-LOG-OUT-FILE.
002760     DISPLAY "PLGPURGE - EXPIRED OUTPUT PURGE COMPLETE".
002770     DISPLAY "PLGPURGE - RECORDS READ        : " CT-RECORDS-READ.
002780     DISPLAY "PLGPURGE - RECORDS PURGED      : " CT-RECORDS-PURGED.
