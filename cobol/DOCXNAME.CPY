000010*****************************************************************
000020*  DOCXNAME.CPY                                                 *
000030*  EXTENDED DOCUMENT RECORD - CARRIED THROUGH THE TOTALS,       *
000040*  NUMBERING, CONVERSION, RECEIPT-APPLICATION, OVERDUE AND      *
000050*  REGISTER STEPS OF THE NIGHTLY BILLING RUN.                   *
000060*  SAME BUSINESS FIELDS AS DOCNAME.CPY (DOC-HEADER-RECORD)      *
000070*  PLUS THE FOUR COMPUTED-TOTALS FIELDS ADDED BY DOCTOT.        *
000080*****************************************************************
000090*  MAINTENANCE LOG                                              *
000100*  DATE     BY   TICKET     DESCRIPTION                         *
000110*  11/09/89 RWK  BB-0031    ORIGINAL LAYOUT (TOTALS-CALC RUN    *
000120*                           SPLIT OUT OF THE OLD MONOLITHIC     *
000130*                           BILLING PROGRAM).                  *
000140*  07/19/91 RWK  BB-0077    ADDED DX-LINKED-ID.                 *
000150*  02/17/93 LPS  BB-0151    ADDED DX-DISC-RATE AND TOT-DISCOUNT.*
000160*  08/08/96 LPS  BB-0266    ADDED DX-DELETED SOFT-DELETE BYTE.  *
000170*  06/30/99 DFM  BB-Y2K01   CONFIRMED 4-DIGIT YEAR IN DX-ISSUE- *
000180*                           CCYY AND DX-DUE-CCYY.               *
000190*****************************************************************
000200 01  DOC-EXT-RECORD.
000210     05  DX-ID                       PIC 9(07).
000220     05  DX-CO-ID                    PIC 9(05).
000230     05  DX-TYPE                     PIC X(01).
000240         88  DX-TYPE-IS-INVOICE          VALUE "I".
000250         88  DX-TYPE-IS-QUOTE            VALUE "Q".
000260         88  DX-TYPE-IS-RECEIPT          VALUE "R".
000270     05  DX-NUMBER                   PIC X(20).
000280*    DX-NUMBER-R IS USED BY THE NUMBERING RUN TO PICK APART AN
000290*    ALREADY-ASSIGNED NUMBER OF THE FORM PREFIX-YYYY-NNNN.
000300     05  DX-NUMBER-R REDEFINES DX-NUMBER.
000310         10  DX-NBR-PREFIX           PIC X(10).
000320         10  FILLER                  PIC X(01).
000330         10  DX-NBR-YEAR             PIC X(04).
000340         10  FILLER                  PIC X(01).
000350         10  DX-NBR-SEQ              PIC X(04).
000360     05  DX-CLIENT-ID                PIC 9(07).
000370     05  DX-CLIENT-NAME              PIC X(30).
000380     05  DX-ISSUE-DATE               PIC 9(08).
000390     05  DX-ISSUE-DATE-R REDEFINES DX-ISSUE-DATE.
000400         10  DX-ISSUE-CCYY           PIC 9(04).
000410         10  DX-ISSUE-MM              PIC 9(02).
000420         10  DX-ISSUE-DD              PIC 9(02).
000430     05  DX-DUE-DATE                 PIC 9(08).
000440     05  DX-DUE-DATE-R REDEFINES DX-DUE-DATE.
000450         10  DX-DUE-CCYY             PIC 9(04).
000460         10  DX-DUE-MM                PIC 9(02).
000470         10  DX-DUE-DD                PIC 9(02).
000480     05  DX-CURRENCY                 PIC X(03).
000490     05  DX-TAX-RATE                 PIC S9(03)V99.
000500     05  DX-DISC-RATE                PIC S9(03)V99.
000510     05  DX-STATUS                   PIC X(02).
000520         88  DX-STAT-DRAFT               VALUE "DR".
000530         88  DX-STAT-SENT                VALUE "SE".
000540         88  DX-STAT-VIEWED              VALUE "VW".
000550         88  DX-STAT-PAID                 VALUE "PD".
000560         88  DX-STAT-PARTIAL-PAID         VALUE "PP".
000570         88  DX-STAT-OVERDUE              VALUE "OV".
000580         88  DX-STAT-CANCELLED            VALUE "CA".
000590     05  DX-LINKED-ID                PIC 9(07).
000600     05  DX-AMOUNT                   PIC S9(10)V99.
000610     05  DX-DELETED                  PIC X(01).
000620         88  DX-IS-DELETED               VALUE "Y".
000630         88  DX-NOT-DELETED              VALUE "N".
000640*    COMPUTED TOTALS - FILLED IN BY THE DOCTOT RUN.  ZERO ON
000650*    A RECEIPT, WHICH CARRIES ITS OWN DX-AMOUNT INSTEAD.
000660     05  DX-COMPUTED-TOTALS.
000670         10  TOT-SUBTOTAL            PIC S9(11)V99.
000680         10  TOT-TAX                 PIC S9(11)V99.
000690         10  TOT-DISCOUNT            PIC S9(11)V99.
000700         10  TOT-TOTAL               PIC S9(11)V99.
000710     05  FILLER                      PIC X(07).
