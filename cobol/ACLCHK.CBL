000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    Aclchk.
000040 AUTHOR.        L. P. SOTELO.
000050 INSTALLATION.  BUREAU DATA CENTER.
000060 DATE-WRITTEN.  MAY 1991.
000070 DATE-COMPILED.
000080 SECURITY.      COMPANY CONFIDENTIAL - BUREAU DATA CENTER USE
000090                ONLY.  NOT FOR DISTRIBUTION TO CLIENT SITES.
000100*****************************************************************
000110*  ACLCHK - DOCUMENT ACCESS / EDIT / DELETE ELIGIBILITY          *
000120*                                                                *
000130*  CALLED SUBPROGRAM - THE VIEW/EDIT/DELETE DECISION TABLE FOR   *
000140*  THE FOUR BUREAU USER ROLES.  NO FILES ARE OPENED HERE - THE   *
000150*  CALLING STEP PASSES THE REQUESTING USER'S ROLE, THE ACTION    *
000160*  BEING ATTEMPTED, THE DOCUMENT'S CURRENT STATUS, AND WHETHER   *
000170*  THE REQUESTING USER IS THE DOCUMENT'S CREATOR, AND RECEIVES   *
000180*  BACK A SINGLE Y/N DECISION.  ORIGINALLY WRITTEN FOR THE       *
000190*  REGISTER STEP'S END-OF-JOB ACCESS AUDIT TALLY, IT IS NOW THE  *
000200*  ONE PLACE IN THE WHOLE SUITE WHERE THE BUREAU'S ACCESS RULES  *
000210*  ARE WRITTEN DOWN - CHANGE THEM HERE, NOT IN THE CALLERS.      *
000220*****************************************************************
000230*  AMENDMENT HISTORY                                            *
000240*  DATE     BY   TICKET     DESCRIPTION                         *
000250*  05/14/91 LPS  BB-0091    ORIGINAL PROGRAM.                   *
000260*  02/17/93 LPS  BB-0151    NO CHANGE - TICKET TRAIL ENTRY ONLY.*
000270*  08/08/96 LPS  BB-0266    ADDED VALID-ROLE-TABLE CHECK - A    *
000280*                           BLANK ROLE CODE WAS DEFAULTING TO   *
000290*                           A "YES" DECISION.                   *
000300*  09/21/97 RWK  BB-0281    NO CHANGE - TICKET TRAIL ENTRY ONLY.*
000310*  03/02/04 TOB  BB-0360    ADDED WS-CALL-COUNT FOR THE MONTHLY *
000320*                           ACCESS-AUDIT VOLUME REPORT.         *
000330*  04/19/08 CHW  BB-0412    REWORKED THE SOLE CALLER OF 1200-   *
000340*                           DECIDE-EDIT-RTN TO PERFORM ... THRU *
000350*                           THE PARAGRAPH'S OWN EXIT LINE - SAME*
000360*                           CONTROL-FLOW CORRECTION MADE ACROSS *
000370*                           THE WHOLE SUITE.  SEE W99-02.       *
000380*  07/23/08 CHW  BB-0432    CORRECTED THE WS-CALL-COUNT COMMENT *
000390*                           TO MATCH BB-0431 IN BILLREG - THIS   *
000400*                           COUNTER IS NO LONGER PICKED UP BY   *
000410*                           ANY DASHBOARD TALLY.  NO CODE CHANGE*
000420*****************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  BUREAU-3090.
000460 OBJECT-COMPUTER.  BUREAU-3090.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS CLS-DOC-TYPE IS "I" "Q" "R"
000500     UPSI-0 ON STATUS IS RERUN-REQUESTED
000510            OFF STATUS IS NORMAL-RUN-MODE.
000520
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550*    VALID-ROLE-TABLE LISTS THE FOUR RECOGNIZED ROLE CODES - OWNER,
000560*    ADMIN, ACCOUNTANT, USER.  A ROLE CODE NOT FOUND HERE IS DENIED
000570*    EVERY ACTION REGARDLESS OF WHAT ELSE IS PASSED IN, PER THE
000580*    BB-0266 FIX NOTED ABOVE (A BLANK ROLE USED TO SNEAK A "YES").
000590 01  VALID-ROLE-LIST.
000600     05  FILLER                 PIC X(08) VALUE "OWADACUS".
000610 01  VALID-ROLE-TABLE REDEFINES VALID-ROLE-LIST.
000620     05  VRT-ROLE-CODE          OCCURS 4 TIMES
000630                                 PIC X(02)
000640                                 INDEXED BY VRT-IX.
000650
000660*    EDIT-RESTRICTED-STATUS-TABLE LISTS THE DOCUMENT STATUSES
000670*    THAT MAY ONLY BE EDITED BY THE OWNER OR ADMIN ROLE - SENT,
000680*    PAID, AND PARTIALLY PAID.  ONCE A DOCUMENT HAS GONE OUT THE
000690*    DOOR OR MONEY HAS MOVED AGAINST IT, AN ACCOUNTANT OR A USER
000700*    MAY STILL VIEW IT BUT MAY NO LONGER CHANGE IT.
000710 01  EDIT-RESTRICTED-STATUS-LIST.
000720     05  FILLER                 PIC X(06) VALUE "SEPDPP".
000730 01  EDIT-RESTRICTED-STATUS-TABLE
000740             REDEFINES EDIT-RESTRICTED-STATUS-LIST.
000750     05  ERS-STATUS-CODE        OCCURS 3 TIMES
000760                                 PIC X(02)
000770                                 INDEXED BY ERS-IX.
000780
000790*    DELETE-BLOCKED-STATUS-TABLE LISTS THE DOCUMENT STATUSES THAT
000800*    MAY NEVER BE DELETED, REGARDLESS OF ROLE - PAID AND PARTIALLY
000810*    PAID.  THE BUREAU DOES NOT LET EVEN AN ADMIN ERASE A DOCUMENT
000820*    ONCE MONEY HAS BEEN POSTED AGAINST IT; A SOFT DELETE THROUGH
000830*    A LATER STEP IS THE ONLY WAY TO RETIRE ONE AT THAT POINT.
000840 01  DELETE-BLOCKED-STATUS-LIST.
000850     05  FILLER                 PIC X(04) VALUE "PDPP".
000860 01  DELETE-BLOCKED-STATUS-TABLE
000870             REDEFINES DELETE-BLOCKED-STATUS-LIST.
000880     05  DBS-STATUS-CODE        OCCURS 2 TIMES
000890                                 PIC X(02)
000900                                 INDEXED BY DBS-IX.
000910
000920*    WS-CALL-COUNT IS A SUBPROGRAM-LOCAL STATIC COUNTER - IT IS
000930*    NOT RESET BETWEEN CALLS (COBOL WORKING-STORAGE IN A CALLED
000940*    SUBPROGRAM KEEPS ITS VALUES FROM ONE CALL TO THE NEXT WITHIN
000950*    A RUN UNLESS THE PROGRAM IS COMPILED WITH THE INITIAL
000960*    ATTRIBUTE, WHICH THIS ONE IS NOT), SO IT ACCUMULATES FOR THE
000970*    LIFE OF THE RUN.  BB-0360 ADDED IT FOR A MONTHLY ACCESS-AUDIT
000980*    VOLUME REPORT THAT BILLREG NO LONGER PRODUCES - THE DASHBOARD
000990*    TALLY WAS PULLED BACK OUT UNDER BB-0431, AND NO CALLER READS
001000*    WS-CALL-COUNT TODAY.  LEFT IN PLACE IN CASE THE AUDIT REPORT
001010*    COMES BACK AS A SEPARATE STEP RATHER THAN RIDING ON BILLREG.
001020 01  CALL-COUNTERS.
001030     05  WS-CALL-COUNT          PIC 9(07) COMP VALUE ZERO.
001040     05  WS-ROLE-IS-VALID       PIC X(01) VALUE "N".
001050         88  ROLE-IS-VALID          VALUE "Y".
001060     05  FILLER                 PIC X(01) VALUE SPACE.
001070
001080*    LINKAGE SECTION - THE FIVE PARAMETERS EVERY CALLER PASSES.
001090*    LK-DECISION COMES BACK "Y" OR "N" - THERE IS NO MIDDLE
001100*    GROUND AND NO ERROR RETURN; AN INVALID ROLE OR ACTION CODE
001110*    JUST COMES BACK "N" LIKE ANY OTHER DENIAL.
001120 LINKAGE SECTION.
001130 01  LK-ROLE-CODE               PIC X(02).
001140     88  LK-ROLE-OWNER              VALUE "OW".
001150     88  LK-ROLE-ADMIN              VALUE "AD".
001160     88  LK-ROLE-ACCOUNTANT         VALUE "AC".
001170     88  LK-ROLE-USER               VALUE "US".
001180 01  LK-ACTION-CODE             PIC X(01).
001190     88  LK-ACTION-VIEW             VALUE "V".
001200     88  LK-ACTION-EDIT             VALUE "E".
001210     88  LK-ACTION-DELETE           VALUE "D".
001220 01  LK-DOC-STATUS              PIC X(02).
001230 01  LK-SAME-OWNER-FLAG         PIC X(01).
001240     88  LK-IS-SAME-OWNER           VALUE "Y".
001250 01  LK-DECISION                PIC X(01).
001260     88  LK-DECISION-YES            VALUE "Y".
001270     88  LK-DECISION-NO             VALUE "N".
001280
001290 PROCEDURE DIVISION USING LK-ROLE-CODE
001300                           LK-ACTION-CODE
001310                           LK-DOC-STATUS
001320                           LK-SAME-OWNER-FLAG
001330                           LK-DECISION.
001340*****************************************************************
001350*  0000-MAIN-CONTROL - THE WHOLE DECISION TABLE IS DRIVEN OFF
001360*  THE ACTION CODE, AND NOTHING RUNS AT ALL UNLESS THE ROLE
001370*  CODE CHECKS OUT FIRST.  THE DEFAULT ANSWER, SET BEFORE ANY
001380*  OF THE THREE DECISION PARAGRAPHS RUN, IS ALWAYS "NO" - EACH
001390*  PARAGRAPH HAS TO EARN A "YES", NOT AVOID EARNING A "NO".
001400*****************************************************************
001410 0000-MAIN-CONTROL.
001420     ADD 1 TO WS-CALL-COUNT.
001430     SET LK-DECISION-NO TO TRUE.
001440     PERFORM 1000-CHECK-ROLE-RTN.
001450     IF ROLE-IS-VALID AND LK-ACTION-VIEW
001460         PERFORM 1100-DECIDE-VIEW-RTN.
001470     IF ROLE-IS-VALID AND LK-ACTION-EDIT
001480         PERFORM 1200-DECIDE-EDIT-RTN THRU 1200-EXIT.
001490     IF ROLE-IS-VALID AND LK-ACTION-DELETE
001500         PERFORM 1300-DECIDE-DELETE-RTN THRU 1300-EXIT.
001510     EXIT PROGRAM.
001520
001530*    1000-CHECK-ROLE-RTN REJECTS ANY ROLE CODE NOT IN
001540*    VALID-ROLE-TABLE BEFORE ANY ACTION IS CONSIDERED - THE
001550*    BB-0266 FIX.  A CALLER THAT PASSES SPACES OR A TYPO'D
001560*    ROLE CODE GETS "NO" FOR EVERYTHING, NEVER "YES".
001570 1000-CHECK-ROLE-RTN.
001580     MOVE "N" TO WS-ROLE-IS-VALID.
001590     SET VRT-IX TO 1.
001600     SEARCH VRT-ROLE-CODE
001610         AT END CONTINUE
001620         WHEN VRT-ROLE-CODE (VRT-IX) = LK-ROLE-CODE
001630             MOVE "Y" TO WS-ROLE-IS-VALID.
001640
001650*    1100-DECIDE-VIEW-RTN - OWNER, ADMIN AND ACCOUNTANT MAY VIEW
001660*    ANY DOCUMENT OF THE COMPANY; A USER MAY VIEW ONLY A
001670*    DOCUMENT THE CALLER HAS FLAGGED AS ONE THEY CREATED.  THIS
001680*    PARAGRAPH HAS NO EXIT LINE OF ITS OWN AND IS CALLED BOTH
001690*    DIRECTLY FROM MAIN CONTROL AND, BELOW, AS THE FIRST STEP OF
001700*    EVERY EDIT DECISION - EDIT ALWAYS IMPLIES VIEW FIRST.
001710 1100-DECIDE-VIEW-RTN.
001720     IF LK-ROLE-OWNER OR LK-ROLE-ADMIN OR LK-ROLE-ACCOUNTANT
001730         SET LK-DECISION-YES TO TRUE.
001740     IF LK-ROLE-USER AND LK-IS-SAME-OWNER
001750         SET LK-DECISION-YES TO TRUE.
001760
001770*    1200-DECIDE-EDIT-RTN - EDIT REQUIRES VIEW FIRST, SO IF THE
001780*    CALLER COULD NOT EVEN VIEW THE DOCUMENT THE DECISION STOPS
001790*    HERE AT "NO".  OTHERWISE, A DOCUMENT IN A RESTRICTED STATUS
001800*    (SENT, PAID, OR PARTIALLY PAID) MAY ONLY BE EDITED BY OWNER
001810*    OR ADMIN - AN ACCOUNTANT OR A USER WHO COULD VIEW IT IS
001820*    TURNED BACK TO "NO" AT THE TABLE LOOKUP BELOW.
001830 1200-DECIDE-EDIT-RTN.
001840     PERFORM 1100-DECIDE-VIEW-RTN.
001850     IF LK-DECISION-NO
001860         GO TO 1200-EXIT.
001870     SET ERS-IX TO 1.
001880     SEARCH ERS-STATUS-CODE
001890         AT END CONTINUE
001900         WHEN ERS-STATUS-CODE (ERS-IX) = LK-DOC-STATUS
001910             IF NOT LK-ROLE-OWNER AND NOT LK-ROLE-ADMIN
001920                 SET LK-DECISION-NO TO TRUE.
001930 1200-EXIT.
001940         EXIT.
001950
001960*    1300-DECIDE-DELETE-RTN - OWNER OR ADMIN ONLY, AND NEVER FOR
001970*    A PAID OR PARTIALLY-PAID DOCUMENT REGARDLESS OF ROLE - A
001980*    POSTED RECEIPT PERMANENTLY LOCKS THE INVOICE IT WAS APPLIED
001990*    TO AGAINST DELETION.  UNLIKE EDIT, DELETE DOES NOT CHECK
002000*    VIEW FIRST - A ROLE EITHER HAS DELETE RIGHTS OR IT DOES NOT.
002010 1300-DECIDE-DELETE-RTN.
002020     IF NOT LK-ROLE-OWNER AND NOT LK-ROLE-ADMIN
002030         GO TO 1300-EXIT.
002040     SET DBS-IX TO 1.
002050     SEARCH DBS-STATUS-CODE
002060         AT END SET LK-DECISION-YES TO TRUE
002070         WHEN DBS-STATUS-CODE (DBS-IX) = LK-DOC-STATUS
002080             CONTINUE.
002090 1300-EXIT.
002100         EXIT.
