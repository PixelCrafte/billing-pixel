000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    Ovrdue.
000040 AUTHOR.        R. W. KOSINSKI.
000050 INSTALLATION.  BUREAU DATA CENTER.
000060 DATE-WRITTEN.  APRIL 1990.
000070 DATE-COMPILED.
000080 SECURITY.      COMPANY CONFIDENTIAL - BUREAU DATA CENTER USE
000090                ONLY.  NOT FOR DISTRIBUTION TO CLIENT SITES.
000100*****************************************************************
000110*  OVRDUE - OVERDUE INVOICE DETECTOR                             *
000120*                                                                *
000130*  FIFTH STEP OF THE NIGHTLY BILLING RUN, RUN AFTER RECPOST SO   *
000140*  AN INVOICE THAT WAS PAID TONIGHT IS NEVER FLAGGED OVERDUE.    *
000150*  A STRAIGHT SEQUENTIAL PASS - NO TABLES ARE NEEDED SINCE EACH  *
000160*  HEADER IS DECIDED ON ITS OWN FIELDS.  AN INVOICE STILL IN     *
000170*  SENT STATUS WITH A DUE DATE BEFORE TONIGHT'S RUN DATE IS      *
000180*  MARKED OVERDUE AND PASSED ALONG TO THE REGISTER STEP.         *
000190*                                                                *
000200*  THIS IS THE SMALLEST STEP IN THE CHAIN - NO WORKING TABLE IS *
000210*  LOADED AND THE WHOLE PROGRAM IS ONE READ/TEST/WRITE LOOP.    *
000220*  A QUOTE OR A RECEIPT HEADER ALWAYS FAILS THE DX-STAT-SENT    *
000230*  TEST AND PASSES THROUGH UNCHANGED, AS DOES ANY INVOICE WITH  *
000240*  NO DUE DATE ON FILE (DUE DATE ZERO MEANS NONE WAS GIVEN).    *
000250*****************************************************************
000260*  AMENDMENT HISTORY                                            *
000270*  DATE     BY   TICKET     DESCRIPTION                         *
000280*  04/09/90 RWK  BB-0058    ORIGINAL PROGRAM.                   *
000290*  08/08/96 LPS  BB-0266    SKIP SOFT-DELETED HEADERS - THEY    *
000300*                           WERE SHOWING UP OVERDUE ON THE      *
000310*                           REGISTER AFTER BEING SOFT-DELETED.  *
000320*  06/30/99 DFM  BB-Y2K01   REPLACED 2-DIGIT ACCEPT FROM DATE    *
000330*                           WITH 4-DIGIT ACCEPT FROM DATE        *
000340*                           YYYYMMDD FOR THE CENTURY ROLLOVER.   *
000350*  03/02/04 TOB  BB-0360    DISPLAY OVERDUE COUNT AT END OF JOB  *
000360*                           FOR THE OPERATOR RUN LOG.            *
000370*  04/19/08 CHW  BB-0412    REWORKED BOTH CALLERS OF 1500-READ-  *
000380*                           HEADER-RTN TO PERFORM ... THRU THE   *
000390*                           PARAGRAPH'S OWN EXIT LINE - SAME     *
000400*                           CONTROL-FLOW CORRECTION MADE ACROSS  *
000410*                           THE WHOLE SUITE.  SEE W99-02.        *
000420*****************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  BUREAU-3090.
000460 OBJECT-COMPUTER.  BUREAU-3090.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS CLS-DOC-TYPE IS "I" "Q" "R"
000500     UPSI-0 ON STATUS IS RERUN-REQUESTED
000510            OFF STATUS IS NORMAL-RUN-MODE.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540*  DOC-EXT4-FILE IS RECPOST'S OUTPUT - EVERY HEADER'S PAYMENT
000550*  STATUS IS ALREADY FINAL BY THE TIME THIS STEP SEES IT.
000560     SELECT DOC-EXT4-FILE    ASSIGN TO "DOCEXT4.DAT"
000570                             LINE SEQUENTIAL
000580                             FILE STATUS IS DX4-FILE-STATUS.
000590*  DOC-OUT-FILE IS THE FINAL DOCUMENT FILE FOR THE NIGHT -
000600*  BILLREG READS THIS SAME FILE FOR THE DAILY REGISTER.
000610     SELECT DOC-OUT-FILE     ASSIGN TO "DOCUMENT.OUT"
000620                             LINE SEQUENTIAL
000630                             FILE STATUS IS DXO-FILE-STATUS.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  DOC-EXT4-FILE
000680     LABEL RECORDS STANDARD.
000690 01  DOC-EXT4-IN-AREA            PIC X(180).
000700
000710 FD  DOC-OUT-FILE
000720     LABEL RECORDS STANDARD.
000730 01  DOC-OUT-AREA                PIC X(180).
000740
000750 WORKING-STORAGE SECTION.
000760 COPY "DOCXNAME.CPY".
000770
000780*    DX4-FILE-STATUS IS THE ONLY ONE WITH A NAMED 88 - DOC-OUT-
000790*    FILE IS OUTPUT ONLY AND IS NEVER TESTED FOR EOF.
000800 01  FILE-STATUS-FIELDS.
000810     05  DX4-FILE-STATUS        PIC X(02) VALUE "00".
000820         88  DX4-FILE-EOF             VALUE "10".
000830     05  DXO-FILE-STATUS        PIC X(02) VALUE "00".
000840     05  FILLER                 PIC X(01) VALUE SPACES.
000850
000860*    RUN-DATE-FIELDS - TONIGHT'S RUN DATE IS THE CUTOFF AGAINST
000870*    WHICH EVERY INVOICE'S DUE DATE IS COMPARED.  CARRIED IN A
000880*    REDEFINED GROUP, AS ELSEWHERE IN THE SUITE, THOUGH THIS
000890*    PROGRAM ONLY EVER USES THE WHOLE 8-DIGIT FIELD.
000900 01  RUN-DATE-FIELDS.
000910     05  WS-RUN-DATE-CCYYMMDD   PIC 9(08).
000920     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
000930         10  WS-RUN-CCYY        PIC 9(04).
000940         10  WS-RUN-MM          PIC 9(02).
000950         10  WS-RUN-DD          PIC 9(02).
000960     05  FILLER                 PIC X(01) VALUE SPACES.
000970
000980*    JOB-COUNTERS - DISPLAYED AT END OF JOB FOR THE OPERATOR,
000990*    PER BB-0360 ABOVE.
001000 01  JOB-COUNTERS.
001010     05  CT-HEADERS-READ        PIC 9(07) COMP VALUE ZERO.
001020     05  CT-MARKED-OVERDUE      PIC 9(07) COMP VALUE ZERO.
001030     05  FILLER                 PIC X(01) VALUE SPACES.
001040
001050 PROCEDURE DIVISION.
001060*****************************************************************
001070*  0000-MAIN-CONTROL - A SIMPLE PRIME-THE-PUMP READ FOLLOWED BY
001080*  A PROCESS/READ LOOP UNTIL END OF FILE.  NO WORKING TABLE IS
001090*  BUILT - EACH HEADER IS TESTED AND WRITTEN BEFORE THE NEXT IS
001100*  EVEN READ.
001110*****************************************************************
001120 0000-MAIN-CONTROL.
001130     PERFORM 1000-INITIALIZE-RTN.
001140     PERFORM 2000-READ-AND-CHECK-RTN
001150         UNTIL DX4-FILE-EOF.
001160     PERFORM 9000-TERMINATE-RTN.
001170     STOP RUN.
001180
001190*    1000-INITIALIZE-RTN OPENS THE FILES AND PRIMES THE LOOP
001200*    WITH THE FIRST HEADER.
001210 1000-INITIALIZE-RTN.
001220     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
001230     OPEN INPUT DOC-EXT4-FILE
001240          OUTPUT DOC-OUT-FILE.
001250     PERFORM 1500-READ-HEADER-RTN THRU 1500-EXIT.
001260
001270*    1500-READ-HEADER-RTN READS ONE HEADER INTO DOC-EXT-RECORD.
001280*    UNLIKE EVERY OTHER STEP IN THE CHAIN THIS PROGRAM NEVER
001290*    LOADS A WORKING TABLE - ONE RECORD AT A TIME IS HELD.
001300 1500-READ-HEADER-RTN.
001310     READ DOC-EXT4-FILE INTO DOC-EXT-RECORD
001320         AT END SET DX4-FILE-EOF TO TRUE.
001330     IF DX4-FILE-EOF
001340         GO TO 1500-EXIT.
001350     ADD 1 TO CT-HEADERS-READ.
001360 1500-EXIT.
001370         EXIT.
001380
001390*    2000-READ-AND-CHECK-RTN APPLIES THE OVERDUE RULE TO THE
001400*    HEADER CURRENTLY HELD IN DOC-EXT-RECORD, WRITES IT ALONG,
001410*    AND READS THE NEXT ONE.  THE FOUR-WAY TEST BELOW IS THE
001420*    WHOLE OF THE BUREAU'S OVERDUE RULE - NOT DELETED, AN
001430*    INVOICE STILL IN SENT STATUS, CARRYING A REAL DUE DATE,
001440*    AND THAT DUE DATE EARLIER THAN TONIGHT'S RUN DATE.  AN
001450*    INVOICE RECPOST ALREADY MARKED PAID OR PARTIALLY PAID
001460*    NEVER REACHES THIS TEST BECAUSE ITS STATUS IS NO LONGER
001470*    "SENT."
001480 2000-READ-AND-CHECK-RTN.
001490     IF DX-NOT-DELETED
001500        AND DX-STAT-SENT
001510        AND DX-DUE-DATE NOT = ZERO
001520        AND DX-DUE-DATE < WS-RUN-DATE-CCYYMMDD
001530         SET DX-STAT-OVERDUE TO TRUE
001540         ADD 1 TO CT-MARKED-OVERDUE.
001550     PERFORM 3900-WRITE-HEADER-RTN.
001560     PERFORM 1500-READ-HEADER-RTN THRU 1500-EXIT.
001570
001580*    3900-WRITE-HEADER-RTN WRITES THE CURRENT HEADER, OVERDUE
001590*    OR NOT, OUT TO THE FINAL DOCUMENT FILE.
001600 3900-WRITE-HEADER-RTN.
001610     WRITE DOC-OUT-AREA FROM DOC-EXT-RECORD.
001620
001630*    9000-TERMINATE-RTN CLOSES THE FILES AND DISPLAYS THE RUN
001640*    COUNTS FOR THE OPERATOR'S RUN LOG.
001650 9000-TERMINATE-RTN.
001660     CLOSE DOC-EXT4-FILE
001670           DOC-OUT-FILE.
001680     DISPLAY "OVRDUE - OVERDUE DETECTOR COMPLETE".
001690     DISPLAY "OVRDUE - HEADERS READ          : " CT-HEADERS-READ.
001700     DISPLAY "OVRDUE - MARKED OVERDUE        : "
001710         CT-MARKED-OVERDUE.
