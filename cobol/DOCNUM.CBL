000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    Docnum.
000040 AUTHOR.        R. W. KIRBY.
000050 INSTALLATION.  BUREAU DATA CENTER.
000060 DATE-WRITTEN.  DECEMBER 1989.
000070 DATE-COMPILED.
000080 SECURITY.      COMPANY CONFIDENTIAL - BUREAU DATA CENTER USE
000090                ONLY.  NOT FOR DISTRIBUTION TO CLIENT SITES.
000100*****************************************************************
000110*  DOCNUM - DOCUMENT NUMBERING SERVICE                          *
000120*                                                                *
000130*  SECOND STEP OF THE NIGHTLY BILLING RUN.  READS THE EXTENDED  *
000140*  DOCUMENT FILE PRODUCED BY DOCTOT AND THE COMPANY MASTER.     *
000150*  ANY HEADER STILL CARRYING A BLANK DOC-NUMBER IS ASSIGNED THE *
000160*  NEXT NUMBER FOR ITS COMPANY, TYPE AND RUN YEAR, IN THE FORM  *
000170*  PREFIX-YYYY-NNNN.  HEADERS ALREADY NUMBERED (CARRIED OVER    *
000180*  FROM AN EARLIER RUN) ARE LEFT ALONE BUT STILL COUNT TOWARD   *
000190*  THE HIGH-WATER SEQUENCE FOR THEIR COMPANY/TYPE/YEAR.         *
000200*                                                                *
000210*  THE WHOLE NIGHT'S BATCH OF HEADERS IS HELD IN A WORKING-     *
000220*  STORAGE TABLE (DOC-TABLE) SO THE SEQUENCE TABLE CAN BE BUILT *
000230*  IN ONE PASS (STEP ONE, BELOW) BEFORE ANY NUMBER IS HANDED    *
000240*  OUT IN A SECOND PASS - OTHERWISE A COMPANY'S FIRST NEW       *
000250*  INVOICE IN THE BATCH COULD BE NUMBERED BEFORE AN ALREADY-    *
000260*  NUMBERED INVOICE LATER IN THE SAME BATCH WAS EVEN LOOKED AT, *
000270*  AND THE TWO COULD COLLIDE.                                   *
000280*****************************************************************
000290*  AMENDMENT HISTORY                                            *
000300*  DATE     BY   TICKET     DESCRIPTION                         *
000310*  12/04/89 RWK  BB-0033    ORIGINAL PROGRAM.                   *
000320*  07/19/91 RWK  BB-0077    NO CHANGE REQUIRED FOR DOC-LINKED-ID *
000330*                           - NUMBERING DOES NOT LOOK AT IT.    *
000340*  02/09/94 LPS  BB-0163    SEQUENCE TABLE NOW KEYED BY TYPE AS  *
000350*                           WELL AS COMPANY - INVOICE AND QUOTE  *
000360*                           SEQUENCES WERE COLLIDING.            *
000370*  06/30/99 DFM  BB-Y2K01   REPLACED 2-DIGIT ACCEPT FROM DATE    *
000380*                           WITH 4-DIGIT ACCEPT FROM DATE        *
000390*                           YYYYMMDD FOR THE CENTURY ROLLOVER.   *
000400*  11/14/01 TOB  BB-0318    RAISED DOCUMENT TABLE FROM 2000 TO   *
000410*                           5000 ENTRIES.                        *
000420*  03/08/04 CHW  BB-0370    CORRECTED NON-NUMERIC SEQUENCE       *
000430*                           PORTION TO RESTART AT 1 RATHER THAN  *
000440*                           ABEND.                               *
000450*  04/19/08 CHW  BB-0412    REWORKED THE 1100/1500/2000/3000     *
000460*                           CALLERS TO PERFORM ... THRU THE      *
000470*                           PARAGRAPH'S OWN EXIT LINE - SAME     *
000480*                           CONTROL-FLOW CORRECTION MADE ACROSS  *
000490*                           THE WHOLE SUITE.  SEE W99-02.        *
000500*****************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.  BUREAU-3090.
000540 OBJECT-COMPUTER.  BUREAU-3090.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS CLS-DOC-TYPE IS "I" "Q" "R"
000580     UPSI-0 ON STATUS IS RERUN-REQUESTED
000590            OFF STATUS IS NORMAL-RUN-MODE.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620*  DOC-EXT1-FILE IS DOCTOT'S OUTPUT - HEADER PLUS TOTALS, BUT
000630*  NOT YET NUMBERED.
000640     SELECT DOC-EXT1-FILE    ASSIGN TO "DOCEXT1.DAT"
000650                             LINE SEQUENTIAL
000660                             FILE STATUS IS DX1-FILE-STATUS.
000670*  COMPANY-FILE SUPPLIES THE THREE NUMBER PREFIXES (INVOICE,
000680*  QUOTE, RECEIPT) EACH COMPANY PRINTS ON ITS DOCUMENTS.
000690     SELECT COMPANY-FILE     ASSIGN TO "COMPANY.DAT"
000700                             LINE SEQUENTIAL
000710                             FILE STATUS IS CMP-FILE-STATUS.
000720*  DOC-EXT2-FILE IS THE SECOND-GENERATION EXTENDED DOCUMENT
000730*  FILE, HANDED TO CONVQI AS THE NEXT STEP.
000740     SELECT DOC-EXT2-FILE    ASSIGN TO "DOCEXT2.DAT"
000750                             LINE SEQUENTIAL
000760                             FILE STATUS IS DX2-FILE-STATUS.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800*  180 BYTES MATCHES DOC-EXT-RECORD IN DOCXNAME.CPY, THE SAME
000810*  LAYOUT CARRIED BY EVERY GENERATION OF THIS FILE.
000820 FD  DOC-EXT1-FILE
000830     LABEL RECORDS STANDARD.
000840 01  DOC-EXT1-IN-AREA            PIC X(180).
000850
000860*  80 BYTES MATCHES CO-MASTER-RECORD IN CONAME.CPY.
000870 FD  COMPANY-FILE
000880     LABEL RECORDS STANDARD.
000890 01  COMPANY-IN-AREA             PIC X(80).
000900
000910 FD  DOC-EXT2-FILE
000920     LABEL RECORDS STANDARD.
000930 01  DOC-EXT2-OUT-AREA           PIC X(180).
000940
000950 WORKING-STORAGE SECTION.
000960 COPY "CONAME.CPY".
000970 COPY "DOCXNAME.CPY".
000980
000990*  ONLY DX1-FILE-STATUS AND CMP-FILE-STATUS HAVE A NAMED 88 -
001000*  THEY ARE THE TWO THIS PROGRAM LOOPS ON.  DX2-FILE-STATUS IS
001010*  AN OUTPUT FILE AND IS ONLY EVER CHECKED BY HAND IN A DUMP.
001020 01  FILE-STATUS-FIELDS.
001030     05  DX1-FILE-STATUS        PIC X(02) VALUE "00".
001040         88  DX1-FILE-EOF             VALUE "10".
001050     05  CMP-FILE-STATUS        PIC X(02) VALUE "00".
001060         88  CMP-FILE-EOF             VALUE "10".
001070     05  DX2-FILE-STATUS        PIC X(02) VALUE "00".
001080     05  FILLER                 PIC X(01) VALUE SPACES.
001090
001100*    COMPANY-TABLE IS LOADED ONCE AND SEARCHED BY CO-ID TO GET
001110*    THE THREE NUMBER PREFIXES FOR A GIVEN COMPANY.  500 SLOTS
001120*    IS WELL ABOVE THE BUREAU'S CLIENT COUNT TODAY BUT COSTS
001130*    NOTHING EXTRA SINCE THE TABLE IS OCCURS DEPENDING ON.
001140 01  COMPANY-TABLE.
001150     05  CMP-COUNT              PIC 9(04) COMP VALUE ZERO.
001160     05  CMP-ENTRY OCCURS 0 TO 500 TIMES
001170             DEPENDING ON CMP-COUNT
001180             ASCENDING KEY IS CMP-ID
001190             INDEXED BY CMP-IX.
001200         10  CMP-ID             PIC 9(05).
001210         10  CMP-INV-PREFIX     PIC X(10).
001220         10  CMP-QUO-PREFIX     PIC X(10).
001230         10  CMP-REC-PREFIX     PIC X(10).
001240
001250*    DOC-TABLE HOLDS THE RAW EXTENDED-DOCUMENT RECORDS FOR THE
001260*    WHOLE RUN SO THE HIGH-WATER SEQUENCE PER COMPANY/TYPE/YEAR
001270*    CAN BE FOUND BEFORE ANY BLANK NUMBER IS ASSIGNED.  DH-RAW-
001280*    RECORD KEEPS THE ENTIRE 180-BYTE RECORD SO 3900-WRITE-
001290*    OUTPUT-RTN CAN WRITE IT BACK OUT WITH ONLY DH-NUMBER
001300*    CHANGED - THE BUREAU'S SHOP RULE FOR THESE PASS-THROUGH
001310*    NUMBERING STEPS IS "TOUCH ONLY THE FIELD YOU OWN."
001320 01  DOC-TABLE.
001330     05  DOC-TBL-MAX            PIC 9(05) COMP VALUE 5000.
001340     05  DOC-TBL-COUNT          PIC 9(05) COMP VALUE ZERO.
001350     05  DOC-TBL-ENTRY OCCURS 5000 TIMES
001360             INDEXED BY DOC-IX.
001370         10  DH-RAW-RECORD      PIC X(180).
001380         10  DH-CO-ID           PIC 9(05).
001390         10  DH-TYPE            PIC X(01).
001400         10  DH-NUMBER          PIC X(20).
001410
001420*    SEQUENCE-TABLE TRACKS THE HIGHEST SEQUENCE NUMBER SEEN SO
001430*    FAR FOR EACH DISTINCT COMPANY / TYPE / YEAR COMBINATION.
001440*    SEARCHED LINEARLY, NOT BY SEARCH ALL - THE NUMBER OF
001450*    DISTINCT COMBINATIONS IN ONE NIGHT'S RUN IS SMALL AND THE
001460*    TABLE IS BUILT AS IT GOES, NOT LOADED IN KEY ORDER.
001470 01  SEQUENCE-TABLE.
001480     05  SEQ-TBL-COUNT          PIC 9(04) COMP VALUE ZERO.
001490     05  SEQ-ENTRY OCCURS 0 TO 2000 TIMES
001500             DEPENDING ON SEQ-TBL-COUNT
001510             INDEXED BY SEQ-IX.
001520         10  SEQ-CO-ID          PIC 9(05).
001530         10  SEQ-TYPE           PIC X(01).
001540         10  SEQ-YEAR           PIC X(04).
001550         10  SEQ-HIGH-NBR       PIC 9(04) COMP.
001560
001570*    RUN-DATE-FIELDS - THE RUN YEAR IS THE "YYYY" THAT GOES
001580*    INTO EVERY NUMBER ASSIGNED TONIGHT, REGARDLESS OF A
001590*    DOCUMENT'S OWN ISSUE DATE.
001600 01  RUN-DATE-FIELDS.
001610     05  WS-RUN-DATE-CCYYMMDD   PIC 9(08).
001620     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
001630         10  WS-RUN-CCYY        PIC 9(04).
001640         10  WS-RUN-MM          PIC 9(02).
001650         10  WS-RUN-DD          PIC 9(02).
001660     05  FILLER                 PIC X(01) VALUE SPACES.
001670
001680*    WORK-FIELDS - SCRATCH AREA USED WHILE FORMATTING ONE NEW
001690*    NUMBER OR WHILE CHECKING ONE ALREADY-NUMBERED DOCUMENT'S
001700*    SEQUENCE PORTION FOR THE HIGH-WATER PASS.
001710 01  WORK-FIELDS.
001720     05  WK-PREFIX              PIC X(10) VALUE SPACES.
001730     05  WK-SEQUENCE            PIC 9(04) COMP VALUE ZERO.
001740     05  WK-SEQ-DISPLAY         PIC 9(04) VALUE ZERO.
001750     05  WK-NUMBER-BUILD        PIC X(20) VALUE SPACES.
001760     05  WK-EXISTING-SEQ-TEXT   PIC X(04) VALUE SPACES.
001770     05  WK-EXISTING-SEQ-NUM    PIC 9(04) VALUE ZERO.
001780*        EXISTING-SEQ-NUMERIC-SW GUARDS AGAINST A CARRIED-OVER
001790*        NUMBER WHOSE LAST FOUR CHARACTERS AREN'T DIGITS - SEE
001800*        BB-0370 ABOVE, WHICH FIXED AN ABEND ON JUST THIS CASE.
001810     05  EXISTING-SEQ-NUMERIC-SW PIC X(01) VALUE "Y".
001820         88  EXISTING-SEQ-IS-NUMERIC   VALUE "Y".
001830         88  EXISTING-SEQ-NOT-NUMERIC  VALUE "N".
001840     05  FILLER                 PIC X(01) VALUE SPACES.
001850
001860*    JOB-COUNTERS - DISPLAYED AT END OF JOB FOR THE OPERATOR.
001870 01  JOB-COUNTERS.
001880     05  CT-DOCS-READ           PIC 9(07) COMP VALUE ZERO.
001890     05  CT-DOCS-NUMBERED       PIC 9(07) COMP VALUE ZERO.
001900     05  CT-DOCS-ALREADY-NBRD   PIC 9(07) COMP VALUE ZERO.
001910     05  FILLER                 PIC X(01) VALUE SPACES.
001920
001930 PROCEDURE DIVISION.
001940*****************************************************************
001950*  0000-MAIN-CONTROL RUNS THREE PASSES OVER DOC-TABLE IN TURN:
001960*  BUILD THE SEQUENCE TABLE'S HIGH-WATER MARKS, THEN ASSIGN
001970*  NUMBERS TO THE BLANK ONES, THEN WRITE EVERY RECORD BACK OUT
001980*  IN THE SAME ORDER IT WAS READ.  ALL THREE PASSES VARY THE
001990*  SAME INDEX, DOC-IX, OVER THE SAME TABLE.
002000*****************************************************************
002010 0000-MAIN-CONTROL.
002020     PERFORM 1000-INITIALIZE-RTN.
002030     PERFORM 2000-BUILD-SEQUENCE-TABLE-RTN THRU 2000-EXIT
002040         VARYING DOC-IX FROM 1 BY 1
002050         UNTIL DOC-IX > DOC-TBL-COUNT.
002060     PERFORM 3000-ASSIGN-NUMBERS-RTN THRU 3000-EXIT
002070         VARYING DOC-IX FROM 1 BY 1
002080         UNTIL DOC-IX > DOC-TBL-COUNT.
002090     PERFORM 3900-WRITE-OUTPUT-RTN
002100         VARYING DOC-IX FROM 1 BY 1
002110         UNTIL DOC-IX > DOC-TBL-COUNT.
002120     PERFORM 9000-TERMINATE-RTN.
002130     STOP RUN.
002140
002150*    1000-INITIALIZE-RTN OPENS THE FILES, LOADS THE COMPANY
002160*    TABLE AND THEN LOADS EVERY EXTENDED DOCUMENT INTO DOC-
002170*    TABLE - BOTH INPUT FILES ARE CLOSED AGAIN HERE SINCE
002180*    EVERYTHING NEEDED FROM THEM NOW LIVES IN MEMORY.
002190 1000-INITIALIZE-RTN.
002200     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
002210     OPEN INPUT COMPANY-FILE
002220                DOC-EXT1-FILE
002230          OUTPUT DOC-EXT2-FILE.
002240     PERFORM 1100-READ-COMPANY-RTN THRU 1100-EXIT
002250         UNTIL CMP-FILE-EOF.
002260     PERFORM 1500-LOAD-DOCUMENT-RTN THRU 1500-EXIT
002270         UNTIL DX1-FILE-EOF.
002280     CLOSE COMPANY-FILE
002290           DOC-EXT1-FILE.
002300
002310*    1100-READ-COMPANY-RTN LOADS ONE COMPANY MASTER RECORD
002320*    INTO COMPANY-TABLE.  THE COMPANY FILE IS ALREADY IN CO-ID
002330*    ORDER, MATCHING THE ASCENDING KEY ON CMP-ENTRY, SO NO
002340*    SORT IS NEEDED BEFORE THE BINARY SEARCH IN 3100 BELOW.
002350 1100-READ-COMPANY-RTN.
002360     READ COMPANY-FILE INTO CO-MASTER-RECORD
002370         AT END SET CMP-FILE-EOF TO TRUE.
002380     IF CMP-FILE-EOF
002390         GO TO 1100-EXIT.
002400     ADD 1 TO CMP-COUNT.
002410     MOVE CO-ID              TO CMP-ID (CMP-COUNT).
002420     MOVE CO-INV-PREFIX      TO CMP-INV-PREFIX (CMP-COUNT).
002430     MOVE CO-QUO-PREFIX      TO CMP-QUO-PREFIX (CMP-COUNT).
002440     MOVE CO-REC-PREFIX      TO CMP-REC-PREFIX (CMP-COUNT).
002450 1100-EXIT.
002460         EXIT.
002470
002480*    1500-LOAD-DOCUMENT-RTN READS ONE EXTENDED DOCUMENT AND
002490*    APPENDS IT TO DOC-TABLE, KEEPING THE WHOLE RAW RECORD
002500*    PLUS THE THREE FIELDS (CO-ID/TYPE/NUMBER) THIS PROGRAM
002510*    NEEDS TO TEST AND UPDATE WITHOUT RE-REFERENCING DH-RAW-
002520*    RECORD'S SUB-FIELDS EVERY TIME.
002530 1500-LOAD-DOCUMENT-RTN.
002540     READ DOC-EXT1-FILE INTO DOC-EXT-RECORD
002550         AT END SET DX1-FILE-EOF TO TRUE.
002560     IF DX1-FILE-EOF
002570         GO TO 1500-EXIT.
002580     ADD 1 TO CT-DOCS-READ.
002590     ADD 1 TO DOC-TBL-COUNT.
002600     MOVE DOC-EXT1-IN-AREA   TO DH-RAW-RECORD (DOC-TBL-COUNT).
002610     MOVE DX-CO-ID           TO DH-CO-ID (DOC-TBL-COUNT).
002620     MOVE DX-TYPE            TO DH-TYPE (DOC-TBL-COUNT).
002630     MOVE DX-NUMBER          TO DH-NUMBER (DOC-TBL-COUNT).
002640 1500-EXIT.
002650         EXIT.
002660
002670*    2000-BUILD-SEQUENCE-TABLE-RTN RAISES SEQ-HIGH-NBR FOR A
002680*    COMPANY/TYPE/YEAR WHENEVER AN ALREADY-NUMBERED DOCUMENT FOR
002690*    THAT KEY CARRIES A HIGHER SEQUENCE THAN SEEN SO FAR.  A
002700*    BLANK DOC-NUMBER (NOT YET NUMBERED) IS SKIPPED HERE - IT
002710*    HAS NOTHING TO CONTRIBUTE TO A HIGH-WATER MARK UNTIL
002720*    3000-ASSIGN-NUMBERS-RTN GIVES IT ONE.
002730 2000-BUILD-SEQUENCE-TABLE-RTN.
002740     IF DH-NUMBER (DOC-IX) = SPACES
002750         GO TO 2000-EXIT.
002760     ADD 1 TO CT-DOCS-ALREADY-NBRD.
002770*    THE LAST FOUR CHARACTERS OF PREFIX-YYYY-NNNN ARE THE
002780*    SEQUENCE PORTION - POSITION 17 FOR 4 CHARACTERS.
002790     MOVE DH-NUMBER (DOC-IX) (17:4)  TO WK-EXISTING-SEQ-TEXT.
002800     SET EXISTING-SEQ-IS-NUMERIC TO TRUE.
002810     IF WK-EXISTING-SEQ-TEXT IS NOT NUMERIC
002820         SET EXISTING-SEQ-NOT-NUMERIC TO TRUE.
002830*    A NON-NUMERIC SEQUENCE PORTION MEANS THE NUMBER CAME FROM
002840*    SOMEWHERE OTHER THAN THIS PROGRAM (A MANUAL OVERRIDE OR A
002850*    FOREIGN SYSTEM CONVERSION) - IT IS LEFT OUT OF THE HIGH-
002860*    WATER CALCULATION RATHER THAN ABENDING THE RUN.
002870     IF EXISTING-SEQ-NOT-NUMERIC
002880         GO TO 2000-EXIT.
002890     MOVE WK-EXISTING-SEQ-TEXT TO WK-EXISTING-SEQ-NUM.
002900     PERFORM 2100-FIND-SEQ-ENTRY-RTN.
002910     IF WK-EXISTING-SEQ-NUM > SEQ-HIGH-NBR (SEQ-IX)
002920         MOVE WK-EXISTING-SEQ-NUM TO SEQ-HIGH-NBR (SEQ-IX).
002930 2000-EXIT.
002940         EXIT.
002950
002960*    2100-FIND-SEQ-ENTRY-RTN RETURNS, IN SEQ-IX, THE SEQUENCE
002970*    TABLE SLOT FOR DH-CO-ID/DH-TYPE/YEAR-PORTION OF DH-NUMBER,
002980*    ADDING A NEW ZERO-HIGH-WATER ENTRY WHEN ONE IS NOT FOUND.
002990*    A PLAIN LINEAR SEARCH - SEQ-ENTRY IS BUILT IN THE ORDER
003000*    KEYS ARE FIRST SEEN, NOT IN KEY ORDER, SO SEARCH ALL
003010*    CANNOT BE USED HERE.
003020 2100-FIND-SEQ-ENTRY-RTN.
003030     SET SEQ-IX TO 1.
003040     SEARCH SEQ-ENTRY
003050         AT END PERFORM 2150-ADD-SEQ-ENTRY-RTN
003060         WHEN SEQ-CO-ID (SEQ-IX) = DH-CO-ID (DOC-IX)
003070          AND SEQ-TYPE (SEQ-IX) = DH-TYPE (DOC-IX)
003080          AND SEQ-YEAR (SEQ-IX) = DH-NUMBER (DOC-IX) (12:4)
003090             CONTINUE.
003100
003110*    2150-ADD-SEQ-ENTRY-RTN ADDS A NEW SEQUENCE TABLE ENTRY AT
003120*    ZERO HIGH-WATER FOR A COMPANY/TYPE/YEAR NOT SEEN BEFORE.
003130 2150-ADD-SEQ-ENTRY-RTN.
003140     ADD 1 TO SEQ-TBL-COUNT.
003150     SET SEQ-IX TO SEQ-TBL-COUNT.
003160     MOVE DH-CO-ID (DOC-IX)          TO SEQ-CO-ID (SEQ-IX).
003170     MOVE DH-TYPE (DOC-IX)           TO SEQ-TYPE (SEQ-IX).
003180     MOVE DH-NUMBER (DOC-IX) (12:4)  TO SEQ-YEAR (SEQ-IX).
003190     MOVE ZERO                       TO SEQ-HIGH-NBR (SEQ-IX).
003200
003210*    3000-ASSIGN-NUMBERS-RTN FORMATS AND STORES THE NEXT NUMBER
003220*    FOR EVERY HEADER STILL CARRYING A BLANK DOC-NUMBER.  THE
003230*    SEQUENCE TABLE IS NOW COMPLETE FOR EVERY KEY ALREADY SEEN
003240*    IN THE BATCH (SEE 2000 ABOVE), SO THIS PASS ONLY EVER
003250*    ADDS A NEW ENTRY FOR A COMPANY/TYPE/YEAR COMBINATION THAT
003260*    HAS NO DOCUMENTS NUMBERED FROM AN EARLIER RUN AT ALL.
003270 3000-ASSIGN-NUMBERS-RTN.
003280     IF DH-NUMBER (DOC-IX) NOT = SPACES
003290         GO TO 3000-EXIT.
003300     PERFORM 3100-FIND-PREFIX-RTN.
003310     PERFORM 3200-FIND-OR-ADD-CURRENT-YEAR-RTN.
003320     ADD 1 TO SEQ-HIGH-NBR (SEQ-IX).
003330     MOVE SEQ-HIGH-NBR (SEQ-IX) TO WK-SEQ-DISPLAY.
003340*    PREFIX-YYYY-NNNN - THE FORMAT EVERY COMPANY'S DOCUMENTS
003350*    HAVE CARRIED SINCE THE OLD MONOLITHIC BILLING PROGRAM.
003360     STRING WK-PREFIX DELIMITED BY SIZE
003370            "-"               DELIMITED BY SIZE
003380            WS-RUN-CCYY       DELIMITED BY SIZE
003390            "-"               DELIMITED BY SIZE
003400            WK-SEQ-DISPLAY    DELIMITED BY SIZE
003410            INTO WK-NUMBER-BUILD.
003420     MOVE WK-NUMBER-BUILD TO DH-NUMBER (DOC-IX).
003430*    THE RAW RECORD'S NUMBER FIELD STARTS AT POSITION 14 FOR
003440*    20 CHARACTERS IN DOCXNAME.CPY - UPDATED HERE SO 3900
003450*    BELOW CAN WRITE THE WHOLE 180-BYTE RECORD WITHOUT
003460*    REBUILDING IT FIELD BY FIELD.
003470     MOVE WK-NUMBER-BUILD
003480         TO DH-RAW-RECORD (DOC-IX) (14:20).
003490     ADD 1 TO CT-DOCS-NUMBERED.
003500 3000-EXIT.
003510         EXIT.
003520
003530*    3100-FIND-PREFIX-RTN LOOKS UP THE COMPANY BY BINARY
003540*    SEARCH AND SELECTS ITS PREFIX FOR THIS DOCUMENT'S TYPE.
003550*    AT END CONTINUE (NO MATCH) LEAVES WK-PREFIX BLANK - A
003560*    DOCUMENT FOR A COMPANY MISSING FROM THE MASTER IS A DATA
003570*    PROBLEM THE BUREAU EXPECTS TO HAVE BEEN CAUGHT UPSTREAM,
003580*    NOT SOMETHING THIS STEP TRIES TO REPAIR.
003590 3100-FIND-PREFIX-RTN.
003600     MOVE SPACES TO WK-PREFIX.
003610     SET CMP-IX TO 1.
003620     SEARCH ALL CMP-ENTRY
003630         AT END CONTINUE
003640         WHEN CMP-ID (CMP-IX) = DH-CO-ID (DOC-IX)
003650             CONTINUE.
003660     IF DH-TYPE (DOC-IX) = "I"
003670         MOVE CMP-INV-PREFIX (CMP-IX) TO WK-PREFIX.
003680     IF DH-TYPE (DOC-IX) = "Q"
003690         MOVE CMP-QUO-PREFIX (CMP-IX) TO WK-PREFIX.
003700     IF DH-TYPE (DOC-IX) = "R"
003710         MOVE CMP-REC-PREFIX (CMP-IX) TO WK-PREFIX.
003720
003730*    3200-FIND-OR-ADD-CURRENT-YEAR-RTN IS THE "FIND-OR-ADD"
003740*    VARIANT OF 2100 ABOVE, KEYED TO THE RUN YEAR RATHER THAN
003750*    A CARRIED-OVER NUMBER'S OWN YEAR - A NEW NUMBER ALWAYS
003760*    USES TONIGHT'S YEAR REGARDLESS OF THE DOCUMENT'S ISSUE
003770*    DATE.
003780 3200-FIND-OR-ADD-CURRENT-YEAR-RTN.
003790     SET SEQ-IX TO 1.
003800     SEARCH SEQ-ENTRY
003810         AT END PERFORM 3250-ADD-CURRENT-YEAR-RTN
003820         WHEN SEQ-CO-ID (SEQ-IX) = DH-CO-ID (DOC-IX)
003830          AND SEQ-TYPE (SEQ-IX) = DH-TYPE (DOC-IX)
003840          AND SEQ-YEAR (SEQ-IX) = WS-RUN-CCYY
003850             CONTINUE.
003860
003870*    3250-ADD-CURRENT-YEAR-RTN ADDS A NEW SEQUENCE ENTRY AT
003880*    ZERO HIGH-WATER FOR THE CURRENT RUN YEAR.
003890 3250-ADD-CURRENT-YEAR-RTN.
003900     ADD 1 TO SEQ-TBL-COUNT.
003910     SET SEQ-IX TO SEQ-TBL-COUNT.
003920     MOVE DH-CO-ID (DOC-IX) TO SEQ-CO-ID (SEQ-IX).
003930     MOVE DH-TYPE (DOC-IX) TO SEQ-TYPE (SEQ-IX).
003940     MOVE WS-RUN-CCYY      TO SEQ-YEAR (SEQ-IX).
003950     MOVE ZERO             TO SEQ-HIGH-NBR (SEQ-IX).
003960
003970*    3900-WRITE-OUTPUT-RTN WRITES ONE TABLE ENTRY'S RAW RECORD
003980*    BACK OUT - UNCHANGED EXCEPT FOR DH-NUMBER IF IT WAS
003990*    ASSIGNED ABOVE - FOR CONVQI, THE NEXT STEP, TO PICK UP.
004000 3900-WRITE-OUTPUT-RTN.
004010     WRITE DOC-EXT2-OUT-AREA FROM DH-RAW-RECORD (DOC-IX).
004020
004030*    9000-TERMINATE-RTN CLOSES THE OUTPUT FILE AND DISPLAYS
004040*    THE RUN COUNTS FOR THE OPERATOR'S SIGN-OFF SHEET.
004050 9000-TERMINATE-RTN.
004060     CLOSE DOC-EXT2-FILE.
004070     DISPLAY "DOCNUM - DOCUMENT NUMBERING SERVICE COMPLETE".
004080     DISPLAY "DOCNUM - DOCUMENTS READ       : " CT-DOCS-READ.
004090     DISPLAY "DOCNUM - NUMBERS ASSIGNED      : " CT-DOCS-NUMBERED.
004100     DISPLAY "DOCNUM - ALREADY NUMBERED      : "
004110         CT-DOCS-ALREADY-NBRD.
