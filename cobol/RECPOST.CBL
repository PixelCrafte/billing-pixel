000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    Recpost.
000040 AUTHOR.        D. F. MARTINEZ.
000050 INSTALLATION.  BUREAU DATA CENTER.
000060 DATE-WRITTEN.  MARCH 1990.
000070 DATE-COMPILED.
000080 SECURITY.      COMPANY CONFIDENTIAL - BUREAU DATA CENTER USE
000090                ONLY.  NOT FOR DISTRIBUTION TO CLIENT SITES.
000100*****************************************************************
000110*  RECPOST - RECEIPT APPLICATION / PAYMENT STATUS ENGINE        *
000120*                                                                *
000130*  FOURTH STEP OF THE NIGHTLY BILLING RUN.  EVERY RECEIPT IN    *
000140*  THE RUN IS MATCHED TO THE INVOICE IT PAYS AGAINST (BY THE    *
000150*  LINKED-DOCUMENT-ID), ITS AMOUNT IS ADDED INTO A RUNNING SUM  *
000160*  FOR THAT INVOICE, AND WHEN ALL RECEIPTS HAVE BEEN APPLIED    *
000170*  EACH INVOICE'S STATUS IS SET TO PAID OR PARTIALLY PAID AS    *
000180*  THE SUM DICTATES.  A RECEIPT THAT DOES NOT POINT AT AN      *
000190*  INVOICE OF THE SAME COMPANY AND CLIENT IS REJECTED TO THE    *
000200*  ERROR REPORT AND TAKES NO PART IN THE SUM.                   *
000210*                                                                *
000220*  THE INVOICE INDEX IS BUILT FIRST, IN DOCUMENT-ID ORDER, SO   *
000230*  EVERY RECEIPT CAN FIND ITS INVOICE BY BINARY SEARCH RATHER   *
000240*  THAN A LINEAR SCAN OF THE WHOLE NIGHT'S DOCUMENT TABLE -     *
000250*  WITH SEVERAL THOUSAND HEADERS A NIGHT THE LINEAR SCAN WAS    *
000260*  MEASURED TO COST REAL WALL-CLOCK TIME ON THE 3090.           *
000270*****************************************************************
000280*  AMENDMENT HISTORY                                            *
000290*  DATE     BY   TICKET     DESCRIPTION                         *
000300*  03/12/90 DFM  BB-0052    ORIGINAL PROGRAM.                   *
000310*  02/17/93 LPS  BB-0151    NO CHANGE TO THIS STEP - NOTED HERE *
000320*                           SO THE RATE-EDIT TICKET TRAIL READS *
000330*                           CONTINUOUSLY ACROSS THE CHAIN.      *
000340*  08/08/96 LPS  BB-0266    SKIP SOFT-DELETED HEADERS ON BOTH   *
000350*                           THE RECEIPT AND INVOICE SIDE.       *
000360*  09/21/97 RWK  BB-0281    REJECT A RECEIPT WHOSE COMPANY DOES *
000370*                           NOT MATCH ITS LINKED INVOICE'S      *
000380*                           COMPANY - A CROSS-TENANT RECEIPT    *
000390*                           SLIPPED THROUGH ON THE GULF COAST   *
000400*                           REGION RUN.                         *
000410*  06/30/99 DFM  BB-Y2K01   REVIEWED FOR CENTURY ROLLOVER - NO  *
000420*                           2-DIGIT YEAR FIELDS IN THIS RUN.    *
000430*  09/14/07 CHW  BB-0405    RAISED INVOICE INDEX TABLE SIZE TO  *
000440*                           MATCH THE ENLARGED DOCUMENT TABLE.  *
000450*  04/19/08 CHW  BB-0412    REWORKED THE 1500/2000/2500/3000    *
000460*                           CALLERS TO PERFORM ... THRU THE     *
000470*                           PARAGRAPH'S OWN EXIT LINE - SAME    *
000480*                           CONTROL-FLOW CORRECTION MADE        *
000490*                           ACROSS THE WHOLE SUITE.  SEE W99-02.*
000500*  07/22/08 CHW  BB-0430    ERROR-FILE WAS BEING OPENED OUTPUT  *
000510*                           HERE, WHICH TRUNCATED THE SAME      *
000520*                           ERRORRPT.DAT DOCTOT HAD ALREADY     *
000530*                           WRITTEN TO EARLIER IN THE RUN - ANY *
000540*                           VALIDATION REJECTS FROM DOCTOT WERE *
000550*                           BEING LOST BEFORE THE OPERATOR EVER *
000560*                           SAW THEM.  CHANGED TO OPEN EXTEND SO*
000570*                           RECEIPT REJECTS ARE APPENDED TO THE *
000580*                           SAME NIGHT'S REPORT INSTEAD.  SEE    *
000590*                           W99-03.                              *
000600*****************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.  BUREAU-3090.
000640 OBJECT-COMPUTER.  BUREAU-3090.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS CLS-DOC-TYPE IS "I" "Q" "R"
000680     UPSI-0 ON STATUS IS RERUN-REQUESTED
000690            OFF STATUS IS NORMAL-RUN-MODE.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720*  DOC-EXT3-FILE IS CONVQI'S OUTPUT - HEADERS INCLUDING ANY
000730*  NEWLY-CONVERTED INVOICES.
000740     SELECT DOC-EXT3-FILE    ASSIGN TO "DOCEXT3.DAT"
000750                             LINE SEQUENTIAL
000760                             FILE STATUS IS DX3-FILE-STATUS.
000770*  DOC-EXT4-FILE IS THE FOURTH-GENERATION FILE, CARRYING EACH
000780*  INVOICE'S UPDATED STATUS FORWARD TO OVRDUE AND BILLREG.
000790     SELECT DOC-EXT4-FILE    ASSIGN TO "DOCEXT4.DAT"
000800                             LINE SEQUENTIAL
000810                             FILE STATUS IS DX4-FILE-STATUS.
000820*  ERROR-FILE CATCHES EVERY RECEIPT THIS STEP CANNOT APPLY -
000830*  REVIEWED EACH MORNING BY THE CASH-APPLICATION CLERK.
000840     SELECT ERROR-FILE       ASSIGN TO "ERRORRPT.DAT"
000850                             LINE SEQUENTIAL
000860                             FILE STATUS IS ERR-FILE-STATUS.
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900 FD  DOC-EXT3-FILE
000910     LABEL RECORDS STANDARD.
000920 01  DOC-EXT3-IN-AREA            PIC X(180).
000930
000940 FD  DOC-EXT4-FILE
000950     LABEL RECORDS STANDARD.
000960 01  DOC-EXT4-OUT-AREA           PIC X(180).
000970
000980*  80-BYTE FLAT ERROR LINE - SAME WIDTH THE BUREAU USES FOR
000990*  EVERY REJECT REPORT IN THIS SUITE.
001000 FD  ERROR-FILE
001010     LABEL RECORDS STANDARD.
001020 01  ERROR-OUT-AREA              PIC X(80).
001030
001040 WORKING-STORAGE SECTION.
001050 COPY "DOCXNAME.CPY".
001060
001070*    DX3-FILE-STATUS IS THE ONLY ONE WITH A NAMED 88 - IT IS
001080*    THE ONLY FILE THIS PROGRAM LOOPS TO EOF ON.
001090 01  FILE-STATUS-FIELDS.
001100     05  DX3-FILE-STATUS        PIC X(02) VALUE "00".
001110         88  DX3-FILE-EOF             VALUE "10".
001120     05  DX4-FILE-STATUS        PIC X(02) VALUE "00".
001130     05  ERR-FILE-STATUS        PIC X(02) VALUE "00".
001140     05  FILLER                 PIC X(01) VALUE SPACES.
001150
001160*    DOC-TABLE HOLDS EVERY HEADER FOR THE RUN.  DH-TOTAL IS THE
001170*    INVOICE'S COMPUTED GRAND TOTAL FROM DOCTOT; DH-RECEIPT-SUM
001180*    ACCUMULATES THE RECEIPTS POSTED AGAINST IT AND IS MEANING-
001190*    LESS ON A QUOTE OR RECEIPT ENTRY.  DH-CLIENT-ID IS CARRIED
001200*    SO A RECEIPT POSTED TO THE WRONG CLIENT'S INVOICE CAN BE
001210*    CAUGHT EVEN WHEN THE COMPANY MATCHES (BB-0281 ABOVE).
001220 01  DOC-TABLE.
001230     05  DOC-TBL-COUNT          PIC 9(05) COMP VALUE ZERO.
001240     05  DOC-TBL-ENTRY OCCURS 0 TO 5200 TIMES
001250             DEPENDING ON DOC-TBL-COUNT
001260             INDEXED BY DOC-IX DOC-IX2.
001270         10  DH-RAW-RECORD      PIC X(180).
001280         10  DH-ID              PIC 9(07).
001290         10  DH-CO-ID           PIC 9(05).
001300         10  DH-TYPE            PIC X(01).
001310         10  DH-CLIENT-ID       PIC 9(07).
001320         10  DH-STATUS          PIC X(02).
001330         10  DH-LINKED-ID       PIC 9(07).
001340         10  DH-AMOUNT          PIC S9(10)V99.
001350         10  DH-TOTAL           PIC S9(11)V99.
001360         10  DH-RECEIPT-SUM     PIC S9(11)V99.
001370         10  DH-DELETED         PIC X(01).
001380
001390*    INVOICE-INDEX-TABLE IS BUILT ASCENDING ON INVOICE DOCUMENT
001400*    ID SO A RECEIPT CAN FIND ITS INVOICE BY BINARY SEARCH EVEN
001410*    THOUGH DOC-TABLE ITSELF IS IN COMPANY/TYPE/NUMBER ORDER.
001420*    INV-IDX-POS IS THE SUBSCRIPT BACK INTO DOC-TABLE, NOT THE
001430*    DOCUMENT ID ITSELF, SO THE FULL HEADER CAN BE UPDATED IN
001440*    PLACE ONCE IT IS FOUND.
001450 01  INVOICE-INDEX-TABLE.
001460     05  INV-IDX-COUNT          PIC 9(05) COMP VALUE ZERO.
001470     05  INV-IDX-ENTRY OCCURS 0 TO 5200 TIMES
001480             DEPENDING ON INV-IDX-COUNT
001490             ASCENDING KEY IS INV-IDX-ID
001500             INDEXED BY INV-IX INV-IX2.
001510         10  INV-IDX-ID         PIC 9(07).
001520         10  INV-IDX-POS        PIC 9(05) COMP.
001530
001540*    ERROR-LINE - THE REJECT REPORT LAYOUT.  FIXED-WIDTH
001550*    REASON CODE AND TEXT FIELDS SO THE CLERK'S REVIEW SCREEN
001560*    CAN COLUMN-ALIGN REGARDLESS OF WHICH EDIT FAILED.
001570 01  ERROR-LINE.
001580     05  ERL-DOC-ID             PIC 9(07).
001590     05  FILLER                 PIC X(02) VALUE SPACES.
001600     05  ERL-REASON-CODE        PIC X(04).
001610     05  FILLER                 PIC X(02) VALUE SPACES.
001620     05  ERL-REASON-TEXT        PIC X(40).
001630     05  FILLER                 PIC X(25) VALUE SPACES.
001640
001650 01  ERROR-WORK-FIELDS.
001660     05  ERR-REASON-CODE        PIC X(04) VALUE SPACES.
001670     05  ERR-REASON-TEXT        PIC X(40) VALUE SPACES.
001680     05  FILLER                 PIC X(01) VALUE SPACES.
001690
001700*    JOB-COUNTERS - DISPLAYED AT END OF JOB FOR THE OPERATOR.
001710 01  JOB-COUNTERS.
001720     05  CT-HEADERS-READ        PIC 9(07) COMP VALUE ZERO.
001730     05  CT-RECEIPTS-APPLIED    PIC 9(07) COMP VALUE ZERO.
001740     05  CT-RECEIPTS-REJECTED   PIC 9(07) COMP VALUE ZERO.
001750     05  CT-INVOICES-PAID       PIC 9(07) COMP VALUE ZERO.
001760     05  CT-INVOICES-PARTIAL    PIC 9(07) COMP VALUE ZERO.
001770     05  FILLER                 PIC X(01) VALUE SPACES.
001780
001790 PROCEDURE DIVISION.
001800*****************************************************************
001810*  0000-MAIN-CONTROL RUNS FOUR PASSES OVER DOC-TABLE IN TURN:
001820*  INDEX EVERY INVOICE, APPLY EVERY RECEIPT AGAINST ITS
001830*  INDEXED INVOICE, SET EVERY INVOICE'S PAID/PARTIAL STATUS,
001840*  THEN WRITE ALL HEADERS BACK OUT.  THE ORDER MATTERS - AN
001850*  INVOICE MUST BE INDEXED BEFORE ANY RECEIPT CAN FIND IT, AND
001860*  ALL RECEIPTS MUST BE APPLIED BEFORE ANY STATUS IS SET.
001870*****************************************************************
001880 0000-MAIN-CONTROL.
001890     PERFORM 1000-INITIALIZE-RTN.
001900     PERFORM 2000-INDEX-ONE-INVOICE-RTN THRU 2000-EXIT
001910         VARYING DOC-IX FROM 1 BY 1
001920         UNTIL DOC-IX > DOC-TBL-COUNT.
001930     PERFORM 2500-APPLY-ONE-RECEIPT-RTN THRU 2500-EXIT
001940         VARYING DOC-IX FROM 1 BY 1
001950         UNTIL DOC-IX > DOC-TBL-COUNT.
001960     PERFORM 3000-SET-ONE-STATUS-RTN THRU 3000-EXIT
001970         VARYING DOC-IX FROM 1 BY 1
001980         UNTIL DOC-IX > DOC-TBL-COUNT.
001990     PERFORM 3900-WRITE-ONE-HEADER-RTN
002000         VARYING DOC-IX FROM 1 BY 1
002010         UNTIL DOC-IX > DOC-TBL-COUNT.
002020     PERFORM 9000-TERMINATE-RTN.
002030     STOP RUN.
002040
002050*    1000-INITIALIZE-RTN OPENS THE FILES AND LOADS DOC-TABLE -
002060*    THE INPUT FILE IS THEN CLOSED SINCE EVERYTHING NEEDED
002070*    FROM IT NOW LIVES IN WORKING STORAGE.  ERROR-FILE IS OPENED
002080*    EXTEND, NOT OUTPUT - DOCTOT ALREADY WROTE THE FIRST LINES
002090*    OF THIS SAME ERRORRPT.DAT EARLIER IN TONIGHT'S RUN, AND AN
002100*    OPEN OUTPUT HERE WOULD TRUNCATE THE FILE AND SILENTLY
002110*    DESTROY THOSE LINES BEFORE THE OPERATOR EVER SEES THEM.
002120*    SEE W99-03 BELOW.
002130 1000-INITIALIZE-RTN.
002140     OPEN INPUT DOC-EXT3-FILE
002150          OUTPUT DOC-EXT4-FILE.
002160     OPEN EXTEND ERROR-FILE.
002170     PERFORM 1500-LOAD-DOCUMENT-RTN THRU 1500-EXIT
002180         UNTIL DX3-FILE-EOF.
002190     CLOSE DOC-EXT3-FILE.
002200
002210*    1500-LOAD-DOCUMENT-RTN READS ONE HEADER INTO DOC-TABLE AND
002220*    CLEARS ITS RECEIPT-SUM TO ZERO SO 2500 BELOW CAN ACCUMULATE
002230*    INTO IT CLEANLY REGARDLESS OF WHAT THE RAW RECORD CARRIED.
002240 1500-LOAD-DOCUMENT-RTN.
002250     READ DOC-EXT3-FILE INTO DOC-EXT-RECORD
002260         AT END SET DX3-FILE-EOF TO TRUE.
002270     IF DX3-FILE-EOF
002280         GO TO 1500-EXIT.
002290     ADD 1 TO CT-HEADERS-READ.
002300     ADD 1 TO DOC-TBL-COUNT.
002310     MOVE DOC-EXT3-IN-AREA    TO DH-RAW-RECORD (DOC-TBL-COUNT).
002320     MOVE DX-ID               TO DH-ID (DOC-TBL-COUNT).
002330     MOVE DX-CO-ID            TO DH-CO-ID (DOC-TBL-COUNT).
002340     MOVE DX-TYPE             TO DH-TYPE (DOC-TBL-COUNT).
002350     MOVE DX-CLIENT-ID        TO DH-CLIENT-ID (DOC-TBL-COUNT).
002360     MOVE DX-STATUS           TO DH-STATUS (DOC-TBL-COUNT).
002370     MOVE DX-LINKED-ID        TO DH-LINKED-ID (DOC-TBL-COUNT).
002380     MOVE DX-AMOUNT           TO DH-AMOUNT (DOC-TBL-COUNT).
002390     MOVE TOT-TOTAL           TO DH-TOTAL (DOC-TBL-COUNT).
002400     MOVE ZERO                TO DH-RECEIPT-SUM (DOC-TBL-COUNT).
002410     MOVE DX-DELETED          TO DH-DELETED (DOC-TBL-COUNT).
002420 1500-EXIT.
002430         EXIT.
002440
002450*    2000-INDEX-ONE-INVOICE-RTN ADDS EVERY NON-DELETED INVOICE TO
002460*    INVOICE-INDEX-TABLE IN ASCENDING DOCUMENT-ID ORDER.  A
002470*    QUOTE OR RECEIPT ENTRY IS NEVER INDEXED - ONLY AN INVOICE
002480*    CAN BE THE TARGET OF A RECEIPT'S LINKED-DOCUMENT-ID.
002490 2000-INDEX-ONE-INVOICE-RTN.
002500     IF DH-TYPE (DOC-IX) NOT = "I"
002510         GO TO 2000-EXIT.
002520     IF DH-DELETED (DOC-IX) = "Y"
002530         GO TO 2000-EXIT.
002540     PERFORM 2050-INSERT-INVOICE-INDEX-RTN.
002550 2000-EXIT.
002560         EXIT.
002570
002580*    2050-INSERT-INVOICE-INDEX-RTN FINDS THE INSERTION POINT BY
002590*    A LINEAR SCAN, SHIFTS THE TAIL OF THE TABLE DOWN ONE SLOT,
002600*    AND DROPS THE NEW ENTRY INTO THE GAP - THE SAME TECHNIQUE
002610*    THE PHONE-LOG STEP USES TO KEEP ITS USER TABLE IN ORDER.
002620*    A SHIFT-AND-INSERT IS ACCEPTABLE HERE BECAUSE INVOICES
002630*    ARRIVE ALREADY CLOSE TO ID ORDER, SO THE AVERAGE SHIFT IS
002640*    SHORT.
002650 2050-INSERT-INVOICE-INDEX-RTN.
002660     PERFORM
002670         VARYING INV-IX FROM 1 BY 1
002680         UNTIL INV-IX > INV-IDX-COUNT
002690            OR DH-ID (DOC-IX) < INV-IDX-ID (INV-IX)
002700             CONTINUE.
002710     PERFORM
002720         VARYING INV-IX2 FROM INV-IDX-COUNT BY -1
002730         UNTIL INV-IX2 < INV-IX
002740             MOVE INV-IDX-ID (INV-IX2)
002750                 TO INV-IDX-ID (INV-IX2 + 1)
002760             MOVE INV-IDX-POS (INV-IX2)
002770                 TO INV-IDX-POS (INV-IX2 + 1).
002780     ADD 1 TO INV-IDX-COUNT.
002790     MOVE DH-ID (DOC-IX)  TO INV-IDX-ID (INV-IX).
002800     SET INV-IDX-POS (INV-IX) TO DOC-IX.
002810
002820*    2500-APPLY-ONE-RECEIPT-RTN LOCATES THE LINKED INVOICE FOR
002830*    ONE RECEIPT BY BINARY SEARCH AND ADDS THE RECEIPT'S AMOUNT
002840*    INTO THE INVOICE'S RUNNING SUM, OR REJECTS THE RECEIPT TO
002850*    THE ERROR REPORT.  THE FOUR REJECT PATHS BELOW (NO LINK,
002860*    INVOICE NOT FOUND, COMPANY MISMATCH, CLIENT MISMATCH) ARE
002870*    CHECKED IN THAT ORDER SO THE ERROR REPORT ALWAYS SHOWS THE
002880*    MOST SPECIFIC REASON THE RECEIPT FAILED.
002890 2500-APPLY-ONE-RECEIPT-RTN.
002900     IF DH-TYPE (DOC-IX) NOT = "R"
002910         GO TO 2500-EXIT.
002920     IF DH-DELETED (DOC-IX) = "Y"
002930         GO TO 2500-EXIT.
002940     IF DH-LINKED-ID (DOC-IX) = ZERO
002950         MOVE "E071" TO ERR-REASON-CODE
002960         MOVE "RECEIPT HAS NO LINKED INVOICE" TO ERR-REASON-TEXT
002970         PERFORM 2900-WRITE-ERROR-LINE-RTN
002980         ADD 1 TO CT-RECEIPTS-REJECTED
002990         GO TO 2500-EXIT.
003000     SET INV-IX TO 1.
003010     SEARCH ALL INV-IDX-ENTRY
003020         AT END
003030             MOVE "E072" TO ERR-REASON-CODE
003040             MOVE "LINKED INVOICE NOT FOUND IN RUN"
003050                 TO ERR-REASON-TEXT
003060             PERFORM 2900-WRITE-ERROR-LINE-RTN
003070             ADD 1 TO CT-RECEIPTS-REJECTED
003080             GO TO 2500-EXIT
003090         WHEN INV-IDX-ID (INV-IX) = DH-LINKED-ID (DOC-IX)
003100             CONTINUE.
003110     SET DOC-IX2 TO INV-IDX-POS (INV-IX).
003120     IF DH-CO-ID (DOC-IX) NOT = DH-CO-ID (DOC-IX2)
003130         MOVE "E073" TO ERR-REASON-CODE
003140         MOVE "RECEIPT COMPANY DOES NOT MATCH INVOICE"
003150             TO ERR-REASON-TEXT
003160         PERFORM 2900-WRITE-ERROR-LINE-RTN
003170         ADD 1 TO CT-RECEIPTS-REJECTED
003180         GO TO 2500-EXIT.
003190     IF DH-CLIENT-ID (DOC-IX) NOT = DH-CLIENT-ID (DOC-IX2)
003200         MOVE "E070" TO ERR-REASON-CODE
003210         MOVE "RECEIPT CLIENT DOES NOT MATCH INVOICE"
003220             TO ERR-REASON-TEXT
003230         PERFORM 2900-WRITE-ERROR-LINE-RTN
003240         ADD 1 TO CT-RECEIPTS-REJECTED
003250         GO TO 2500-EXIT.
003260     ADD DH-AMOUNT (DOC-IX) TO DH-RECEIPT-SUM (DOC-IX2).
003270     ADD 1 TO CT-RECEIPTS-APPLIED.
003280 2500-EXIT.
003290         EXIT.
003300
003310*    3000-SET-ONE-STATUS-RTN APPLIES THE PAID / PARTIALLY-PAID
003320*    RULE ONCE ALL RECEIPTS HAVE BEEN SUMMED.  AN INVOICE WHOSE
003330*    SUM IS ZERO KEEPS WHATEVER STATUS DOCNUM OR CONVQI LEFT IT
003340*    IN - ONLY A POSITIVE RECEIPT SUM EVER MOVES AN INVOICE OFF
003350*    ITS DRAFT/OPEN STATUS.  DH-RAW-RECORD IS RE-EXPANDED INTO
003360*    DOC-EXT-RECORD SO THE 88-LEVEL SET CAN UPDATE DX-STATUS IN
003370*    PLACE BEFORE THE RECORD IS COLLAPSED BACK INTO THE TABLE.
003380 3000-SET-ONE-STATUS-RTN.
003390     IF DH-TYPE (DOC-IX) NOT = "I"
003400         GO TO 3000-EXIT.
003410     IF DH-DELETED (DOC-IX) = "Y"
003420         GO TO 3000-EXIT.
003430     IF DH-RECEIPT-SUM (DOC-IX) >= DH-TOTAL (DOC-IX)
003440         MOVE DH-RAW-RECORD (DOC-IX) TO DOC-EXT-RECORD
003450         SET DX-STAT-PAID TO TRUE
003460         MOVE DOC-EXT-RECORD TO DH-RAW-RECORD (DOC-IX)
003470         MOVE "PD" TO DH-STATUS (DOC-IX)
003480         ADD 1 TO CT-INVOICES-PAID
003490         GO TO 3000-EXIT.
003500     IF DH-RECEIPT-SUM (DOC-IX) > ZERO
003510         MOVE DH-RAW-RECORD (DOC-IX) TO DOC-EXT-RECORD
003520         SET DX-STAT-PARTIAL-PAID TO TRUE
003530         MOVE DOC-EXT-RECORD TO DH-RAW-RECORD (DOC-IX)
003540         MOVE "PP" TO DH-STATUS (DOC-IX)
003550         ADD 1 TO CT-INVOICES-PARTIAL.
003560 3000-EXIT.
003570         EXIT.
003580
003590*    3900-WRITE-ONE-HEADER-RTN WRITES ONE UPDATED HEADER OUT
003600*    FOR OVRDUE AND BILLREG TO PICK UP.
003610 3900-WRITE-ONE-HEADER-RTN.
003620     WRITE DOC-EXT4-OUT-AREA FROM DH-RAW-RECORD (DOC-IX).
003630
003640*    2900-WRITE-ERROR-LINE-RTN FORMATS AND WRITES ONE REJECT
003650*    REPORT LINE FOR A RECEIPT 2500 ABOVE COULD NOT APPLY.
003660 2900-WRITE-ERROR-LINE-RTN.
003670     MOVE DH-ID (DOC-IX)     TO ERL-DOC-ID.
003680     MOVE ERR-REASON-CODE    TO ERL-REASON-CODE.
003690     MOVE ERR-REASON-TEXT    TO ERL-REASON-TEXT.
003700     WRITE ERROR-OUT-AREA FROM ERROR-LINE.
003710
003720*    9000-TERMINATE-RTN CLOSES THE OUTPUT FILES AND DISPLAYS
003730*    THE RUN COUNTS FOR THE OPERATOR'S SIGN-OFF SHEET.
003740 9000-TERMINATE-RTN.
003750     CLOSE DOC-EXT4-FILE
003760           ERROR-FILE.
003770     DISPLAY "RECPOST - RECEIPT APPLICATION COMPLETE".
003780     DISPLAY "RECPOST - HEADERS READ         : " CT-HEADERS-READ.
003790     DISPLAY "RECPOST - RECEIPTS APPLIED     : "
003800         CT-RECEIPTS-APPLIED.
003810     DISPLAY "RECPOST - RECEIPTS REJECTED    : "
003820         CT-RECEIPTS-REJECTED.
003830     DISPLAY "RECPOST - INVOICES PAID        : " CT-INVOICES-PAID.
003840     DISPLAY "RECPOST - INVOICES PART-PAID   : "
003850         CT-INVOICES-PARTIAL.
