000010*****************************************************************
000020*  CONAME.CPY                                                   *
000030*  COMPANY MASTER RECORD - BILLING BUREAU TENANT COMPANY FILE   *
000040*  ONE RECORD PER TENANT COMPANY SERVICED BY THE BUREAU.        *
000050*****************************************************************
000060*  MAINTENANCE LOG                                              *
000070*  DATE     BY   TICKET     DESCRIPTION                         *
000080*  03/14/88 RWK  BB-0007    ORIGINAL LAYOUT.                    *
000090*  11/02/92 LPS  BB-0118    ADDED CO-DISC-RATE DEFAULT FIELD.   *
000100*  06/30/99 DFM  BB-Y2K01   CONFIRMED 4-DIGIT YEAR USE ELSEWHERE*
000110*****************************************************************
000120 01  CO-MASTER-RECORD.
000130*    CO-ID IS THE BUREAU-ASSIGNED COMPANY KEY.
000140     05  CO-ID                       PIC 9(05).
000150     05  CO-NAME                     PIC X(30).
000160*    CO-CURRENCY IS THE COMPANY'S BILLING CURRENCY.
000170     05  CO-CURRENCY                 PIC X(03).
000180         88  CO-CURR-IS-USD              VALUE "USD".
000190         88  CO-CURR-IS-EUR              VALUE "EUR".
000200         88  CO-CURR-IS-GBP              VALUE "GBP".
000210         88  CO-CURR-IS-ZIG              VALUE "ZIG".
000220         88  CO-CURR-IS-ZAR              VALUE "ZAR".
000230     05  CO-VAT-RATE                 PIC S9(03)V99.
000240     05  CO-DISC-RATE                PIC S9(03)V99.
000250*    DOCUMENT NUMBER PREFIXES, ONE PER DOCUMENT TYPE.
000260     05  CO-INV-PREFIX               PIC X(10).
000270     05  CO-QUO-PREFIX               PIC X(10).
000280     05  CO-REC-PREFIX               PIC X(10).
000290     05  CO-ACTIVE                   PIC X(01).
000300         88  CO-IS-ACTIVE                VALUE "Y".
000310         88  CO-IS-INACTIVE              VALUE "N".
000320     05  FILLER                      PIC X(01).
