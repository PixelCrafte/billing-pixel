000010*****************************************************************
000020*  CLNAME.CPY                                                   *
000030*  CLIENT RECORD - BILLING BUREAU CLIENT (BILL-TO PARTY) FILE   *
000040*  ONE RECORD PER CLIENT OF A TENANT COMPANY.                   *
000050*****************************************************************
000060*  MAINTENANCE LOG                                              *
000070*  DATE     BY   TICKET     DESCRIPTION                         *
000080*  03/14/88 RWK  BB-0007    ORIGINAL LAYOUT.                    *
000090*  09/21/94 LPS  BB-0203    ADDED CL-COMPANY-NAME (BUSINESS     *
000100*                           CLIENTS VS. INDIVIDUAL CONTACTS).   *
000110*****************************************************************
000120 01  CL-CLIENT-RECORD.
000130     05  CL-ID                       PIC 9(07).
000140     05  CL-CO-ID                    PIC 9(05).
000150     05  CL-NAME                     PIC X(30).
000160*    CL-COMPANY-NAME IS BLANK FOR AN INDIVIDUAL CLIENT.
000170     05  CL-COMPANY-NAME             PIC X(30).
000180     05  CL-VAT-RATE                 PIC S9(03)V99.
000190     05  CL-DISC-RATE                PIC S9(03)V99.
000200     05  CL-ACTIVE                   PIC X(01).
000210         88  CL-IS-ACTIVE                VALUE "Y".
000220         88  CL-IS-INACTIVE              VALUE "N".
000230     05  FILLER                      PIC X(07).
