000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    Billreg.
000040 AUTHOR.        M. A. VANCE.
000050 INSTALLATION.  BUREAU DATA CENTER.
000060 DATE-WRITTEN.  MAY 1990.
000070 DATE-COMPILED.
000080 SECURITY.      COMPANY CONFIDENTIAL - BUREAU DATA CENTER USE
000090                ONLY.  NOT FOR DISTRIBUTION TO CLIENT SITES.
000100*****************************************************************
000110*  BILLREG - BILLING REGISTER REPORT AND DASHBOARD SUMMARY       *
000120*                                                                *
000130*  SEVENTH AND LAST STEP OF THE NIGHTLY BILLING RUN.  RESEQUENCES*
000140*  THE FINAL EXTENDED DOCUMENT FILE BY COMPANY/TYPE/NUMBER AND   *
000150*  PRINTS ONE PAGE PER COMPANY - A DETAIL LINE PER DOCUMENT, A   *
000160*  COMPANY TOTAL LINE, AND A DASHBOARD SUMMARY BLOCK - FOLLOWED  *
000170*  BY A SINGLE GRAND TOTAL LINE FOR THE WHOLE RUN.  CLIENT AND   *
000180*  COMPANY MASTERS ARE LOADED TO TABLE AT START-UP.              *
000190*                                                                *
000200*  THE SORT STEP USES AN INPUT PROCEDURE AND AN OUTPUT           *
000210*  PROCEDURE RATHER THAN A PLAIN SORT ... USING/GIVING - THE     *
000220*  OUTPUT PROCEDURE IS WHERE THE COMPANY-BREAK REPORT LOGIC      *
000230*  LIVES, DRIVEN RECORD BY RECORD AS EACH ONE COMES BACK OFF     *
000240*  THE SORT.                                                     *
000250*****************************************************************
000260*  AMENDMENT HISTORY                                            *
000270*  DATE     BY   TICKET     DESCRIPTION                         *
000280*  05/18/90 MAV  BB-0065    ORIGINAL PROGRAM.                   *
000290*  02/17/93 LPS  BB-0151    NO CHANGE - TICKET TRAIL ENTRY ONLY.*
000300*  08/08/96 LPS  BB-0266    SOFT-DELETED DOCUMENTS NOW EXCLUDED *
000310*                           FROM THE DETAIL LINES AND TOTALS,    *
000320*                           BUT STILL TRIGGER THE COMPANY BREAK. *
000330*  09/21/97 RWK  BB-0281    NO CHANGE - TICKET TRAIL ENTRY ONLY.*
000340*  06/30/99 DFM  BB-Y2K01   PAGE HEADING DATE NOW BUILT FROM A   *
000350*                           4-DIGIT ACCEPT FROM DATE YYYYMMDD    *
000360*                           FOR THE CENTURY ROLLOVER.            *
000370*  03/02/04 TOB  BB-0360    ADDED THE END-OF-JOB ACCESS AUDIT    *
000380*                           TALLY - CALLS THE NEW ACLCHK         *
000390*                           DECISION TABLE ONCE PER DOCUMENT FOR *
000400*                           EACH OF THE FOUR BUREAU USER ROLES   *
000410*                           AND PRINTS THE YES COUNTS.           *
000420*  09/14/07 CHW  BB-0405    RAISED COMPANY AND CLIENT TABLE      *
000430*                           SIZES TO MATCH THE OTHER STEPS.      *
000440*  04/19/08 CHW  BB-0412    REWORKED THE 1100/1400/1950 CALLERS  *
000450*                           TO PERFORM ... THRU THE PARAGRAPH'S  *
000460*                           OWN EXIT LINE, AND RECAST THE DETAIL *
000470*                           LINE CHAIN (2300-2340) AS A TRUE     *
000480*                           FALL-THROUGH RANGE CALLED PERFORM    *
000490*                           2300-PRINT-DETAIL-RTN THRU 2340-     *
000500*                           EXIT, MATCHING THE RANGE STYLE THE   *
000510*                           REST OF THE SHOP'S OLDER SUITES USE. *
000520*                           SEE W99-02.                          *
000530*  07/22/08 CHW  BB-0431    PULLED THE END-OF-JOB ACCESS AUDIT   *
000540*                           TALLY (ADDED BY BB-0360 ABOVE) BACK  *
000550*                           OUT - THIS REGISTER HAS NO SINGLE    *
000560*                           REQUESTING USER TO CHECK ACCESS FOR, *
000570*                           AND THE BUREAU OPERATIONS MANUAL     *
000580*                           DOES NOT CALL FOR AN ACCESS-AUDIT    *
000590*                           LINE ON THE BILLING REGISTER.        *
000600*                           ACLCHK STAYS IN PRODUCTION AS A      *
000610*                           CALLABLE DECISION TABLE FOR THE      *
000620*                           ON-LINE SCREENS TO USE - IT IS NO    *
000630*                           LONGER CALLED FROM THIS BATCH STEP.  *
000640*                           SEE W99-03.                          *
000650*****************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER.  BUREAU-3090.
000690 OBJECT-COMPUTER.  BUREAU-3090.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM
000720     CLASS CLS-DOC-TYPE IS "I" "Q" "R"
000730     UPSI-0 ON STATUS IS RERUN-REQUESTED
000740            OFF STATUS IS NORMAL-RUN-MODE.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770*  DOC-OUT-FILE IS OVRDUE'S OUTPUT - THE FINAL, COMPLETE
000780*  DOCUMENT FILE FOR THE NIGHT, IN THE ORDER IT WAS WRITTEN.
000790     SELECT DOC-OUT-FILE     ASSIGN TO "DOCUMENT.OUT"
000800                             LINE SEQUENTIAL
000810                             FILE STATUS IS DXO-FILE-STATUS.
000820*  COMPANY-FILE AND CLIENT-FILE SUPPLY THE NAME/CURRENCY AND
000830*  CLIENT-COUNT FACTS PRINTED ON EACH COMPANY'S PAGE.
000840     SELECT COMPANY-FILE     ASSIGN TO "COMPANY.DAT"
000850                             LINE SEQUENTIAL
000860                             FILE STATUS IS CMP-FILE-STATUS.
000870     SELECT CLIENT-FILE      ASSIGN TO "CLIENT.DAT"
000880                             LINE SEQUENTIAL
000890                             FILE STATUS IS CLT-FILE-STATUS.
000900*  SORT-WORK-FILE IS THE BUREAU'S STANDARD SCRATCH SORT
000910*  WORK DATASET NAME - NOT A DISK FILE THIS PROGRAM OPENS
000920*  ITSELF.
000930     SELECT SORT-WORK-FILE   ASSIGN TO SORTWORK.
000940*  REPORT-FILE IS THE PRINTED BILLING REGISTER.
000950     SELECT REPORT-FILE      ASSIGN TO "BILLREG.PRT"
000960                             LINE SEQUENTIAL
000970                             FILE STATUS IS RPT-FILE-STATUS.
000980
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  DOC-OUT-FILE
001020     LABEL RECORDS STANDARD.
001030 01  DOC-OUT-AREA                PIC X(180).
001040
001050 FD  COMPANY-FILE
001060     LABEL RECORDS STANDARD.
001070 01  COMPANY-IN-AREA             PIC X(80).
001080
001090 FD  CLIENT-FILE
001100     LABEL RECORDS STANDARD.
001110 01  CLIENT-IN-AREA              PIC X(90).
001120
001130*  THE SORT KEY IS COMPANY/TYPE/NUMBER - THE ORDER THE REGISTER
001140*  IS PRINTED IN, REGARDLESS OF THE ARRIVAL ORDER OF THE SEVEN
001150*  EARLIER STEPS' OUTPUT.  FILLER CARRIES THE REST OF THE 180-
001160*  BYTE RECORD UNEXAMINED BY THE SORT ITSELF.
001170 SD  SORT-WORK-FILE.
001180 01  SORT-RECORD.
001190     05  SRT-ID                  PIC 9(07).
001200     05  SRT-CO-ID                PIC 9(05).
001210     05  SRT-TYPE                 PIC X(01).
001220     05  SRT-NUMBER                PIC X(20).
001230     05  FILLER                     PIC X(147).
001240
001250 FD  REPORT-FILE
001260     LABEL RECORDS STANDARD.
001270 01  REPORT-LINE-AREA            PIC X(150).
001280
001290 WORKING-STORAGE SECTION.
001300 COPY "CONAME.CPY".
001310 COPY "CLNAME.CPY".
001320 COPY "DOCXNAME.CPY".
001330
001340*    ONLY THE THREE EOF-DRIVEN FILES (DXO, CMP, CLT) HAVE A
001350*    NAMED 88 - REPORT-FILE AND THE SORT WORK FILE ARE OUTPUT
001360*    SIDE ONLY.
001370 01  FILE-STATUS-FIELDS.
001380     05  DXO-FILE-STATUS        PIC X(02) VALUE "00".
001390         88  DXO-FILE-EOF             VALUE "10".
001400     05  CMP-FILE-STATUS        PIC X(02) VALUE "00".
001410         88  CMP-FILE-EOF             VALUE "10".
001420     05  CLT-FILE-STATUS        PIC X(02) VALUE "00".
001430         88  CLT-FILE-EOF             VALUE "10".
001440     05  RPT-FILE-STATUS        PIC X(02) VALUE "00".
001450     05  FILLER                 PIC X(01) VALUE SPACES.
001460
001470*    WS-SORT-EOF-SWITCH DRIVES THE RETURN LOOP IN THE SORT'S
001480*    OUTPUT PROCEDURE - IT IS NOT A FILE STATUS SINCE RETURN
001490*    DOES NOT SET ONE THE WAY READ DOES.
001500 01  SORT-CONTROL-SWITCHES.
001510     05  WS-SORT-EOF-SWITCH     PIC X(01) VALUE "N".
001520         88  SRT-FILE-EOF             VALUE "Y".
001530     05  FILLER                 PIC X(01) VALUE SPACES.
001540
001550*    CONTROL-BREAK-SWITCHES - WS-FIRST-RECORD-SWITCH SUPPRESSES
001560*    THE COMPANY-BREAK LOGIC ON THE VERY FIRST RECORD OF THE
001570*    RUN, WHICH HAS NO PRIOR COMPANY TO BREAK AGAINST.
001580 01  CONTROL-BREAK-SWITCHES.
001590     05  WS-FIRST-RECORD-SWITCH PIC X(01) VALUE "Y".
001600         88  WS-FIRST-RECORD          VALUE "Y".
001610     05  WS-PREV-CO-ID          PIC 9(05) VALUE ZERO.
001620     05  FILLER                 PIC X(01) VALUE SPACES.
001630
001640*    COMPANY-TABLE IS LOADED ONCE AND SEARCHED BY CO-ID TO PICK UP
001650*    THE COMPANY NAME AND CURRENCY FOR THE PAGE HEADING.
001660 01  COMPANY-TABLE.
001670     05  CMP-COUNT              PIC 9(04) COMP VALUE ZERO.
001680     05  CMP-ENTRY OCCURS 0 TO 500 TIMES
001690             DEPENDING ON CMP-COUNT
001700             ASCENDING KEY IS CMP-ID
001710             INDEXED BY CMP-IX.
001720         10  CMP-ID             PIC 9(05).
001730         10  CMP-NAME           PIC X(30).
001740         10  CMP-CURRENCY       PIC X(03).
001750
001760*    CLIENT-COUNT-TABLE HOLDS ONE ENTRY PER COMPANY WITH A RUNNING
001770*    COUNT OF THAT COMPANY'S CLIENTS, BUILT WHILE THE CLIENT MASTER
001780*    IS LOADED (THE FILE ARRIVES IN CO-ID/CLIENT-ID ORDER SO THE
001790*    TABLE COMES OUT IN ASCENDING CO-ID ORDER WITHOUT A SORT).
001800 01  CLIENT-COUNT-TABLE.
001810     05  CCT-COUNT              PIC 9(04) COMP VALUE ZERO.
001820     05  CCT-ENTRY OCCURS 0 TO 500 TIMES
001830             DEPENDING ON CCT-COUNT
001840             ASCENDING KEY IS CCT-CO-ID
001850             INDEXED BY CCT-IX.
001860         10  CCT-CO-ID          PIC 9(05).
001870         10  CCT-CLIENT-COUNT   PIC 9(05) COMP.
001880
001890*    CURRENT-COMPANY-FIELDS HOLD THE NAME/CURRENCY/CLIENT-COUNT
001900*    FOR WHICHEVER COMPANY IS CURRENTLY BEING PRINTED - REFILLED
001910*    AT EVERY COMPANY BREAK.
001920 01  CURRENT-COMPANY-FIELDS.
001930     05  WS-CURRENT-CO-NAME     PIC X(30) VALUE SPACES.
001940     05  WS-CURRENT-CO-CURRENCY PIC X(03) VALUE SPACES.
001950     05  WS-CURRENT-CLIENT-CNT  PIC 9(05) COMP VALUE ZERO.
001960     05  FILLER                 PIC X(01) VALUE SPACES.
001970
001980*    RUN-DATE-FIELDS - WS-RUN-DATE-EDIT IS THE MM/DD/CCYY FORM
001990*    PRINTED IN THE PAGE HEADING.
002000 01  RUN-DATE-FIELDS.
002010     05  WS-RUN-DATE-CCYYMMDD   PIC 9(08).
002020     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
002030         10  WS-RUN-CCYY        PIC 9(04).
002040         10  WS-RUN-MM          PIC 9(02).
002050         10  WS-RUN-DD          PIC 9(02).
002060     05  WS-RUN-DATE-EDIT.
002070         10  WS-RDE-MM          PIC X(02).
002080         10  FILLER             PIC X(01) VALUE "/".
002090         10  WS-RDE-DD          PIC X(02).
002100         10  FILLER             PIC X(01) VALUE "/".
002110         10  WS-RDE-CCYY        PIC X(04).
002120     05  FILLER                 PIC X(01) VALUE SPACES.
002130
002140*    ISSUE-DATE-EDIT-FIELDS - SAME MM/DD/CCYY EDIT, BUT FOR THE
002150*    DOCUMENT CURRENTLY BEING PRINTED RATHER THAN THE RUN DATE.
002160 01  ISSUE-DATE-EDIT-FIELDS.
002170     05  WS-ISSUE-DATE-EDIT.
002180         10  IDE-MM             PIC X(02).
002190         10  FILLER             PIC X(01) VALUE "/".
002200         10  IDE-DD             PIC X(02).
002210         10  FILLER             PIC X(01) VALUE "/".
002220         10  IDE-CCYY           PIC X(04).
002230     05  FILLER                 PIC X(01) VALUE SPACES.
002240
002250 01  PAGE-CONTROL-FIELDS.
002260     05  WS-PAGE-NUMBER         PIC 9(04) COMP VALUE ZERO.
002270     05  FILLER                 PIC X(01) VALUE SPACES.
002280
002290*    COMPANY-ACCUM IS RESET AT EACH COMPANY BREAK AND HOLDS THE
002300*    RUNNING FIGURES FOR THE COMPANY CURRENTLY BEING PRINTED.
002310 01  COMPANY-ACCUM.
002320     05  CA-INVOICE-COUNT       PIC 9(05) COMP VALUE ZERO.
002330     05  CA-QUOTE-COUNT         PIC 9(05) COMP VALUE ZERO.
002340     05  CA-RECEIPT-COUNT       PIC 9(05) COMP VALUE ZERO.
002350     05  CA-PENDING-COUNT       PIC 9(05) COMP VALUE ZERO.
002360     05  CA-OVERDUE-COUNT       PIC 9(05) COMP VALUE ZERO.
002370     05  CA-SUBTOTAL-SUM        PIC S9(11)V99 VALUE ZERO.
002380     05  CA-TAX-SUM             PIC S9(11)V99 VALUE ZERO.
002390     05  CA-DISCOUNT-SUM        PIC S9(11)V99 VALUE ZERO.
002400     05  CA-TOTAL-SUM           PIC S9(11)V99 VALUE ZERO.
002410     05  CA-SENT-AMOUNT-SUM     PIC S9(11)V99 VALUE ZERO.
002420     05  CA-RECEIPT-AMOUNT-SUM  PIC S9(12)V99 VALUE ZERO.
002430     05  WK-COMPANY-DOC-COUNT   PIC 9(06) COMP VALUE ZERO.
002440     05  FILLER                 PIC X(01) VALUE SPACES.
002450
002460*    GRAND-TOTALS ACCUMULATES ACROSS EVERY COMPANY BREAK FOR THE
002470*    ONE GRAND TOTAL LINE PRINTED AT END OF JOB.
002480 01  GRAND-TOTALS.
002490     05  GT-DOC-COUNT           PIC 9(07) COMP VALUE ZERO.
002500     05  GT-SUBTOTAL-SUM        PIC S9(11)V99 VALUE ZERO.
002510     05  GT-TAX-SUM             PIC S9(11)V99 VALUE ZERO.
002520     05  GT-DISCOUNT-SUM        PIC S9(11)V99 VALUE ZERO.
002530     05  GT-TOTAL-SUM           PIC S9(11)V99 VALUE ZERO.
002540     05  GT-RECEIPT-AMOUNT-SUM  PIC S9(12)V99 VALUE ZERO.
002550     05  FILLER                 PIC X(01) VALUE SPACES.
002560
002570*    JOB-COUNTERS - DISPLAYED AT END OF JOB FOR THE OPERATOR.
002580 01  JOB-COUNTERS.
002590     05  CT-DOCS-READ           PIC 9(07) COMP VALUE ZERO.
002600     05  CT-COMPANIES-PRINTED   PIC 9(05) COMP VALUE ZERO.
002610     05  FILLER                 PIC X(01) VALUE SPACES.
002620
002630*    PRINT LINE LAYOUTS - MOVED TO REPORT-LINE-AREA ON EACH WRITE.
002640 01  RPT-PAGE-HEADING.
002650     05  FILLER                 PIC X(40) VALUE SPACES.
002660     05  FILLER                 PIC X(40)
002670             VALUE "BUREAU BILLING REGISTER - NIGHTLY RUN".
002680     05  FILLER                 PIC X(10) VALUE SPACES.
002690     05  FILLER                 PIC X(05) VALUE "DATE:".
002700     05  RPH-RUN-DATE           PIC X(10).
002710     05  FILLER                 PIC X(10) VALUE SPACES.
002720     05  FILLER                 PIC X(05) VALUE "PAGE:".
002730     05  RPH-PAGE-NUMBER        PIC ZZZ9.
002740     05  FILLER                 PIC X(26) VALUE SPACES.
002750
002760 01  RPT-COMPANY-HEADING.
002770     05  FILLER                 PIC X(05) VALUE SPACES.
002780     05  FILLER                 PIC X(08) VALUE "COMPANY:".
002790     05  RCH-CO-ID              PIC ZZZZ9.
002800     05  FILLER                 PIC X(02) VALUE SPACES.
002810     05  RCH-CO-NAME            PIC X(30).
002820     05  FILLER                 PIC X(03) VALUE SPACES.
002830     05  FILLER                 PIC X(09) VALUE "CURRENCY:".
002840     05  RCH-CO-CURRENCY        PIC X(03).
002850     05  FILLER                 PIC X(85) VALUE SPACES.
002860
002870 01  RPT-COLUMN-HEADING.
002880     05  FILLER                 PIC X(20) VALUE "DOCUMENT NUMBER".
002890     05  FILLER                 PIC X(01) VALUE SPACES.
002900     05  FILLER                 PIC X(07) VALUE "TYPE".
002910     05  FILLER                 PIC X(01) VALUE SPACES.
002920     05  FILLER                 PIC X(25) VALUE "CLIENT NAME".
002930     05  FILLER                 PIC X(01) VALUE SPACES.
002940     05  FILLER                 PIC X(10) VALUE "ISSUE DATE".
002950     05  FILLER                 PIC X(01) VALUE SPACES.
002960     05  FILLER                 PIC X(12) VALUE "STATUS".
002970     05  FILLER                 PIC X(01) VALUE SPACES.
002980     05  FILLER                 PIC X(17) VALUE "SUBTOTAL".
002990     05  FILLER                 PIC X(01) VALUE SPACES.
003000     05  FILLER                 PIC X(17) VALUE "TAX".
003010     05  FILLER                 PIC X(01) VALUE SPACES.
003020     05  FILLER                 PIC X(17) VALUE "DISCOUNT".
003030     05  FILLER                 PIC X(01) VALUE SPACES.
003040     05  FILLER                 PIC X(17) VALUE "TOTAL".
003050
003060 01  RPT-DETAIL-LINE.
003070     05  RDL-DOC-NUMBER         PIC X(20).
003080     05  FILLER                 PIC X(01) VALUE SPACES.
003090     05  RDL-TYPE               PIC X(07).
003100     05  FILLER                 PIC X(01) VALUE SPACES.
003110     05  RDL-CLIENT-NAME        PIC X(25).
003120     05  FILLER                 PIC X(01) VALUE SPACES.
003130     05  RDL-ISSUE-DATE         PIC X(10).
003140     05  FILLER                 PIC X(01) VALUE SPACES.
003150     05  RDL-STATUS             PIC X(12).
003160     05  FILLER                 PIC X(01) VALUE SPACES.
003170     05  RDL-SUBTOTAL           PIC Z,ZZZ,ZZZ,ZZ9.99-.
003180     05  FILLER                 PIC X(01) VALUE SPACES.
003190     05  RDL-TAX                PIC Z,ZZZ,ZZZ,ZZ9.99-.
003200     05  FILLER                 PIC X(01) VALUE SPACES.
003210     05  RDL-DISCOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
003220     05  FILLER                 PIC X(01) VALUE SPACES.
003230     05  RDL-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.99-.
003240
003250 01  RPT-COMPANY-TOTAL-LINE.
003260     05  FILLER                 PIC X(05) VALUE SPACES.
003270     05  FILLER                 PIC X(12) VALUE "DOCS TOTAL:".
003280     05  RCT-DOC-COUNT          PIC ZZZZ9.
003290     05  FILLER                 PIC X(02) VALUE SPACES.
003300     05  RCT-SUBTOTAL           PIC Z,ZZZ,ZZZ,ZZ9.99-.
003310     05  FILLER                 PIC X(01) VALUE SPACES.
003320     05  RCT-TAX                PIC Z,ZZZ,ZZZ,ZZ9.99-.
003330     05  FILLER                 PIC X(01) VALUE SPACES.
003340     05  RCT-DISCOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
003350     05  FILLER                 PIC X(01) VALUE SPACES.
003360     05  RCT-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.99-.
003370     05  FILLER                 PIC X(02) VALUE SPACES.
003380     05  FILLER                 PIC X(10) VALUE "RECEIPTS:".
003390     05  RCT-RECEIPT-COUNT      PIC ZZZZ9.
003400     05  FILLER                 PIC X(02) VALUE SPACES.
003410     05  RCT-RECEIPT-AMOUNT     PIC Z,ZZZ,ZZZ,ZZ9.99-.
003420     05  FILLER                 PIC X(19) VALUE SPACES.
003430
003440 01  RPT-DASHBOARD-LINE-1.
003450     05  FILLER                 PIC X(05) VALUE SPACES.
003460     05  FILLER                 PIC X(18) VALUE "DASHBOARD SUMMARY:".
003470     05  FILLER                 PIC X(127) VALUE SPACES.
003480
003490 01  RPT-DASHBOARD-LINE-2.
003500     05  FILLER                 PIC X(05) VALUE SPACES.
003510     05  FILLER                 PIC X(11) VALUE "INVOICES: ".
003520     05  RDB-INVOICE-COUNT      PIC ZZZZ9.
003530     05  FILLER                 PIC X(03) VALUE SPACES.
003540     05  FILLER                 PIC X(09) VALUE "QUOTES: ".
003550     05  RDB-QUOTE-COUNT        PIC ZZZZ9.
003560     05  FILLER                 PIC X(03) VALUE SPACES.
003570     05  FILLER                 PIC X(11) VALUE "RECEIPTS: ".
003580     05  RDB-RECEIPT-COUNT      PIC ZZZZ9.
003590     05  FILLER                 PIC X(03) VALUE SPACES.
003600     05  FILLER                 PIC X(10) VALUE "CLIENTS: ".
003610     05  RDB-CLIENT-COUNT       PIC ZZZZ9.
003620     05  FILLER                 PIC X(75) VALUE SPACES.
003630
003640 01  RPT-DASHBOARD-LINE-3.
003650     05  FILLER                 PIC X(05) VALUE SPACES.
003660     05  FILLER                 PIC X(17) VALUE "PENDING/DRAFT: ".
003670     05  RDB-PENDING-COUNT      PIC ZZZZ9.
003680     05  FILLER                 PIC X(03) VALUE SPACES.
003690     05  FILLER                 PIC X(10) VALUE "OVERDUE: ".
003700     05  RDB-OVERDUE-COUNT      PIC ZZZZ9.
003710     05  FILLER                 PIC X(105) VALUE SPACES.
003720
003730 01  RPT-DASHBOARD-LINE-4.
003740     05  FILLER                 PIC X(05) VALUE SPACES.
003750     05  FILLER                 PIC X(20) VALUE "SENT INVOICE AMOUNT:".
003760     05  RDB-SENT-AMOUNT        PIC Z,ZZZ,ZZZ,ZZ9.99-.
003770     05  FILLER                 PIC X(03) VALUE SPACES.
003780     05  FILLER                 PIC X(16) VALUE "RECEIPT AMOUNT:".
003790     05  RDB-RECEIPT-AMOUNT     PIC Z,ZZZ,ZZZ,ZZ9.99-.
003800     05  FILLER                 PIC X(72) VALUE SPACES.
003810
003820 01  RPT-GRAND-TOTAL-LINE.
003830     05  FILLER                 PIC X(05) VALUE SPACES.
003840     05  FILLER                 PIC X(20) VALUE "GRAND TOTAL - DOCS:".
003850     05  GTL-DOC-COUNT          PIC ZZZZZZ9.
003860     05  FILLER                 PIC X(02) VALUE SPACES.
003870     05  GTL-SUBTOTAL           PIC Z,ZZZ,ZZZ,ZZ9.99-.
003880     05  FILLER                 PIC X(01) VALUE SPACES.
003890     05  GTL-TAX                PIC Z,ZZZ,ZZZ,ZZ9.99-.
003900     05  FILLER                 PIC X(01) VALUE SPACES.
003910     05  GTL-DISCOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
003920     05  FILLER                 PIC X(01) VALUE SPACES.
003930     05  GTL-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.99-.
003940     05  FILLER                 PIC X(02) VALUE SPACES.
003950     05  FILLER                 PIC X(10) VALUE "RECEIPTS:".
003960     05  GTL-RECEIPT-AMOUNT     PIC Z,ZZZ,ZZZ,ZZ9.99-.
003970     05  FILLER                 PIC X(16) VALUE SPACES.
003980
003990 PROCEDURE DIVISION.
004000*****************************************************************
004010*  0000-MAIN-CONTROL - LOAD THE COMPANY AND CLIENT TABLES, SORT
004020*  THE FINAL DOCUMENT FILE INTO REGISTER ORDER (THE SORT'S OWN
004030*  INPUT AND OUTPUT PROCEDURES DO ALL THE REAL WORK), THEN
004040*  PRINT THE GRAND TOTAL LINE AT THE BOTTOM OF THE REPORT.
004050*****************************************************************
004060 0000-MAIN-CONTROL.
004070     PERFORM 1000-INITIALIZE-RTN.
004080     SORT SORT-WORK-FILE
004090         ASCENDING KEY SRT-CO-ID SRT-TYPE SRT-NUMBER
004100         INPUT PROCEDURE 1900-RELEASE-DOCS-RTN
004110         OUTPUT PROCEDURE 2000-RETURN-DOCS-RTN.
004120     PERFORM 6000-GRAND-TOTAL-RTN.
004130     PERFORM 9000-TERMINATE-RTN.
004140     STOP RUN.
004150
004160*    1000-INITIALIZE-RTN BUILDS THE PAGE-HEADING RUN DATE,
004170*    OPENS THE FILES AND LOADS THE COMPANY AND CLIENT TABLES.
004180*    THE INPUT FILES ARE CLOSED AGAIN HERE SINCE THE SORT'S
004190*    OWN INPUT PROCEDURE OPENS DOC-OUT-FILE SEPARATELY.
004200 1000-INITIALIZE-RTN.
004210     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
004220     MOVE WS-RUN-MM                TO WS-RDE-MM.
004230     MOVE WS-RUN-DD                TO WS-RDE-DD.
004240     MOVE WS-RUN-CCYY              TO WS-RDE-CCYY.
004250     OPEN INPUT  COMPANY-FILE
004260                 CLIENT-FILE
004270          OUTPUT REPORT-FILE.
004280     PERFORM 1100-LOAD-COMPANY-RTN THRU 1100-EXIT
004290         UNTIL CMP-FILE-EOF.
004300     PERFORM 1400-LOAD-CLIENT-RTN THRU 1400-EXIT
004310         UNTIL CLT-FILE-EOF.
004320     CLOSE COMPANY-FILE
004330           CLIENT-FILE.
004340
004350*    1100-LOAD-COMPANY-RTN LOADS ONE COMPANY MASTER RECORD.
004360 1100-LOAD-COMPANY-RTN.
004370     READ COMPANY-FILE INTO CO-MASTER-RECORD
004380         AT END SET CMP-FILE-EOF TO TRUE.
004390     IF CMP-FILE-EOF
004400         GO TO 1100-EXIT.
004410     ADD 1 TO CMP-COUNT.
004420     MOVE CO-ID                  TO CMP-ID (CMP-COUNT).
004430     MOVE CO-NAME                TO CMP-NAME (CMP-COUNT).
004440     MOVE CO-CURRENCY            TO CMP-CURRENCY (CMP-COUNT).
004450 1100-EXIT.
004460         EXIT.
004470
004480*    1400-LOAD-CLIENT-RTN READS ONE CLIENT MASTER RECORD AND
004490*    RAISES ITS COMPANY'S RUNNING CLIENT COUNT - THE CLIENT'S
004500*    OWN FIELDS ARE NOT KEPT HERE, ONLY THE COUNT PER COMPANY
004510*    THE DASHBOARD SUMMARY NEEDS.
004520 1400-LOAD-CLIENT-RTN.
004530     READ CLIENT-FILE INTO CL-CLIENT-RECORD
004540         AT END SET CLT-FILE-EOF TO TRUE.
004550     IF CLT-FILE-EOF
004560         GO TO 1400-EXIT.
004570     PERFORM 1450-FIND-OR-ADD-CLT-CNT-RTN.
004580 1400-EXIT.
004590         EXIT.
004600
004610*    1450-FIND-OR-ADD-CLT-CNT-RTN RAISES THE RUNNING CLIENT COUNT
004620*    FOR CL-CO-ID, ADDING A NEW ENTRY THE FIRST TIME A COMPANY IS
004630*    SEEN.
004640 1450-FIND-OR-ADD-CLT-CNT-RTN.
004650     SET CCT-IX TO 1.
004660     SEARCH CCT-ENTRY
004670         AT END PERFORM 1460-ADD-CLT-CNT-ENTRY-RTN
004680         WHEN CCT-CO-ID (CCT-IX) = CL-CO-ID
004690             ADD 1 TO CCT-CLIENT-COUNT (CCT-IX).
004700
004710*    1460-ADD-CLT-CNT-ENTRY-RTN ADDS A NEW ZERO-BASED CLIENT
004720*    COUNT ENTRY FOR A COMPANY NOT SEEN BEFORE IN THE CLIENT
004730*    FILE, THEN COUNTS THE CLIENT THAT TRIGGERED IT.
004740 1460-ADD-CLT-CNT-ENTRY-RTN.
004750     ADD 1 TO CCT-COUNT.
004760     SET CCT-IX TO CCT-COUNT.
004770     MOVE CL-CO-ID                TO CCT-CO-ID (CCT-IX).
004780     MOVE 1                       TO CCT-CLIENT-COUNT (CCT-IX).
004790
004800*    1900-RELEASE-DOCS-RTN IS THE SORT INPUT PROCEDURE - IT READS
004810*    THE OVERDUE STEP'S OUTPUT STRAIGHT THROUGH AND RELEASES EVERY
004820*    RECORD TO THE SORT WORK FILE UNCHANGED.  DOC-OUT-FILE IS
004830*    OPENED AND CLOSED ENTIRELY WITHIN THIS PROCEDURE SINCE A
004840*    SORT INPUT PROCEDURE OWNS ITS OWN FILE LIFETIME.
004850 1900-RELEASE-DOCS-RTN.
004860     OPEN INPUT DOC-OUT-FILE.
004870     PERFORM 1950-READ-AND-RELEASE-RTN THRU 1950-EXIT
004880         UNTIL DXO-FILE-EOF.
004890     CLOSE DOC-OUT-FILE.
004900
004910*    1950-READ-AND-RELEASE-RTN READS ONE FINAL DOCUMENT RECORD
004920*    AND RELEASES IT TO THE SORT, UNTOUCHED, FOR RESEQUENCING.
004930 1950-READ-AND-RELEASE-RTN.
004940     READ DOC-OUT-FILE
004950         AT END SET DXO-FILE-EOF TO TRUE.
004960     IF DXO-FILE-EOF
004970         GO TO 1950-EXIT.
004980     ADD 1 TO CT-DOCS-READ.
004990     MOVE DOC-OUT-AREA TO SORT-RECORD.
005000     RELEASE SORT-RECORD.
005010 1950-EXIT.
005020         EXIT.
005030
005040*    2000-RETURN-DOCS-RTN IS THE SORT OUTPUT PROCEDURE - IT DRIVES
005050*    THE COMPANY-BREAK REPORT OVER THE RESEQUENCED RECORDS.  THE
005060*    FINAL COMPANY'S BREAK LOGIC (TOTAL LINE AND DASHBOARD) HAS
005070*    NO NEXT-COMPANY RECORD TO TRIGGER IT, SO IT IS FIRED BY
005080*    HAND HERE ONCE THE RETURN LOOP REACHES END OF SORT - UNLESS
005090*    THE SORT PRODUCED NO RECORDS AT ALL, IN WHICH CASE
005100*    WS-FIRST-RECORD IS STILL TRUE AND NOTHING IS PRINTED.
005110 2000-RETURN-DOCS-RTN.
005120     PERFORM 2050-RETURN-ONE-DOC-RTN.
005130     PERFORM 2100-PROCESS-ONE-DOC-RTN
005140         UNTIL SRT-FILE-EOF.
005150     IF NOT WS-FIRST-RECORD
005160         PERFORM 5000-COMPANY-BREAK-RTN.
005170
005180*    2050-RETURN-ONE-DOC-RTN PULLS ONE RECORD BACK OFF THE SORT
005190*    IN KEY ORDER.
005200 2050-RETURN-ONE-DOC-RTN.
005210     RETURN SORT-WORK-FILE INTO DOC-EXT-RECORD
005220         AT END SET SRT-FILE-EOF TO TRUE.
005230
005240*    2100-PROCESS-ONE-DOC-RTN IS THE HEART OF THE REGISTER - FOR
005250*    EACH SORTED RECORD IT FIRES THE COMPANY-BREAK LOGIC WHEN
005260*    THE COMPANY CHANGES AND PRINTS THE DETAIL LINE, THEN PULLS
005270*    THE NEXT RECORD.  A SOFT-DELETED DOCUMENT STILL COUNTS
005280*    TOWARD THE COMPANY BREAK (BB-0266 ABOVE) BUT NEVER PRINTS
005290*    A DETAIL LINE.
005300 2100-PROCESS-ONE-DOC-RTN.
005310     IF WS-FIRST-RECORD
005320         PERFORM 2200-START-NEW-COMPANY-RTN
005330     ELSE
005340         IF DX-CO-ID NOT = WS-PREV-CO-ID
005350             PERFORM 5000-COMPANY-BREAK-RTN
005360             PERFORM 2200-START-NEW-COMPANY-RTN.
005370     IF DX-NOT-DELETED
005380         PERFORM 2300-PRINT-DETAIL-RTN THRU 2340-EXIT.
005390     PERFORM 2050-RETURN-ONE-DOC-RTN.
005400
005410*    2200-START-NEW-COMPANY-RTN RESETS THE COMPANY ACCUMULATORS AND
005420*    PRINTS THE PAGE/COMPANY/COLUMN HEADINGS FOR THE NEW COMPANY.
005430 2200-START-NEW-COMPANY-RTN.
005440     MOVE "N" TO WS-FIRST-RECORD-SWITCH.
005450     MOVE DX-CO-ID TO WS-PREV-CO-ID.
005460     PERFORM 2250-FIND-COMPANY-RTN.
005470     PERFORM 2260-FIND-CLIENT-COUNT-RTN.
005480     MOVE ZERO TO CA-INVOICE-COUNT CA-QUOTE-COUNT CA-RECEIPT-COUNT
005490                  CA-PENDING-COUNT CA-OVERDUE-COUNT
005500                  CA-SUBTOTAL-SUM CA-TAX-SUM CA-DISCOUNT-SUM
005510                  CA-TOTAL-SUM CA-SENT-AMOUNT-SUM
005520                  CA-RECEIPT-AMOUNT-SUM.
005530     ADD 1 TO CT-COMPANIES-PRINTED.
005540     PERFORM 2270-PRINT-HEADINGS-RTN.
005550
005560*    2250-FIND-COMPANY-RTN LOOKS UP THE COMPANY'S NAME AND
005570*    CURRENCY BY BINARY SEARCH FOR THE COMPANY HEADING LINE.
005580 2250-FIND-COMPANY-RTN.
005590     MOVE SPACES TO WS-CURRENT-CO-NAME WS-CURRENT-CO-CURRENCY.
005600     SET CMP-IX TO 1.
005610     SEARCH ALL CMP-ENTRY
005620         AT END CONTINUE
005630         WHEN CMP-ID (CMP-IX) = DX-CO-ID
005640             MOVE CMP-NAME (CMP-IX)     TO WS-CURRENT-CO-NAME
005650             MOVE CMP-CURRENCY (CMP-IX) TO WS-CURRENT-CO-CURRENCY.
005660
005670*    2260-FIND-CLIENT-COUNT-RTN LOOKS UP THE COMPANY'S CLIENT
005680*    COUNT BY BINARY SEARCH FOR THE DASHBOARD SUMMARY.
005690 2260-FIND-CLIENT-COUNT-RTN.
005700     MOVE ZERO TO WS-CURRENT-CLIENT-CNT.
005710     SET CCT-IX TO 1.
005720     SEARCH ALL CCT-ENTRY
005730         AT END CONTINUE
005740         WHEN CCT-CO-ID (CCT-IX) = DX-CO-ID
005750             MOVE CCT-CLIENT-COUNT (CCT-IX) TO WS-CURRENT-CLIENT-CNT.
005760
005770*    2270-PRINT-HEADINGS-RTN STARTS A NEW PRINTED PAGE AND PRINTS
005780*    THE PAGE, COMPANY AND COLUMN HEADING LINES FOR IT.
005790 2270-PRINT-HEADINGS-RTN.
005800     ADD 1 TO WS-PAGE-NUMBER.
005810     MOVE WS-PAGE-NUMBER    TO RPH-PAGE-NUMBER.
005820     MOVE WS-RUN-DATE-EDIT  TO RPH-RUN-DATE.
005830     WRITE REPORT-LINE-AREA FROM RPT-PAGE-HEADING
005840         AFTER ADVANCING PAGE.
005850     MOVE DX-CO-ID              TO RCH-CO-ID.
005860     MOVE WS-CURRENT-CO-NAME    TO RCH-CO-NAME.
005870     MOVE WS-CURRENT-CO-CURRENCY TO RCH-CO-CURRENCY.
005880     WRITE REPORT-LINE-AREA FROM RPT-COMPANY-HEADING
005890         AFTER ADVANCING 2 LINES.
005900     WRITE REPORT-LINE-AREA FROM RPT-COLUMN-HEADING
005910         AFTER ADVANCING 2 LINES.
005920
005930*****************************************************************
005940*  2300-PRINT-DETAIL-RTN THRU 2340-EXIT IS A TRUE PARAGRAPH-
005950*  RANGE CHAIN - EACH PARAGRAPH FALLS THROUGH INTO THE NEXT
005960*  WITHOUT A PERFORM OR GO TO, SO THE WHOLE CHAIN MUST ALWAYS
005970*  BE INVOKED AS PERFORM 2300-PRINT-DETAIL-RTN THRU 2340-EXIT,
005980*  NEVER BY NAMING ONE OF THE MIDDLE PARAGRAPHS ALONE.  EACH
005990*  PARAGRAPH BUILDS ONE GROUP OF FIELDS ON THE DETAIL LINE,
006000*  ENDING WITH THE WRITE AND THEN THE ACCUMULATOR ROLL-UP.
006010*****************************************************************
006020*    2300-PRINT-DETAIL-RTN MOVES THE DOCUMENT NUMBER, THE FIRST
006030*    FIELD ON THE DETAIL LINE.
006040 2300-PRINT-DETAIL-RTN.
006050     MOVE DX-NUMBER         TO RDL-DOC-NUMBER.
006060
006070*    2310-SET-TYPE-TEXT-RTN EXPANDS THE ONE-CHARACTER DOCUMENT
006080*    TYPE CODE TO ITS PRINTABLE NAME.
006090 2310-SET-TYPE-TEXT-RTN.
006100     MOVE SPACES TO RDL-TYPE.
006110     IF DX-TYPE-IS-INVOICE
006120         MOVE "INVOICE" TO RDL-TYPE.
006130     IF DX-TYPE-IS-QUOTE
006140         MOVE "QUOTE"   TO RDL-TYPE.
006150     IF DX-TYPE-IS-RECEIPT
006160         MOVE "RECEIPT" TO RDL-TYPE.
006170     MOVE DX-CLIENT-NAME    TO RDL-CLIENT-NAME.
006180
006190*    2320-EDIT-ISSUE-DATE-RTN BUILDS THE MM/DD/CCYY ISSUE DATE
006200*    FOR THIS DOCUMENT, SAME FORM AS THE PAGE HEADING'S RUN
006210*    DATE ABOVE.
006220 2320-EDIT-ISSUE-DATE-RTN.
006230     MOVE DX-ISSUE-MM  TO IDE-MM.
006240     MOVE DX-ISSUE-DD  TO IDE-DD.
006250     MOVE DX-ISSUE-CCYY TO IDE-CCYY.
006260     MOVE WS-ISSUE-DATE-EDIT TO RDL-ISSUE-DATE.
006270
006280*    2330-SET-STATUS-TEXT-RTN EXPANDS THE TWO-CHARACTER STATUS
006290*    CODE TO ITS PRINTABLE NAME AND WRITES THE COMPLETED DETAIL
006300*    LINE - THE LAST FIELDS AND THE WRITE BOTH LIVE HERE SO THE
006310*    LINE IS NEVER WRITTEN PARTLY BUILT.
006320 2330-SET-STATUS-TEXT-RTN.
006330     MOVE SPACES TO RDL-STATUS.
006340     IF DX-STAT-DRAFT
006350         MOVE "DRAFT"        TO RDL-STATUS.
006360     IF DX-STAT-SENT
006370         MOVE "SENT"         TO RDL-STATUS.
006380     IF DX-STAT-VIEWED
006390         MOVE "VIEWED"       TO RDL-STATUS.
006400     IF DX-STAT-PAID
006410         MOVE "PAID"         TO RDL-STATUS.
006420     IF DX-STAT-PARTIAL-PAID
006430         MOVE "PARTIAL PAID" TO RDL-STATUS.
006440     IF DX-STAT-OVERDUE
006450         MOVE "OVERDUE"      TO RDL-STATUS.
006460     IF DX-STAT-CANCELLED
006470         MOVE "CANCELLED"    TO RDL-STATUS.
006480     MOVE TOT-SUBTOTAL      TO RDL-SUBTOTAL.
006490     MOVE TOT-TAX           TO RDL-TAX.
006500     MOVE TOT-DISCOUNT      TO RDL-DISCOUNT.
006510     MOVE TOT-TOTAL         TO RDL-TOTAL.
006520     WRITE REPORT-LINE-AREA FROM RPT-DETAIL-LINE
006530         AFTER ADVANCING 1 LINE.
006540
006550*    2340-ACCUMULATE-RTN ROLLS THIS DOCUMENT'S FIGURES INTO THE
006560*    COMPANY ACCUMULATORS BY DOCUMENT TYPE - AN INVOICE AND A
006570*    QUOTE BOTH ADD INTO THE SUBTOTAL/TAX/DISCOUNT/TOTAL SUMS,
006580*    BUT ONLY AN INVOICE CAN BE PENDING, OVERDUE, OR SENT; A
006590*    RECEIPT CONTRIBUTES ONLY ITS OWN AMOUNT, NEVER THE TOTALS.
006600*    THIS IS THE LAST PARAGRAPH IN THE 2300 RANGE.
006610 2340-ACCUMULATE-RTN.
006620     IF DX-TYPE-IS-INVOICE
006630         ADD 1 TO CA-INVOICE-COUNT
006640         ADD TOT-SUBTOTAL TO CA-SUBTOTAL-SUM
006650         ADD TOT-TAX      TO CA-TAX-SUM
006660         ADD TOT-DISCOUNT TO CA-DISCOUNT-SUM
006670         ADD TOT-TOTAL    TO CA-TOTAL-SUM.
006680     IF DX-TYPE-IS-INVOICE AND DX-STAT-DRAFT
006690         ADD 1 TO CA-PENDING-COUNT.
006700     IF DX-TYPE-IS-INVOICE AND DX-STAT-OVERDUE
006710         ADD 1 TO CA-OVERDUE-COUNT.
006720     IF DX-TYPE-IS-INVOICE AND DX-STAT-SENT
006730         ADD TOT-TOTAL TO CA-SENT-AMOUNT-SUM.
006740     IF DX-TYPE-IS-QUOTE
006750         ADD 1 TO CA-QUOTE-COUNT
006760         ADD TOT-SUBTOTAL TO CA-SUBTOTAL-SUM
006770         ADD TOT-TAX      TO CA-TAX-SUM
006780         ADD TOT-DISCOUNT TO CA-DISCOUNT-SUM
006790         ADD TOT-TOTAL    TO CA-TOTAL-SUM.
006800     IF DX-TYPE-IS-RECEIPT
006810         ADD 1 TO CA-RECEIPT-COUNT
006820         ADD DX-AMOUNT TO CA-RECEIPT-AMOUNT-SUM.
006830 2340-EXIT.
006840         EXIT.
006850
006860*    5000-COMPANY-BREAK-RTN PRINTS THE COMPANY TOTAL LINE AND THE
006870*    DASHBOARD SUMMARY FOR THE COMPANY JUST FINISHED, THEN ROLLS
006880*    ITS FIGURES INTO THE RUN GRAND TOTALS.
006890 5000-COMPANY-BREAK-RTN.
006900     COMPUTE WK-COMPANY-DOC-COUNT =
006910         CA-INVOICE-COUNT + CA-QUOTE-COUNT.
006920     MOVE WK-COMPANY-DOC-COUNT  TO RCT-DOC-COUNT.
006930     MOVE CA-SUBTOTAL-SUM       TO RCT-SUBTOTAL.
006940     MOVE CA-TAX-SUM            TO RCT-TAX.
006950     MOVE CA-DISCOUNT-SUM       TO RCT-DISCOUNT.
006960     MOVE CA-TOTAL-SUM          TO RCT-TOTAL.
006970     MOVE CA-RECEIPT-COUNT      TO RCT-RECEIPT-COUNT.
006980     MOVE CA-RECEIPT-AMOUNT-SUM TO RCT-RECEIPT-AMOUNT.
006990     WRITE REPORT-LINE-AREA FROM RPT-COMPANY-TOTAL-LINE
007000         AFTER ADVANCING 2 LINES.
007010     PERFORM 5100-PRINT-DASHBOARD-RTN.
007020     PERFORM 5900-ROLL-GRAND-TOTAL-RTN.
007030
007040*    5100-PRINT-DASHBOARD-RTN PRINTS THE FOUR-LINE DASHBOARD
007050*    SUMMARY BLOCK FOR THE COMPANY JUST FINISHED.
007060 5100-PRINT-DASHBOARD-RTN.
007070     WRITE REPORT-LINE-AREA FROM RPT-DASHBOARD-LINE-1
007080         AFTER ADVANCING 2 LINES.
007090     MOVE CA-INVOICE-COUNT      TO RDB-INVOICE-COUNT.
007100     MOVE CA-QUOTE-COUNT        TO RDB-QUOTE-COUNT.
007110     MOVE CA-RECEIPT-COUNT      TO RDB-RECEIPT-COUNT.
007120     MOVE WS-CURRENT-CLIENT-CNT TO RDB-CLIENT-COUNT.
007130     WRITE REPORT-LINE-AREA FROM RPT-DASHBOARD-LINE-2
007140         AFTER ADVANCING 1 LINE.
007150     MOVE CA-PENDING-COUNT      TO RDB-PENDING-COUNT.
007160     MOVE CA-OVERDUE-COUNT      TO RDB-OVERDUE-COUNT.
007170     WRITE REPORT-LINE-AREA FROM RPT-DASHBOARD-LINE-3
007180         AFTER ADVANCING 1 LINE.
007190     MOVE CA-SENT-AMOUNT-SUM    TO RDB-SENT-AMOUNT.
007200     MOVE CA-RECEIPT-AMOUNT-SUM TO RDB-RECEIPT-AMOUNT.
007210     WRITE REPORT-LINE-AREA FROM RPT-DASHBOARD-LINE-4
007220         AFTER ADVANCING 1 LINE.
007230
007240*    5900-ROLL-GRAND-TOTAL-RTN ADDS ONE COMPANY'S FIGURES INTO
007250*    THE RUN-WIDE GRAND TOTALS.
007260 5900-ROLL-GRAND-TOTAL-RTN.
007270     ADD CA-INVOICE-COUNT CA-QUOTE-COUNT TO GT-DOC-COUNT.
007280     ADD CA-SUBTOTAL-SUM       TO GT-SUBTOTAL-SUM.
007290     ADD CA-TAX-SUM            TO GT-TAX-SUM.
007300     ADD CA-DISCOUNT-SUM       TO GT-DISCOUNT-SUM.
007310     ADD CA-TOTAL-SUM          TO GT-TOTAL-SUM.
007320     ADD CA-RECEIPT-AMOUNT-SUM TO GT-RECEIPT-AMOUNT-SUM.
007330
007340*    6000-GRAND-TOTAL-RTN PRINTS THE ONE-LINE RUN TOTAL AFTER THE
007350*    SORT'S OUTPUT PROCEDURE HAS FINISHED EVERY COMPANY BREAK.
007360 6000-GRAND-TOTAL-RTN.
007370     MOVE GT-DOC-COUNT          TO GTL-DOC-COUNT.
007380     MOVE GT-SUBTOTAL-SUM       TO GTL-SUBTOTAL.
007390     MOVE GT-TAX-SUM            TO GTL-TAX.
007400     MOVE GT-DISCOUNT-SUM       TO GTL-DISCOUNT.
007410     MOVE GT-TOTAL-SUM          TO GTL-TOTAL.
007420     MOVE GT-RECEIPT-AMOUNT-SUM TO GTL-RECEIPT-AMOUNT.
007430     WRITE REPORT-LINE-AREA FROM RPT-GRAND-TOTAL-LINE
007440         AFTER ADVANCING 3 LINES.
007450
007460*    9000-TERMINATE-RTN CLOSES THE REPORT FILE AND DISPLAYS THE
007470*    RUN COUNTS FOR THE OPERATOR'S SIGN-OFF SHEET.
007480 9000-TERMINATE-RTN.
007490     CLOSE REPORT-FILE.
007500     DISPLAY "BILLREG - BILLING REGISTER COMPLETE".
007510     DISPLAY "BILLREG - DOCUMENTS READ       : " CT-DOCS-READ.
007520     DISPLAY "BILLREG - COMPANIES PRINTED    : " CT-COMPANIES-PRINTED.
