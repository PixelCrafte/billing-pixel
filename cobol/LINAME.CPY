000010*****************************************************************
000020*  LINAME.CPY                                                   *
000030*  LINE ITEM RECORD - INVOICE/QUOTE LINE ITEM DETAIL FILE       *
000040*  ONE RECORD PER LINE ITEM, CHILD OF A DOCUMENT HEADER.        *
000050*****************************************************************
000060*  MAINTENANCE LOG                                              *
000070*  DATE     BY   TICKET     DESCRIPTION                         *
000080*  04/02/88 RWK  BB-0009    ORIGINAL LAYOUT.                    *
000090*  02/17/93 LPS  BB-0151    ADDED LI-DISC-RATE (LINE-LEVEL      *
000100*                           DISCOUNTING REQUEST).               *
000110*****************************************************************
000120 01  LI-LINE-ITEM-RECORD.
000130     05  LI-DOC-ID                   PIC 9(07).
000140     05  LI-SEQ                      PIC 9(03).
000150     05  LI-DESC                     PIC X(40).
000160     05  LI-QTY                      PIC 9(05).
000170     05  LI-UNIT-PRICE               PIC S9(10)V99.
000180     05  LI-DISC-RATE                PIC S9(03)V99.
000190     05  FILLER                      PIC X(03).
