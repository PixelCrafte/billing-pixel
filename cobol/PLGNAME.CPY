000010*****************************************************************
000020*  PLGNAME.CPY                                                  *
000030*  PDF-LOG RECORD - GENERATED-OUTPUT (PRINTED DOCUMENT) LOG     *
000040*  ONE RECORD EACH TIME A DOCUMENT'S PDF IS GENERATED FOR       *
000050*  DOWNLOAD.  PURGED BY THE EXPIRED-OUTPUT CLEANUP RUN.         *
000060*****************************************************************
000070*  MAINTENANCE LOG                                              *
000080*  DATE     BY   TICKET     DESCRIPTION                         *
000090*  05/11/90 RWK  BB-0042    ORIGINAL LAYOUT.                    *
000100*  08/08/96 LPS  BB-0266    ADDED PL-DELETED PURGE-FLAG BYTE.   *
000110*****************************************************************
000120 01  PL-OUTPUT-LOG-RECORD.
000130     05  PL-ID                       PIC 9(07).
000140     05  PL-CO-ID                    PIC 9(05).
000150     05  PL-DOC-TYPE                 PIC X(01).
000160         88  PL-TYPE-IS-INVOICE          VALUE "I".
000170         88  PL-TYPE-IS-QUOTE            VALUE "Q".
000180         88  PL-TYPE-IS-RECEIPT          VALUE "R".
000190     05  PL-DOC-ID                   PIC 9(07).
000200     05  PL-CREATED-DATE             PIC 9(08).
000210     05  PL-DELETED                  PIC X(01).
000220         88  PL-IS-DELETED               VALUE "Y".
000230         88  PL-NOT-DELETED              VALUE "N".
000240     05  FILLER                      PIC X(11).
