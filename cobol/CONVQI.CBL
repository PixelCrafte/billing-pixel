000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    Convqi.
000040 AUTHOR.        L. P. SOTELO.
000050 INSTALLATION.  BUREAU DATA CENTER.
000060 DATE-WRITTEN.  FEBRUARY 1990.
000070 DATE-COMPILED.
000080 SECURITY.      COMPANY CONFIDENTIAL - BUREAU DATA CENTER USE
000090                ONLY.  NOT FOR DISTRIBUTION TO CLIENT SITES.
000100*****************************************************************
000110*  CONVQI - QUOTE TO INVOICE CONVERTER                          *
000120*                                                                *
000130*  THIRD STEP OF THE NIGHTLY BILLING RUN.  A QUOTE THAT HAS     *
000140*  BEEN SENT OR VIEWED BY THE CLIENT AND NOT YET LINKED TO AN   *
000150*  INVOICE IS TAKEN AS A STANDING REQUEST TO CONVERT - THE      *
000160*  BUREAU HAS NO SEPARATE "CONVERT NOW" FLAG ON THE DOCUMENT    *
000170*  HEADER, SO SE/VW STATUS WITH A ZERO LINK IS THE TRIGGER.     *
000180*  A NEW DRAFT INVOICE IS BUILT CARRYING THE QUOTE'S CLIENT,    *
000190*  CURRENCY, RATES, DUE DATE AND COMPUTED TOTALS, ITS LINE      *
000200*  ITEMS ARE COPIED VERBATIM, IT IS GIVEN ITS OWN NUMBER, AND   *
000210*  THE QUOTE'S LINK FIELD IS SET TO POINT AT IT SO THE QUOTE    *
000220*  IS NEVER CONVERTED TWICE.                                    *
000230*                                                                *
000240*  BOTH DOC-TABLE AND LINE-ITEM-TABLE GROW DURING THE RUN AS    *
000250*  NEW INVOICE HEADERS AND LINE ITEMS ARE APPENDED - THIS IS    *
000260*  THE ONLY PROGRAM IN THE SUITE WHOSE WORKING TABLES ARE NOT   *
000270*  FULLY LOADED BEFORE PROCESSING BEGINS.                       *
000280*****************************************************************
000290*  AMENDMENT HISTORY                                            *
000300*  DATE     BY   TICKET     DESCRIPTION                         *
000310*  02/06/90 LPS  BB-0046    ORIGINAL PROGRAM.                   *
000320*  02/17/93 LPS  BB-0151    CARRY DOC-DISC-RATE TO THE NEW       *
000330*                           INVOICE - WAS DEFAULTING TO ZERO.   *
000340*  08/08/96 LPS  BB-0266    SKIP QUOTES FLAGGED DELETED.         *
000350*  06/30/99 DFM  BB-Y2K01   REPLACED 2-DIGIT ACCEPT FROM DATE    *
000360*                           WITH 4-DIGIT ACCEPT FROM DATE        *
000370*                           YYYYMMDD FOR THE CENTURY ROLLOVER.   *
000380*  05/21/02 TOB  BB-0335    NEW INVOICE NOW COPIES THE QUOTE'S   *
000390*                           COMPUTED TOTALS INSTEAD OF ZEROS -   *
000400*                           REGISTER WAS SHOWING BLANK AMOUNTS   *
000410*                           FOR SAME-NIGHT CONVERSIONS.          *
000420*  09/14/07 CHW  BB-0405    RAISED DOCUMENT AND LINE-ITEM TABLE  *
000430*                           SIZES TO ALLOW FOR A FULL NIGHT OF   *
000440*                           CONVERSIONS WITHOUT RERUN.           *
000450*  04/19/08 CHW  BB-0412    REWORKED THE 1100/1500/1600/2000/    *
000460*                           2500/2700 CALLERS TO PERFORM ...     *
000470*                           THRU THE PARAGRAPH'S OWN EXIT LINE - *
000480*                           SAME CONTROL-FLOW CORRECTION MADE    *
000490*                           ACROSS THE WHOLE SUITE.  SEE W99-02. *
000500*  07/23/08 CHW  BB-0433    ADDED 2550-REPORT-ALREADY-LINKED-RTN -*
000510*                           A RERUN HITTING AN ALREADY-CONVERTED *
000520*                           QUOTE WAS SILENTLY SKIPPING IT WITH  *
000530*                           NO RUN-LOG TRACE.  NOW DISPLAYS THE  *
000540*                           QUOTE ID AND ITS EXISTING INVOICE ID *
000550*                           AND TALLIES CT-QUOTES-ALREADY-LKD.   *
000560*****************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  BUREAU-3090.
000600 OBJECT-COMPUTER.  BUREAU-3090.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS CLS-DOC-TYPE IS "I" "Q" "R"
000640     UPSI-0 ON STATUS IS RERUN-REQUESTED
000650            OFF STATUS IS NORMAL-RUN-MODE.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*  DOC-EXT2-FILE IS DOCNUM'S OUTPUT - EVERY HEADER NOW CARRYING
000690*  ITS PERMANENT DOCUMENT NUMBER.
000700     SELECT DOC-EXT2-FILE    ASSIGN TO "DOCEXT2.DAT"
000710                             LINE SEQUENTIAL
000720                             FILE STATUS IS DX2-FILE-STATUS.
000730*  COMPANY-FILE SUPPLIES THE INVOICE PREFIX FOR EACH CLIENT'S
000740*  NEW INVOICE NUMBER.
000750     SELECT COMPANY-FILE     ASSIGN TO "COMPANY.DAT"
000760                             LINE SEQUENTIAL
000770                             FILE STATUS IS CMP-FILE-STATUS.
000780*  LINE-ITEM-FILE CARRIES EVERY DOCUMENT'S DETAIL LINES, KEYED
000790*  BACK TO THE HEADER BY LI-DOC-ID.
000800     SELECT LINE-ITEM-FILE   ASSIGN TO "LINEITEM.DAT"
000810                             LINE SEQUENTIAL
000820                             FILE STATUS IS LIT-FILE-STATUS.
000830*  DOC-EXT3-FILE AND LINE-ITEM-OUT-FILE ARE THE THIRD-
000840*  GENERATION FILES HANDED TO OVRDUE, THE NEXT STEP.
000850     SELECT DOC-EXT3-FILE    ASSIGN TO "DOCEXT3.DAT"
000860                             LINE SEQUENTIAL
000870                             FILE STATUS IS DX3-FILE-STATUS.
000880     SELECT LINE-ITEM-OUT-FILE ASSIGN TO "LINEITMO.DAT"
000890                             LINE SEQUENTIAL
000900                             FILE STATUS IS LTO-FILE-STATUS.
000910
000920 DATA DIVISION.
000930 FILE SECTION.
000940 FD  DOC-EXT2-FILE
000950     LABEL RECORDS STANDARD.
000960 01  DOC-EXT2-IN-AREA            PIC X(180).
000970
000980 FD  COMPANY-FILE
000990     LABEL RECORDS STANDARD.
001000 01  COMPANY-IN-AREA             PIC X(80).
001010
001020*  75 BYTES MATCHES LI-LINE-ITEM-RECORD IN LINAME.CPY.
001030 FD  LINE-ITEM-FILE
001040     LABEL RECORDS STANDARD.
001050 01  LINE-ITEM-IN-AREA           PIC X(75).
001060
001070 FD  DOC-EXT3-FILE
001080     LABEL RECORDS STANDARD.
001090 01  DOC-EXT3-OUT-AREA           PIC X(180).
001100
001110 FD  LINE-ITEM-OUT-FILE
001120     LABEL RECORDS STANDARD.
001130 01  LINE-ITEM-OUT-AREA          PIC X(75).
001140
001150 WORKING-STORAGE SECTION.
001160 COPY "CONAME.CPY".
001170 COPY "DOCXNAME.CPY".
001180 COPY "LINAME.CPY".
001190
001200*    ONLY THE THREE FILES THIS PROGRAM LOOPS TO EOF ON (DX2,
001210*    CMP, LIT) HAVE A NAMED 88 - DX3 AND LTO ARE OUTPUT ONLY.
001220 01  FILE-STATUS-FIELDS.
001230     05  DX2-FILE-STATUS        PIC X(02) VALUE "00".
001240         88  DX2-FILE-EOF             VALUE "10".
001250     05  CMP-FILE-STATUS        PIC X(02) VALUE "00".
001260         88  CMP-FILE-EOF             VALUE "10".
001270     05  LIT-FILE-STATUS        PIC X(02) VALUE "00".
001280         88  LIT-FILE-EOF             VALUE "10".
001290     05  DX3-FILE-STATUS        PIC X(02) VALUE "00".
001300     05  LTO-FILE-STATUS        PIC X(02) VALUE "00".
001310     05  FILLER                 PIC X(01) VALUE SPACES.
001320
001330*    COMPANY-TABLE - ONLY THE INVOICE PREFIX IS NEEDED HERE,
001340*    UNLIKE DOCNUM WHICH ALSO CARRIES THE QUOTE AND RECEIPT
001350*    PREFIXES - CONVQI NEVER ASSIGNS ANY NUMBER BUT AN INVOICE
001360*    NUMBER.
001370 01  COMPANY-TABLE.
001380     05  CMP-COUNT              PIC 9(04) COMP VALUE ZERO.
001390     05  CMP-ENTRY OCCURS 0 TO 500 TIMES
001400             DEPENDING ON CMP-COUNT
001410             ASCENDING KEY IS CMP-ID
001420             INDEXED BY CMP-IX.
001430         10  CMP-ID             PIC 9(05).
001440         10  CMP-INV-PREFIX     PIC X(10).
001450
001460*    DOC-TABLE HOLDS EVERY HEADER FOR THE RUN.  ENTRIES 1 THRU
001470*    THE ORIGINAL DOC-TBL-COUNT ARE READ FROM DOC-EXT2-FILE;
001480*    CONVERSION APPENDS ONE NEW INVOICE ENTRY PER ELIGIBLE QUOTE.
001490*    5200 ALLOWS 200 CONVERSIONS ON TOP OF DOCNUM'S 5000-ENTRY
001500*    CEILING IN A SINGLE NIGHT'S RUN.
001510 01  DOC-TABLE.
001520     05  DOC-TBL-COUNT          PIC 9(05) COMP VALUE ZERO.
001530     05  DOC-TBL-ENTRY OCCURS 0 TO 5200 TIMES
001540             DEPENDING ON DOC-TBL-COUNT
001550             INDEXED BY DOC-IX DOC-IX2.
001560         10  DH-RAW-RECORD      PIC X(180).
001570         10  DH-ID              PIC 9(07).
001580         10  DH-CO-ID           PIC 9(05).
001590         10  DH-TYPE            PIC X(01).
001600         10  DH-NUMBER          PIC X(20).
001610         10  DH-STATUS          PIC X(02).
001620         10  DH-LINKED-ID       PIC 9(07).
001630         10  DH-DELETED         PIC X(01).
001640
001650*    LINE-ITEM-TABLE HOLDS EVERY LINE ITEM FOR THE RUN, PLUS ANY
001660*    NEW LINES COPIED FOR A CONVERTED QUOTE'S NEW INVOICE.
001670*    ORIGINAL-LIT-COUNT BELOW REMEMBERS WHERE THE ORIGINAL
001680*    ENTRIES END SO THE COPY STEP NEVER RE-SCANS THE LINES IT
001690*    JUST ADDED.
001700 01  LINE-ITEM-TABLE.
001710     05  LIT-COUNT              PIC 9(05) COMP VALUE ZERO.
001720     05  LIT-ENTRY OCCURS 0 TO 9200 TIMES
001730             DEPENDING ON LIT-COUNT
001740             ASCENDING KEY IS LIT-DOC-ID LIT-SEQ
001750             INDEXED BY LIT-IX LIT-IX2.
001760         10  LIT-DOC-ID         PIC 9(07).
001770         10  LIT-SEQ            PIC 9(03).
001780         10  LIT-DESC           PIC X(40).
001790         10  LIT-QTY            PIC 9(05).
001800         10  LIT-UNIT-PRICE     PIC S9(10)V99.
001810         10  LIT-DISC-RATE      PIC S9(03)V99.
001820
001830*    SEQUENCE-TABLE - HIGH-WATER INVOICE SEQUENCE PER COMPANY
001840*    AND YEAR.  ONLY TYPE "I" IS EVER ASSIGNED HERE - CONVQI
001850*    NEVER MANUFACTURES A NEW QUOTE OR RECEIPT NUMBER.
001860 01  SEQUENCE-TABLE.
001870     05  SEQ-TBL-COUNT          PIC 9(04) COMP VALUE ZERO.
001880     05  SEQ-ENTRY OCCURS 0 TO 1000 TIMES
001890             DEPENDING ON SEQ-TBL-COUNT
001900             INDEXED BY SEQ-IX.
001910         10  SEQ-CO-ID          PIC 9(05).
001920         10  SEQ-YEAR           PIC X(04).
001930         10  SEQ-HIGH-NBR       PIC 9(04) COMP.
001940
001950 01  RUN-DATE-FIELDS.
001960     05  WS-RUN-DATE-CCYYMMDD   PIC 9(08).
001970     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
001980         10  WS-RUN-CCYY        PIC 9(04).
001990         10  WS-RUN-MM          PIC 9(02).
002000         10  WS-RUN-DD          PIC 9(02).
002010     05  FILLER                 PIC X(01) VALUE SPACES.
002020
002030*    WORK-FIELDS - WK-NEXT-DOC-ID TRACKS THE HIGHEST DOCUMENT
002040*    ID SEEN SO A NEWLY-BUILT INVOICE GETS AN ID THAT CANNOT
002050*    COLLIDE WITH ANY HEADER ALREADY ON FILE.  WK-SOURCE-
002060*    QUOTE-IX REMEMBERS WHICH DOC-TABLE ENTRY IS BEING
002070*    CONVERTED WHILE THE NEW INVOICE ENTRY IS BUILT AT A
002080*    DIFFERENT INDEX (DOC-IX2).
002090 01  WORK-FIELDS.
002100     05  WK-NEXT-DOC-ID         PIC 9(07) COMP VALUE ZERO.
002110     05  WK-NEW-ID              PIC 9(07) VALUE ZERO.
002120     05  WK-PREFIX              PIC X(10) VALUE SPACES.
002130     05  WK-SEQ-DISPLAY         PIC 9(04) VALUE ZERO.
002140     05  WK-NUMBER-BUILD        PIC X(20) VALUE SPACES.
002150     05  WK-SOURCE-QUOTE-IX     PIC 9(05) COMP VALUE ZERO.
002160     05  WK-SCAN-IX             PIC 9(05) COMP VALUE ZERO.
002170     05  ORIGINAL-LIT-COUNT     PIC 9(05) COMP VALUE ZERO.
002180     05  FILLER                 PIC X(01) VALUE SPACES.
002190
002200*    JOB-COUNTERS - DISPLAYED AT END OF JOB FOR THE OPERATOR.
002210 01  JOB-COUNTERS.
002220     05  CT-HEADERS-READ        PIC 9(07) COMP VALUE ZERO.
002230     05  CT-LINES-READ          PIC 9(07) COMP VALUE ZERO.
002240     05  CT-QUOTES-CONVERTED    PIC 9(07) COMP VALUE ZERO.
002250     05  CT-LINES-COPIED        PIC 9(07) COMP VALUE ZERO.
002260     05  CT-QUOTES-ALREADY-LKD  PIC 9(07) COMP VALUE ZERO.
002270     05  FILLER                 PIC X(01) VALUE SPACES.
002280
002290 PROCEDURE DIVISION.
002300*****************************************************************
002310*  0000-MAIN-CONTROL RUNS FOUR PASSES IN SEQUENCE: ESTABLISH
002320*  THE INVOICE HIGH-WATER SEQUENCES, CONVERT EACH ELIGIBLE
002330*  QUOTE (WHICH MAY APPEND TO DOC-TABLE AND LINE-ITEM-TABLE AS
002340*  IT GOES), THEN WRITE ALL HEADERS AND ALL LINE ITEMS BACK
002350*  OUT - ORIGINAL AND NEWLY-CONVERTED ALIKE.
002360*****************************************************************
002370 0000-MAIN-CONTROL.
002380     PERFORM 1000-INITIALIZE-RTN.
002390     PERFORM 2000-FIND-INVOICE-SEQUENCES-RTN THRU 2000-EXIT
002400         VARYING DOC-IX FROM 1 BY 1
002410         UNTIL DOC-IX > DOC-TBL-COUNT.
002420     MOVE LIT-COUNT TO ORIGINAL-LIT-COUNT.
002430     PERFORM 2500-CONVERT-ONE-QUOTE-RTN THRU 2500-EXIT
002440         VARYING DOC-IX FROM 1 BY 1
002450         UNTIL DOC-IX > DOC-TBL-COUNT.
002460     PERFORM 3900-WRITE-HEADERS-RTN
002470         VARYING DOC-IX FROM 1 BY 1
002480         UNTIL DOC-IX > DOC-TBL-COUNT.
002490     PERFORM 3950-WRITE-LINE-ITEMS-RTN
002500         VARYING LIT-IX FROM 1 BY 1
002510         UNTIL LIT-IX > LIT-COUNT.
002520     PERFORM 9000-TERMINATE-RTN.
002530     STOP RUN.
002540
002550*    1000-INITIALIZE-RTN OPENS THE FILES AND LOADS ALL THREE
002560*    INPUT TABLES BEFORE ANY CONVERSION LOGIC RUNS - THE INPUT
002570*    FILES ARE THEN CLOSED SINCE EVERYTHING NEEDED FROM THEM
002580*    NOW LIVES IN WORKING STORAGE.
002590 1000-INITIALIZE-RTN.
002600     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
002610     OPEN INPUT COMPANY-FILE
002620                DOC-EXT2-FILE
002630                LINE-ITEM-FILE
002640          OUTPUT DOC-EXT3-FILE
002650                 LINE-ITEM-OUT-FILE.
002660     PERFORM 1100-READ-COMPANY-RTN THRU 1100-EXIT
002670         UNTIL CMP-FILE-EOF.
002680     PERFORM 1500-LOAD-DOCUMENT-RTN THRU 1500-EXIT
002690         UNTIL DX2-FILE-EOF.
002700     PERFORM 1600-LOAD-LINE-ITEM-RTN THRU 1600-EXIT
002710         UNTIL LIT-FILE-EOF.
002720     CLOSE COMPANY-FILE
002730           DOC-EXT2-FILE
002740           LINE-ITEM-FILE.
002750
002760*    1100-READ-COMPANY-RTN LOADS ONE COMPANY MASTER RECORD.
002770 1100-READ-COMPANY-RTN.
002780     READ COMPANY-FILE INTO CO-MASTER-RECORD
002790         AT END SET CMP-FILE-EOF TO TRUE.
002800     IF CMP-FILE-EOF
002810         GO TO 1100-EXIT.
002820     ADD 1 TO CMP-COUNT.
002830     MOVE CO-ID              TO CMP-ID (CMP-COUNT).
002840     MOVE CO-INV-PREFIX      TO CMP-INV-PREFIX (CMP-COUNT).
002850 1100-EXIT.
002860         EXIT.
002870
002880*    1500-LOAD-DOCUMENT-RTN READS ONE HEADER INTO DOC-TABLE AND
002890*    TRACKS THE HIGHEST DOCUMENT ID SEEN IN WK-NEXT-DOC-ID - A
002900*    RUNNING MAXIMUM, NOT A COUNT, SINCE IDS ARE NOT NECESSARILY
002910*    DENSE OR IN ARRIVAL ORDER.
002920 1500-LOAD-DOCUMENT-RTN.
002930     READ DOC-EXT2-FILE INTO DOC-EXT-RECORD
002940         AT END SET DX2-FILE-EOF TO TRUE.
002950     IF DX2-FILE-EOF
002960         GO TO 1500-EXIT.
002970     ADD 1 TO CT-HEADERS-READ.
002980     ADD 1 TO DOC-TBL-COUNT.
002990     MOVE DOC-EXT2-IN-AREA   TO DH-RAW-RECORD (DOC-TBL-COUNT).
003000     MOVE DX-ID              TO DH-ID (DOC-TBL-COUNT).
003010     MOVE DX-CO-ID           TO DH-CO-ID (DOC-TBL-COUNT).
003020     MOVE DX-TYPE            TO DH-TYPE (DOC-TBL-COUNT).
003030     MOVE DX-NUMBER          TO DH-NUMBER (DOC-TBL-COUNT).
003040     MOVE DX-STATUS          TO DH-STATUS (DOC-TBL-COUNT).
003050     MOVE DX-LINKED-ID       TO DH-LINKED-ID (DOC-TBL-COUNT).
003060     MOVE DX-DELETED         TO DH-DELETED (DOC-TBL-COUNT).
003070     IF DX-ID > WK-NEXT-DOC-ID
003080         MOVE DX-ID TO WK-NEXT-DOC-ID.
003090 1500-EXIT.
003100         EXIT.
003110
003120*    1600-LOAD-LINE-ITEM-RTN READS ONE DETAIL LINE INTO LINE-
003130*    ITEM-TABLE.
003140 1600-LOAD-LINE-ITEM-RTN.
003150     READ LINE-ITEM-FILE INTO LI-LINE-ITEM-RECORD
003160         AT END SET LIT-FILE-EOF TO TRUE.
003170     IF LIT-FILE-EOF
003180         GO TO 1600-EXIT.
003190     ADD 1 TO CT-LINES-READ.
003200     ADD 1 TO LIT-COUNT.
003210     MOVE LI-DOC-ID          TO LIT-DOC-ID (LIT-COUNT).
003220     MOVE LI-SEQ             TO LIT-SEQ (LIT-COUNT).
003230     MOVE LI-DESC            TO LIT-DESC (LIT-COUNT).
003240     MOVE LI-QTY             TO LIT-QTY (LIT-COUNT).
003250     MOVE LI-UNIT-PRICE      TO LIT-UNIT-PRICE (LIT-COUNT).
003260     MOVE LI-DISC-RATE       TO LIT-DISC-RATE (LIT-COUNT).
003270 1600-EXIT.
003280         EXIT.
003290
003300*    2000-FIND-INVOICE-SEQUENCES-RTN ESTABLISHES THE HIGH-WATER
003310*    INVOICE SEQUENCE PER COMPANY/YEAR SO A CONVERTED QUOTE'S
003320*    NEW INVOICE PICKS UP WHERE DOCNUM LEFT OFF - A QUOTE BEING
003330*    CONVERTED NEVER RESETS A COMPANY'S INVOICE COUNTER.
003340 2000-FIND-INVOICE-SEQUENCES-RTN.
003350     IF DH-TYPE (DOC-IX) NOT = "I"
003360         GO TO 2000-EXIT.
003370     IF DH-NUMBER (DOC-IX) = SPACES
003380         GO TO 2000-EXIT.
003390     SET SEQ-IX TO 1.
003400     SEARCH SEQ-ENTRY
003410         AT END PERFORM 2050-ADD-SEQ-ENTRY-RTN
003420         WHEN SEQ-CO-ID (SEQ-IX) = DH-CO-ID (DOC-IX)
003430          AND SEQ-YEAR (SEQ-IX) = DH-NUMBER (DOC-IX) (12:4)
003440             CONTINUE.
003450     IF DH-NUMBER (DOC-IX) (17:4) IS NUMERIC
003460        AND DH-NUMBER (DOC-IX) (17:4) > SEQ-HIGH-NBR (SEQ-IX)
003470         MOVE DH-NUMBER (DOC-IX) (17:4) TO SEQ-HIGH-NBR (SEQ-IX).
003480 2000-EXIT.
003490         EXIT.
003500
003510*    2050-ADD-SEQ-ENTRY-RTN ADDS A NEW ZERO-HIGH-WATER ENTRY
003520*    FOR A COMPANY/YEAR NOT SEEN BEFORE.
003530 2050-ADD-SEQ-ENTRY-RTN.
003540     ADD 1 TO SEQ-TBL-COUNT.
003550     SET SEQ-IX TO SEQ-TBL-COUNT.
003560     MOVE DH-CO-ID (DOC-IX)         TO SEQ-CO-ID (SEQ-IX).
003570     MOVE DH-NUMBER (DOC-IX) (12:4) TO SEQ-YEAR (SEQ-IX).
003580     MOVE ZERO                      TO SEQ-HIGH-NBR (SEQ-IX).
003590
003600*    2500-CONVERT-ONE-QUOTE-RTN BUILDS THE NEW INVOICE AND ITS
003610*    LINE ITEMS FOR ONE ELIGIBLE QUOTE.  NOTE THAT DOC-TBL-COUNT
003620*    GROWS AS WE GO - THE VARYING LOOP IN 0000-MAIN-CONTROL
003630*    PICKS UP THE NEW INVOICE ENTRIES BUT THEY ARE TYPE "I" AND
003640*    NEVER MATCH THE QUOTE TEST BELOW, SO THE RUN TERMINATES.
003650*    THE FOUR ELIGIBILITY TESTS BELOW MIRROR THE BUREAU'S
003660*    STANDING CONVERSION RULE - NOT A QUOTE, DELETED, OR NOT YET
003670*    SENT/VIEWED DISQUALIFY A QUOTE SILENTLY (IT IS JUST NOT
003680*    READY YET).  A QUOTE THAT IS ALREADY LINKED IS DIFFERENT -
003690*    THAT IS A RERUN OF THIS STEP FINDING WORK IT ALREADY DID,
003700*    AND THE BUREAU WANTS THAT ON THE RECORD, SO 2550-REPORT-
003710*    ALREADY-LINKED-RTN NAMES THE QUOTE AND ITS EXISTING INVOICE
003720*    NUMBER BEFORE LEAVING THE QUOTE UNTOUCHED.
003730 2500-CONVERT-ONE-QUOTE-RTN.
003740     IF DH-TYPE (DOC-IX) NOT = "Q"
003750         GO TO 2500-EXIT.
003760     IF DH-DELETED (DOC-IX) = "Y"
003770         GO TO 2500-EXIT.
003780     IF DH-STATUS (DOC-IX) NOT = "SE" AND NOT = "VW"
003790         GO TO 2500-EXIT.
003800     IF DH-LINKED-ID (DOC-IX) NOT = ZERO
003810         PERFORM 2550-REPORT-ALREADY-LINKED-RTN
003820         GO TO 2500-EXIT.
003830     MOVE DH-RAW-RECORD (DOC-IX) TO DOC-EXT-RECORD.
003840     MOVE DOC-IX TO WK-SOURCE-QUOTE-IX.
003850     PERFORM 2600-BUILD-NEW-INVOICE-RTN.
003860     PERFORM 2700-COPY-LINE-ITEMS-RTN THRU 2700-EXIT
003870         VARYING LIT-IX FROM 1 BY 1
003880         UNTIL LIT-IX > ORIGINAL-LIT-COUNT.
003890*    CLOSE THE LOOP - POINT THE SOURCE QUOTE'S LINK FIELD AT
003900*    THE NEW INVOICE SO A RERUN OF THIS PROGRAM NEVER CONVERTS
003910*    THE SAME QUOTE TWICE.
003920     MOVE WK-NEW-ID TO DH-LINKED-ID (WK-SOURCE-QUOTE-IX).
003930     MOVE DH-RAW-RECORD (WK-SOURCE-QUOTE-IX) TO DOC-EXT-RECORD.
003940     MOVE WK-NEW-ID TO DX-LINKED-ID.
003950     MOVE DOC-EXT-RECORD TO DH-RAW-RECORD (WK-SOURCE-QUOTE-IX).
003960     ADD 1 TO CT-QUOTES-CONVERTED.
003970 2500-EXIT.
003980         EXIT.
003990
004000*    2550-REPORT-ALREADY-LINKED-RTN SATISFIES THE BUREAU'S RERUN
004010*    RULE THAT AN ALREADY-CONVERTED QUOTE MUST STILL REPORT ITS
004020*    EXISTING INVOICE NUMBER, EVEN THOUGH THE CONVERSION ITSELF
004030*    IS A NO-OP.  CT-QUOTES-ALREADY-LKD GIVES THE OPERATOR A
004040*    COUNT AT END OF JOB, AND THE DISPLAY NAMES EACH OCCURRENCE
004050*    FOR THE RUN LOG SO A RERUN'S "NOTHING TO DO" IS PROVABLE
004060*    RATHER THAN JUST ASSUMED.
004070 2550-REPORT-ALREADY-LINKED-RTN.
004080     ADD 1 TO CT-QUOTES-ALREADY-LKD.
004090     DISPLAY "CONVQI - QUOTE ALREADY LINKED - QUOTE ID: "
004100         DH-ID (DOC-IX) " INVOICE ID: " DH-LINKED-ID (DOC-IX).
004110
004120*    2600-BUILD-NEW-INVOICE-RTN APPENDS ONE NEW DRAFT INVOICE
004130*    ENTRY TO DOC-TABLE, COPYING THE QUOTE'S CLIENT, CURRENCY,
004140*    RATES, DUE DATE AND COMPUTED TOTALS (DOC-EXT-RECORD STILL
004150*    HOLDS THE QUOTE'S OWN RECORD FROM 2500 ABOVE, SO ONLY THE
004160*    FIELDS THAT MUST DIFFER FOR AN INVOICE ARE OVERLAID BELOW).
004170 2600-BUILD-NEW-INVOICE-RTN.
004180     ADD 1 TO WK-NEXT-DOC-ID.
004190     MOVE WK-NEXT-DOC-ID TO WK-NEW-ID.
004200     PERFORM 2650-ASSIGN-INVOICE-NUMBER-RTN.
004210     ADD 1 TO DOC-TBL-COUNT.
004220     SET DOC-IX2 TO DOC-TBL-COUNT.
004230     MOVE WK-NEW-ID               TO DX-ID.
004240     MOVE WK-NUMBER-BUILD         TO DX-NUMBER.
004250     MOVE WS-RUN-DATE-CCYYMMDD    TO DX-ISSUE-DATE.
004260     SET DX-TYPE-IS-INVOICE       TO TRUE.
004270     SET DX-STAT-DRAFT            TO TRUE.
004280     MOVE ZERO                    TO DX-LINKED-ID.
004290     MOVE ZERO                    TO DX-AMOUNT.
004300     SET DX-NOT-DELETED           TO TRUE.
004310     MOVE DX-ID                   TO DH-ID (DOC-IX2).
004320     MOVE DX-CO-ID                TO DH-CO-ID (DOC-IX2).
004330     MOVE DX-TYPE                 TO DH-TYPE (DOC-IX2).
004340     MOVE DX-NUMBER               TO DH-NUMBER (DOC-IX2).
004350     MOVE DX-STATUS                TO DH-STATUS (DOC-IX2).
004360     MOVE DX-LINKED-ID             TO DH-LINKED-ID (DOC-IX2).
004370     MOVE DX-DELETED               TO DH-DELETED (DOC-IX2).
004380     MOVE DOC-EXT-RECORD          TO DH-RAW-RECORD (DOC-IX2).
004390
004400*    2650-ASSIGN-INVOICE-NUMBER-RTN FORMATS THE NEW INVOICE'S
004410*    NUMBER THE SAME PREFIX-YYYY-NNNN WAY DOCNUM DOES FOR A
004420*    BRAND NEW DOCUMENT - THE ONLY DIFFERENCE IS THE SEQUENCE
004430*    TABLE HERE IS KEYED TO TYPE "I" ONLY.
004440 2650-ASSIGN-INVOICE-NUMBER-RTN.
004450     MOVE SPACES TO WK-PREFIX.
004460     SET CMP-IX TO 1.
004470     SEARCH ALL CMP-ENTRY
004480         AT END CONTINUE
004490         WHEN CMP-ID (CMP-IX) = DX-CO-ID
004500             MOVE CMP-INV-PREFIX (CMP-IX) TO WK-PREFIX.
004510     SET SEQ-IX TO 1.
004520     SEARCH SEQ-ENTRY
004530         AT END PERFORM 2660-ADD-CURRENT-YEAR-RTN
004540         WHEN SEQ-CO-ID (SEQ-IX) = DX-CO-ID
004550          AND SEQ-YEAR (SEQ-IX) = WS-RUN-CCYY
004560             CONTINUE.
004570     ADD 1 TO SEQ-HIGH-NBR (SEQ-IX).
004580     MOVE SEQ-HIGH-NBR (SEQ-IX) TO WK-SEQ-DISPLAY.
004590     STRING WK-PREFIX DELIMITED BY SIZE
004600            "-"            DELIMITED BY SIZE
004610            WS-RUN-CCYY    DELIMITED BY SIZE
004620            "-"            DELIMITED BY SIZE
004630            WK-SEQ-DISPLAY DELIMITED BY SIZE
004640            INTO WK-NUMBER-BUILD.
004650
004660*    2660-ADD-CURRENT-YEAR-RTN ADDS A NEW SEQUENCE ENTRY AT
004670*    ZERO HIGH-WATER FOR THE CURRENT RUN YEAR.
004680 2660-ADD-CURRENT-YEAR-RTN.
004690     ADD 1 TO SEQ-TBL-COUNT.
004700     SET SEQ-IX TO SEQ-TBL-COUNT.
004710     MOVE DX-CO-ID       TO SEQ-CO-ID (SEQ-IX).
004720     MOVE WS-RUN-CCYY    TO SEQ-YEAR (SEQ-IX).
004730     MOVE ZERO           TO SEQ-HIGH-NBR (SEQ-IX).
004740
004750*    2700-COPY-LINE-ITEMS-RTN COPIES EVERY ORIGINAL LINE ITEM OF
004760*    THE SOURCE QUOTE TO A NEW LINE-ITEM-TABLE ENTRY OWNED BY
004770*    THE NEW INVOICE, FIELD FOR FIELD - LIT-SEQ IS CARRIED
004780*    UNCHANGED SO THE NEW INVOICE'S LINES PRINT IN THE SAME
004790*    ORDER THE QUOTE'S DID.  THE LOOP IS BOUNDED BY ORIGINAL-
004800*    LIT-COUNT (SET IN 0000-MAIN-CONTROL) SO IT NEVER RE-SCANS
004810*    LINES THIS SAME PARAGRAPH HAS JUST APPENDED.
004820 2700-COPY-LINE-ITEMS-RTN.
004830     IF LIT-DOC-ID (LIT-IX) NOT = DH-ID (WK-SOURCE-QUOTE-IX)
004840         GO TO 2700-EXIT.
004850     ADD 1 TO LIT-COUNT.
004860     SET LIT-IX2 TO LIT-COUNT.
004870     MOVE WK-NEW-ID             TO LIT-DOC-ID (LIT-IX2).
004880     MOVE LIT-SEQ (LIT-IX)      TO LIT-SEQ (LIT-IX2).
004890     MOVE LIT-DESC (LIT-IX)     TO LIT-DESC (LIT-IX2).
004900     MOVE LIT-QTY (LIT-IX)      TO LIT-QTY (LIT-IX2).
004910     MOVE LIT-UNIT-PRICE (LIT-IX)  TO LIT-UNIT-PRICE (LIT-IX2).
004920     MOVE LIT-DISC-RATE (LIT-IX)   TO LIT-DISC-RATE (LIT-IX2).
004930     ADD 1 TO CT-LINES-COPIED.
004940 2700-EXIT.
004950         EXIT.
004960
004970*    3900-WRITE-HEADERS-RTN WRITES EVERY DOC-TABLE ENTRY BACK
004980*    OUT - ORIGINAL HEADERS AND NEWLY-BUILT INVOICES ALIKE.
004990 3900-WRITE-HEADERS-RTN.
005000     WRITE DOC-EXT3-OUT-AREA FROM DH-RAW-RECORD (DOC-IX).
005010
005020*    3950-WRITE-LINE-ITEMS-RTN REBUILDS THE LINE-ITEM RECORD
005030*    FROM THE TABLE ENTRY AND WRITES IT - ORIGINAL LINES AND
005040*    THE NEWLY-COPIED INVOICE LINES ALIKE.
005050 3950-WRITE-LINE-ITEMS-RTN.
005060     MOVE LIT-DOC-ID (LIT-IX)       TO LI-DOC-ID.
005070     MOVE LIT-SEQ (LIT-IX)          TO LI-SEQ.
005080     MOVE LIT-DESC (LIT-IX)         TO LI-DESC.
005090     MOVE LIT-QTY (LIT-IX)          TO LI-QTY.
005100     MOVE LIT-UNIT-PRICE (LIT-IX)   TO LI-UNIT-PRICE.
005110     MOVE LIT-DISC-RATE (LIT-IX)    TO LI-DISC-RATE.
005120     WRITE LINE-ITEM-OUT-AREA FROM LI-LINE-ITEM-RECORD.
005130
005140*    9000-TERMINATE-RTN CLOSES THE OUTPUT FILES AND DISPLAYS
005150*    THE RUN COUNTS FOR THE OPERATOR'S SIGN-OFF SHEET.
005160 9000-TERMINATE-RTN.
005170     CLOSE DOC-EXT3-FILE
005180           LINE-ITEM-OUT-FILE.
005190     DISPLAY "CONVQI - QUOTE TO INVOICE CONVERTER COMPLETE".
005200     DISPLAY "CONVQI - HEADERS READ         : " CT-HEADERS-READ.
005210     DISPLAY "CONVQI - LINES READ           : " CT-LINES-READ.
005220     DISPLAY "CONVQI - QUOTES CONVERTED      : "
005230         CT-QUOTES-CONVERTED.
005240     DISPLAY "CONVQI - LINES COPIED          : " CT-LINES-COPIED.
005250     DISPLAY "CONVQI - QUOTES ALREADY LINKED : "
005260         CT-QUOTES-ALREADY-LKD.
